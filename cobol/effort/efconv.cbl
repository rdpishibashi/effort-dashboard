000100*****************************************************************
000200*                                                                *
000300*                 MONTHLY EFFORT EXTRACT CONVERSION              *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       EFCONV.
001100*
001200*    AUTHOR.             D C WHITFIELD.
001300*
001400*    INSTALLATION.       MERCIA COUNTY COUNCIL - MANAGEMENT SERVICES.
001500*
001600*    DATE-WRITTEN.       14/03/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           MERCIA COUNTY COUNCIL - INTERNAL USE ONLY.
002100*
002200*    REMARKS.            READS ONE MONTH'S DAILY-REPORT EXTRACT FROM
002300*                         A DEPARTMENT (MONTHLY-IN) AND CONVERTS EACH
002400*                         ROW INTO THE CANONICAL MERGED-EFFORTS LAYOUT
002500*                         USED BY THE CUMULATIVE MASTER (EFFCONV-TMP).
002600*                         DERIVES YEAR/MONTH FROM THE WORK DATE,
002700*                         CONVERTS MINUTES TO HOURS AND DROPS ROWS
002800*                         THAT FAIL VALIDATION.  TASK-DESCRIPTION
002900*                         SPLITTING IS DONE LATER, BY EFSPLIT, ONCE
003000*                         THE ROW HAS BEEN MERGED INTO THE MASTER.
003100*
003200*    VERSION.            SEE PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.     NONE.
003500*
003600*    FILES USED :
003700*                        MONTHLY-IN.   DEPARTMENT MONTHLY EXTRACT.
003800*                        EFFCONV-TMP.  CONVERTED EFFORTS, BLANK TASKS.
003900*
004000*    ERROR MESSAGES USED.
004100*                        EF001, EF002, EF003, EF005.  SEE WSEFERR.COB.
004200*
004300* CHANGES:
004400* 14/03/1986 DCW - 1.0.00 CREATED FOR THE FIRST EFFORT-ACCOUNTING RUN,
004500*                         REPLACING THE CLERKS' PEGBOARD RETURNS.
004600* 02/11/1989 DCW -    .01 ACCEPT BOTH "/" AND "-" AS DATE SEPARATORS,
004700*                         HIGHWAYS DEPT EXTRACT USES THE LATTER.
004800* 19/06/1991 DCW -    .02 MINUTES FIELD NOW REJECTED IF NOT ALL-DIGIT,
004900*                         INSTEAD OF BEING SILENTLY TREATED AS ZERO.
005000* 08/01/1994 AHJ -    .03 EDUCATION DEPT ADDITIONAL USER FIELDS WIRED
005100*                         THROUGH UNCHANGED (UF04, UF05).
005200* 21/09/1998 AHJ - 1.1.00 YEAR-2000 DATE WINDOW CHECK ADDED AHEAD OF
005300*                         THE 2000 ROLL-OVER; TWO-DIGIT YEAR INPUTS
005400*                         NO LONGER ACCEPTED FROM ANY DEPARTMENT.
005500* 17/02/2003 JRT -    .01 ROW/DROP/WRITE COUNTS NOW DISPLAYED AT
005600*                         END OF JOB, INTERNAL AUDIT REQUEST IA-42.
005700* 05/07/2011 JRT -    .02 RE-KEYED FOR THE FREE-STANDING EFFORT RUN,
005800*                         SEPARATED OUT OF THE OLD COMBINED LOADER.
005900* 03/02/2026 DCW - 2.0.00 REWORKED FOR THE DEPARTMENT RE-ORG; BIZ-DESC
006000*                         WIDENED, READY FOR THE NEW WORK-SPLITTER.
006100* 09/08/2026 AHJ -    .01 AA020 NOW DRIVES BB010/BB020/BB030 AS ONE
006200*                         PERFORM ... THRU RANGE WITH GO TO USED TO
006300*                         SKIP THE REST OF THE RANGE ON A BAD DATE OR
006400*                         BAD MINUTES FIELD, RATHER THAN THREE
006500*                         SEPARATE PERFORM CALLS GUARDED BY AN IF -
006600*                         BRINGS THE CONVERSION CHAIN INTO LINE WITH
006700*                         THE DEPARTMENT'S NUMBERED-PARAGRAPH RANGE
006800*                         CONVENTION.
006900* 09/08/2026 AHJ -    .02 WS-HOURS NOW COMP-3, WAS DISPLAY - IT IS A
007000*                         SCRATCH ACCUMULATOR ONLY, NEVER PART OF A
007100*                         RECORD LAYOUT, NO REASON LEFT TO LEAVE IT
007200*                         UNPACKED.
007300*
007400 ENVIRONMENT             DIVISION.
007500*================================
007600*
007700 CONFIGURATION           SECTION.
007800 SOURCE-COMPUTER.        IBM-370.
007900 OBJECT-COMPUTER.        IBM-370.
008000 SPECIAL-NAMES.
008100     CLASS DIGIT-CHAR IS "0" THRU "9".
008200*
008300 INPUT-OUTPUT            SECTION.
008400 FILE-CONTROL.
008500     SELECT  MONTHLY-IN     ASSIGN TO "MONTHLY-IN"
008600                             ORGANIZATION IS SEQUENTIAL
008700                             FILE STATUS IS FS-MONTHLY-IN.
008800*
008900     SELECT  EFFCONV-TMP    ASSIGN TO "EFFCONV-TMP"
009000                             ORGANIZATION IS SEQUENTIAL
009100                             FILE STATUS IS FS-EFFCONV-TMP.
009200*
009300 DATA                    DIVISION.
009400*================================
009500*
009600 FILE                    SECTION.
009700*
009800 FD  MONTHLY-IN.
009900 COPY "WSEFMI.COB".
010000*
010100 FD  EFFCONV-TMP.
010200 01  EFFCONV-TMP-RECORD       PIC X(608).
010300*
010400 WORKING-STORAGE         SECTION.
010500*-----------------------
010600 77  PROG-NAME                PIC X(17) VALUE "EFCONV (2.0.00)".
010700*
010800*    FILE-STATUS CODES FOR THE TWO SEQUENTIAL FILES THIS RUN
010900*    TOUCHES - "00" IS THE ONLY VALUE THAT MEANS CARRY ON, ANY
011000*    OTHER VALUE DRIVES THE OPEN/IO ERROR HANDLING IN AA010/AA015.
011100 01  WS-FILE-STATUS.
011200     03  FS-MONTHLY-IN        PIC XX     VALUE ZERO.
011300     03  FS-EFFCONV-TMP       PIC XX     VALUE ZERO.
011400*
011500*    END-OF-DEPARTMENT-EXTRACT SWITCH - SET BY AA015 ON THE READ
011600*    AT END AND TESTED BY EVERY PERFORM ... UNTIL IN AA000.
011700 01  WS-SWITCHES.
011800     03  WS-EOF-MONTHLY       PIC X      VALUE "N".
011900         88  EOF-MONTHLY             VALUE "Y".
012000*
012100*    RUN TOTALS, DISPLAYED BY AA030 ONCE THE FILE IS EXHAUSTED -
012200*    READ SHOULD ALWAYS EQUAL DROPPED PLUS WRITTEN, INTERNAL
012300*    AUDIT CHECK THIS ARITHMETIC BY EYE OFF THE JOB LOG (IA-42).
012400 01  WS-COUNTERS.
012500     03  WS-CTR-READ          PIC 9(7)   COMP  VALUE ZERO.
012600     03  WS-CTR-DROPPED       PIC 9(7)   COMP  VALUE ZERO.
012700     03  WS-CTR-WRITTEN       PIC 9(7)   COMP  VALUE ZERO.
012800*    EDITED COPIES OF THE THREE COUNTERS ABOVE, FOR THE END-OF-JOB
012900*    DISPLAY LINES ONLY - THE COMP FIELDS THEMSELVES ARE NEVER
013000*    DISPLAYED DIRECTLY.
013100     03  WS-CTR-REP-1         PIC ZZZ,ZZ9.
013200     03  WS-CTR-REP-2         PIC ZZZ,ZZ9.
013300     03  WS-CTR-REP-3         PIC ZZZ,ZZ9.
013400*
013500*    SCRATCH FIELDS USED BY BB010-PARSE-WORK-DATE TO PULL THE
013600*    INCOMING WORK DATE APART AND PUT THE YEAR/MONTH/DAY BACK
013700*    TOGETHER AS BINARY-COMPARABLE NUMERICS.
013800 01  WS-DATE-WORK.
013900     03  WS-DATE-OK           PIC X      VALUE "N".
014000         88  DATE-IS-OK              VALUE "Y".
014100     03  WS-YEAR              PIC 9(4)   VALUE ZERO.
014200     03  WS-MONTH             PIC 9(2)   VALUE ZERO.
014300     03  WS-DAY               PIC 9(2)   VALUE ZERO.
014400*    SLASH FORM REDEFINE - YYYY/MM/DD OR YYYY-MM-DD, SEP IS CHAR 5 & 8.
014500     03  WS-WORK-DATE-EDIT    PIC X(10).
014600     03  WS-WD-PARTS REDEFINES WS-WORK-DATE-EDIT.
014700         05  WS-WD-YEAR       PIC X(4).
014800         05  WS-WD-SEP-1      PIC X.
014900         05  WS-WD-MONTH      PIC X(2).
015000         05  WS-WD-SEP-2      PIC X.
015100         05  WS-WD-DAY        PIC X(2).
015200     03  WS-DATE-DIGITS       PIC X(8).
015300*
015400*    BB020-CONVERT-MINUTES SETS MINS-ARE-OK AND WS-MINS-NUM FROM
015500*    THE RAW MINUTES FIELD ON THE EXTRACT RECORD.
015600 01  WS-MINS-WORK.
015700     03  WS-MINS-OK           PIC X      VALUE "N".
015800         88  MINS-ARE-OK             VALUE "Y".
015900     03  WS-MINS-NUM          PIC 9(5)   VALUE ZERO.
016000*
016100*    DERIVED HOURS, ROUNDED TO 4 DECIMAL PLACES - BUSINESS RULE 2.
016200*    SCRATCH ACCUMULATOR ONLY, NO FILE-LAYOUT WIDTH TIE, SO IT IS
016300*    PACKED COMP-3 THE WAY THE SHOP PACKS ITS OWN WORKING TOTALS.
016400 01  WS-HOURS-WORK.
016500     03  WS-HOURS             PIC S9(5)V9(4)   COMP-3   VALUE ZERO.
016600*
016700*    STANDARD ERROR-MESSAGE LITERALS, SHARED ACROSS THE EFFORT
016800*    SUITE - ONLY EF005 IS ACTUALLY DISPLAYED FROM THIS PROGRAM.
016900 COPY "WSEFERR.COB".
017000*
017100*    ONE OUTGOING MERGED-EFFORT RECORD, BUILT FIELD BY FIELD IN
017200*    BB030 AND WRITTEN TO EFFCONV-TMP UNCHANGED - EFMERGE DOES THE
017300*    ACTUAL MERGE INTO THE CUMULATIVE MASTER LATER IN THE RUN.
017400*    THE REDEFINES BELOW IS A DEFENSIVE FULL-RECORD FILLER, KEPT
017500*    SO A LATER WIDENING OF WSEFREC.COB CAN'T SILENTLY SHRINK THE
017600*    AREA THIS WORKING-STORAGE RECORD ACTUALLY OCCUPIES.
017700 01  WS-EFFORT-OUT.
017800 COPY "WSEFREC.COB".
017900 01  WS-EFFORT-OUT-REDEF REDEFINES WS-EFFORT-OUT.
018000     03  FILLER               PIC X(608).
018100*
018200 PROCEDURE               DIVISION.
018300*========================
018400*
018500*    TOP-LEVEL DRIVER - OPEN, CONVERT EVERY RECORD ON THE MONTHLY
018600*    EXTRACT ONE AT A TIME, CLOSE AND DISPLAY THE RUN TOTALS.
018700*    THIS IS THE ONLY SECTION CALLED DIRECTLY FROM GOBACK, EVERY
018800*    OTHER SECTION BELOW IS REACHED VIA A PERFORM FROM HERE OR
018900*    FROM ANOTHER SECTION IN THE CHAIN.
019000 AA000-MAIN               SECTION.
019100     DISPLAY  PROG-NAME " STARTING".
019200     PERFORM  AA010-OPEN-FILES.
019300     PERFORM  AA020-CONVERT-RECORD
019400         UNTIL EOF-MONTHLY.
019500     PERFORM  AA030-CLOSE-AND-REPORT.
019600     GOBACK.
019700 AA000-EXIT.
019800     EXIT SECTION.
019900*
020000*    OPENS THE EXTRACT AND THE OUTPUT WORK FILE, PRIMES THE
020100*    EOF-MONTHLY SWITCH OFF EITHER OPEN FAILING AND READS THE
020200*    VERY FIRST EXTRACT RECORD READY FOR THE PERFORM ... UNTIL
020300*    LOOP IN AA000 TO TEST AGAINST.
020400 AA010-OPEN-FILES         SECTION.
020500     OPEN     INPUT  MONTHLY-IN.
020600     IF       FS-MONTHLY-IN NOT = "00"
020700              DISPLAY  EF005
020800              MOVE     "Y" TO WS-EOF-MONTHLY
020900     END-IF.
021000     OPEN     OUTPUT EFFCONV-TMP.
021100     IF       FS-EFFCONV-TMP NOT = "00"
021200              DISPLAY  "EFCONV CANNOT OPEN EFFCONV-TMP"
021300              MOVE     "Y" TO WS-EOF-MONTHLY
021400     END-IF.
021500     IF       NOT EOF-MONTHLY
021600              PERFORM  AA015-READ-MONTHLY
021700     END-IF.
021800 AA010-EXIT.
021900     EXIT SECTION.
022000*
022100*    READS THE NEXT ROW OFF THE DEPARTMENT EXTRACT AND BUMPS THE
022200*    READ COUNTER - CALLED ONCE FROM AA010 TO PRIME THE LOOP AND
022300*    ONCE MORE AT THE TAIL OF EVERY AA020-CONVERT-RECORD PASS.
022400 AA015-READ-MONTHLY       SECTION.
022500     READ     MONTHLY-IN
022600         AT END
022700              MOVE     "Y" TO WS-EOF-MONTHLY
022800     END-READ.
022900     IF       NOT EOF-MONTHLY
023000              ADD      1 TO WS-CTR-READ
023100     END-IF.
023200 AA015-EXIT.
023300     EXIT SECTION.
023400*
023500 AA020-CONVERT-RECORD     SECTION.
023600*    BB010 THRU BB030 IS ONE CHAINED RANGE - A BAD DATE OR A BAD
023700*    MINUTES FIELD GO-TO'S STRAIGHT PAST THE REST OF THE RANGE TO
023800*    BB030-EXIT, SO BB030-BUILD-EFFORT-RECORD ONLY EVER RUNS ONCE
023900*    BOTH CHECKS UPSTREAM OF IT HAVE ALREADY PASSED.
024000     MOVE     SPACES TO WS-EFFORT-OUT.
024100     PERFORM  BB010-PARSE-WORK-DATE THRU BB030-EXIT.
024200     IF       DATE-IS-OK AND MINS-ARE-OK AND WS-HOURS > ZERO
024300              WRITE    EFFCONV-TMP-RECORD FROM WS-EFFORT-OUT
024400              ADD      1 TO WS-CTR-WRITTEN
024500     ELSE
024600              ADD      1 TO WS-CTR-DROPPED
024700     END-IF.
024800     PERFORM  AA015-READ-MONTHLY.
024900 AA020-EXIT.
025000     EXIT SECTION.
025100*
025200*    CLOSES BOTH FILES AND DISPLAYS THE THREE RUN TOTALS - THESE
025300*    THREE LINES ARE WHAT INTERNAL AUDIT CROSS-CHECK AGAINST THE
025400*    DEPARTMENT'S OWN RETURN COUNT UNDER REQUEST IA-42.
025500 AA030-CLOSE-AND-REPORT   SECTION.
025600     CLOSE    MONTHLY-IN
025700              EFFCONV-TMP.
025800     MOVE     WS-CTR-READ    TO WS-CTR-REP-1.
025900     MOVE     WS-CTR-DROPPED TO WS-CTR-REP-2.
026000     MOVE     WS-CTR-WRITTEN TO WS-CTR-REP-3.
026100     DISPLAY  "EFCONV ROWS READ    - " WS-CTR-REP-1.
026200     DISPLAY  "EFCONV ROWS DROPPED - " WS-CTR-REP-2.
026300     DISPLAY  "EFCONV ROWS WRITTEN - " WS-CTR-REP-3.
026400 AA030-EXIT.
026500     EXIT SECTION.
026600*
026700 BB010-PARSE-WORK-DATE    SECTION.
026800*    ACCEPTED FORMS ARE YYYY/MM/DD AND YYYY-MM-DD - FIRST ONE
026900*    THAT PARSES WINS (BUSINESS RULE 1).  BLANK OR UNPARSEABLE
027000*    LEAVES WS-DATE-OK AT "N" AND GO-TO'S DOWN PAST BB020/BB030
027100*    TO THE SHARED EXIT, THE ROW GETS DROPPED BACK IN AA020.
027200*    THE CLASS TEST BELOW CHECKS EVERY BYTE OF WS-DATE-DIGITS
027300*    AGAINST DIGIT-CHAR IN ONE SHOT - NO CHARACTER LOOP NEEDED.
027400*
027500     MOVE     "N" TO WS-DATE-OK.
027600     MOVE     ZERO TO WS-YEAR WS-MONTH WS-DAY.
027700     IF       MI-WORK-DATE = SPACES
027800              GO TO BB030-EXIT
027900     END-IF.
028000     MOVE     MI-WORK-DATE TO WS-WORK-DATE-EDIT.
028100     IF       WS-WD-SEP-1 NOT = "/" AND NOT = "-"
028200              GO TO BB030-EXIT
028300     END-IF.
028400     IF       WS-WD-SEP-2 NOT = WS-WD-SEP-1
028500              GO TO BB030-EXIT
028600     END-IF.
028700     MOVE     WS-WD-YEAR  TO WS-DATE-DIGITS (1:4).
028800     MOVE     WS-WD-MONTH TO WS-DATE-DIGITS (5:2).
028900     MOVE     WS-WD-DAY   TO WS-DATE-DIGITS (7:2).
029000     IF       WS-DATE-DIGITS IS DIGIT-CHAR
029100              MOVE "Y" TO WS-DATE-OK
029200     ELSE
029300              GO TO BB030-EXIT
029400     END-IF.
029500     MOVE     WS-WD-YEAR  TO WS-YEAR.
029600     MOVE     WS-WD-MONTH TO WS-MONTH.
029700     MOVE     WS-WD-DAY   TO WS-DAY.
029800     IF       WS-MONTH < 1 OR > 12
029900              MOVE "N" TO WS-DATE-OK
030000              GO TO BB030-EXIT
030100     END-IF.
030200     IF       WS-DAY < 1 OR > 31
030300              MOVE "N" TO WS-DATE-OK
030400     END-IF.
030500 BB010-EXIT.
030600     EXIT SECTION.
030700*
030800 BB020-CONVERT-MINUTES    SECTION.
030900*    HOURS = MINUTES / 60, ROUNDED TO 4 DECIMAL PLACES (BUSINESS
031000*    RULE 2).  A NON-NUMERIC MINUTES FIELD IS INVALID - FALLS ON
031100*    THROUGH TO BB030-BUILD-EFFORT-RECORD WHEN IT IS, ELSE GO-TO'S
031200*    ROUND THE BUILD AND STRAIGHT DOWN TO THE SHARED EXIT.
031300*
031400     MOVE     "N" TO WS-MINS-OK.
031500     MOVE     ZERO TO WS-HOURS.
031600     IF       MI-WORK-MINS IS NUMERIC
031700              MOVE "Y" TO WS-MINS-OK
031800              MOVE MI-WORK-MINS TO WS-MINS-NUM
031900              COMPUTE WS-HOURS ROUNDED =
032000                      WS-MINS-NUM / 60
032100     END-IF.
032200     IF       NOT MINS-ARE-OK OR WS-HOURS = ZERO
032300              GO TO BB030-EXIT
032400     END-IF.
032500 BB020-EXIT.
032600     EXIT SECTION.
032700*
032800*    CARRIES THE PARSED DATE, THE DERIVED HOURS AND EVERY FIELD
032900*    COPIED STRAIGHT THROUGH FROM THE EXTRACT INTO THE OUTGOING
033000*    MERGED-EFFORT RECORD - ONLY REACHED ONCE BB010 AND BB020
033100*    HAVE BOTH PASSED, THERE IS NOTHING LEFT TO VALIDATE HERE.
033200*    EF-TASK-TABLE IS BLANKED, NOT COPIED - TASK SPLITTING IS
033300*    EFSPLIT'S JOB LATER IN THE RUN, ONCE EFMERGE HAS FOLDED THIS
033400*    RECORD INTO THE CUMULATIVE MASTER.
033500 BB030-BUILD-EFFORT-RECORD  SECTION.
033600     MOVE     WS-YEAR       TO EF-YEAR.
033700     MOVE     WS-MONTH      TO EF-MONTH.
033800     MOVE     MI-EMP-NAME   TO EF-EMP-NAME.
033900     MOVE     WS-HOURS      TO EF-HOURS.
034000     MOVE     MI-UF01       TO EF-UF01.
034100     MOVE     MI-UF02       TO EF-UF02.
034200     MOVE     MI-UF03       TO EF-UF03.
034300     MOVE     MI-UF04       TO EF-UF04.
034400     MOVE     MI-UF05       TO EF-UF05.
034500     MOVE     MI-CLASS1     TO EF-CLASS1.
034600     MOVE     MI-CLASS2     TO EF-CLASS2.
034700     MOVE     MI-CLASS3     TO EF-CLASS3.
034800     MOVE     MI-UNIT       TO EF-UNIT.
034900     MOVE     MI-BIZ-DESC   TO EF-BIZ-DESC.
035000     MOVE     SPACES        TO EF-TASK-TABLE.
035100 BB030-EXIT.
035200     EXIT SECTION.
035300*
