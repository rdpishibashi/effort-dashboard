000100*****************************************************************
000200*                                                                *
000300*                   EFFORT MASTER MERGE DRIVER                  *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       EFMERGE.
001100*
001200*    AUTHOR.             D C WHITFIELD.
001300*
001400*    INSTALLATION.       MERCIA COUNTY COUNCIL - MANAGEMENT SERVICES.
001500*
001600*    DATE-WRITTEN.       17/03/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           MERCIA COUNTY COUNCIL - INTERNAL USE ONLY.
002100*
002200*    REMARKS.            MERGES ONE RUN'S CONVERTED MONTHLY EFFORTS
002300*                         (EFFCONV-TMP, OUT OF EFCONV) INTO THE
002400*                         EXISTING CUMULATIVE MASTER (MASTER-IN, A
002500*                         PRIOR RUN'S OUTPUT, OPTIONAL ON A FIRST
002600*                         RUN).  ANY MONTH PRESENT IN THE NEW STREAM
002700*                         REPLACES THAT MONTH'S EXISTING ROWS WHOLLY
002800*                         - DEPARTMENTS RESUBMIT A WHOLE MONTH WHEN
002900*                         CORRECTING IT, NEVER A PARTIAL MONTH.  THE
003000*                         COMBINED ROWS ARE SORTED YEAR/MONTH/NAME
003100*                         AND WRITTEN TO EFFMRGE-TMP FOR EFSPLIT TO
003200*                         PICK UP THE TASK-DESCRIPTION WORK NEXT.
003300*
003400*    VERSION.            SEE PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.     NONE.
003700*
003800*    FILES USED :
003900*                        MASTER-IN.    PRIOR MERGED MASTER (OPTIONAL).
004000*                        EFFCONV-TMP.  THIS RUN'S CONVERTED EFFORTS.
004100*                        SORT-WORK.    SCRATCH SORT FILE.
004200*                        EFFMRGE-TMP.  NEW MERGED MASTER, SORTED.
004300*
004400*    ERROR MESSAGES USED.
004500*                        NONE - MASTER-IN ABSENCE IS NOT AN ERROR,
004600*                         OTHER OPEN FAILURES ARE REPORTED IN LINE.
004700*
004800* CHANGES:
004900* 17/03/1986 DCW - 1.0.00 CREATED FOR THE FIRST EFFORT-ACCOUNTING RUN,
005000*                         COMBINED-INTO-ONE-FILE MASTER UPKEEP.
005100* 11/05/1990 DCW -    .01 OVERLAP NOW KEYED ON YEAR+MONTH ONLY, WAS
005200*                         WRONGLY KEYING ON YEAR ALONE - FEB RUN HAD
005300*                         BEEN WIPING OUT THE WHOLE YEAR'S HISTORY.
005400* 23/08/1994 AHJ -    .02 EXISTING MASTER RE-VALIDATED ON EVERY RUN,
005500*                         A CORRUPT ROW NO LONGER SILENTLY CARRIED
005600*                         FORWARD FOREVER ONCE WRITTEN ONCE.
005700* 21/09/1998 AHJ - 1.1.00 YEAR-2000 DATE WINDOW CHECK CARRIED THROUGH
005800*                         FROM EFCONV; FOUR DIGIT YEARS ONLY ACCEPTED.
005900* 14/02/2003 JRT -    .01 FINAL RECORD COUNT NOW DISPLAYED, INTERNAL
006000*                         AUDIT REQUEST IA-42 (SEE ALSO EFCONV).
006100* 05/07/2011 JRT -    .02 RE-KEYED FOR THE FREE-STANDING EFFORT RUN,
006200*                         SEPARATED OUT OF THE OLD COMBINED LOADER.
006300* 06/02/2026 DCW - 2.0.00 REWORKED FOR THE DEPARTMENT RE-ORG; OVERLAP
006400*                         TABLE WIDENED TO 300 MONTHS (25 YEARS).
006500* 09/08/2026 AHJ -    .01 WORKING-STORAGE AND PARAGRAPH BANNER
006600*                         REMARKS EXPANDED THROUGHOUT, NOTHING IN
006700*                         THE MERGE LOGIC ITSELF HAS CHANGED.
006800*
006900 ENVIRONMENT             DIVISION.
007000*================================
007100*
007200 CONFIGURATION           SECTION.
007300 SOURCE-COMPUTER.        IBM-370.
007400 OBJECT-COMPUTER.        IBM-370.
007500 SPECIAL-NAMES.
007600     CLASS DIGIT-CHAR IS "0" THRU "9".
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000     SELECT  MASTER-IN      ASSIGN TO "MASTER-IN"
008100                             ORGANIZATION IS SEQUENTIAL
008200                             FILE STATUS IS FS-MASTER-IN.
008300*
008400     SELECT  EFFCONV-TMP    ASSIGN TO "EFFCONV-TMP"
008500                             ORGANIZATION IS SEQUENTIAL
008600                             FILE STATUS IS FS-EFFCONV-TMP.
008700*
008800     SELECT  EFFMRGE-TMP    ASSIGN TO "EFFMRGE-TMP"
008900                             ORGANIZATION IS SEQUENTIAL
009000                             FILE STATUS IS FS-EFFMRGE-TMP.
009100*
009200*    SCRATCH SORT FILE - NEVER OPENED EXPLICITLY, THE SORT VERB
009300*    IN AA060 MANAGES IT FOR THE LIFE OF THAT ONE STATEMENT.
009400     SELECT  SORT-WORK      ASSIGN TO "SORTWORK".
009500*
009600 DATA                    DIVISION.
009700*================================
009800*
009900 FILE                    SECTION.
010000*
010100*    PRIOR RUN'S CUMULATIVE MASTER - ABSENT ON AN AUTHORITY'S VERY
010200*    FIRST RUN, SEE AA010 FOR HOW THAT IS HANDLED.
010300 FD  MASTER-IN.
010400 01  MASTER-IN-RECORD         PIC X(608).
010500*
010600*    THIS RUN'S CONVERTED MONTHLY EFFORTS, OUT OF EFCONV.
010700 FD  EFFCONV-TMP.
010800 01  EFFCONV-TMP-RECORD       PIC X(608).
010900*
011000*    THE MERGED, SORTED RESULT - EFSPLIT'S INPUT NEXT.
011100 FD  EFFMRGE-TMP.
011200 01  EFFMRGE-TMP-RECORD       PIC X(608).
011300*
011400 SD  SORT-WORK.
011500*    EF-TASK-IX IS RENAMED ON THIS COPY ONLY - THE WORKING-STORAGE
011600*    COPY OF THE SAME LAYOUT BELOW ALSO BRINGS IN EF-TASK-IX, AND
011700*    AN INDEX-NAME CAN ONLY BE DECLARED ONCE IN THE PROGRAM.
011800 01  SORT-WORK-RECORD.
011900 COPY "WSEFREC.COB" REPLACING ==EF-TASK-IX== BY ==SW-TASK-IX==.
012000*
012100 WORKING-STORAGE         SECTION.
012200*-----------------------
012300 77  PROG-NAME                PIC X(17) VALUE "EFMERGE (2.0.00)".
012400*
012500*    FILE-STATUS CODES FOR THE THREE SEQUENTIAL FILES THIS RUN
012600*    OPENS - SORT-WORK DOES NOT GET ONE, THE SORT/RELEASE/RETURN
012700*    VERBS MANAGE THAT FILE'S STATUS INTERNALLY.
012800 01  WS-FILE-STATUS.
012900     03  FS-MASTER-IN         PIC XX     VALUE ZERO.
013000     03  FS-EFFCONV-TMP       PIC XX     VALUE ZERO.
013100     03  FS-EFFMRGE-TMP       PIC XX     VALUE ZERO.
013200*
013300*    HAVE-MASTER-IN IS SET ONCE, AT OPEN TIME, AND NEVER CHANGES
013400*    AGAIN - A FIRST-EVER RUN FOR AN AUTHORITY HAS NO PRIOR MASTER
013500*    TO MERGE AGAINST, EVERYTHING ELSE BELOW STILL HAS TO WORK.
013600 01  WS-SWITCHES.
013700     03  WS-HAVE-MASTER       PIC X      VALUE "N".
013800         88  HAVE-MASTER-IN          VALUE "Y".
013900     03  WS-EOF-MASTER        PIC X      VALUE "N".
014000         88  EOF-MASTER               VALUE "Y".
014100     03  WS-EOF-NEW           PIC X      VALUE "N".
014200         88  EOF-NEW                  VALUE "Y".
014300     03  WS-EOF-SORT-RET      PIC X      VALUE "N".
014400         88  EOF-SORT-RET             VALUE "Y".
014500*
014600*    RUN TOTALS, DISPLAYED BY AA080 AT END OF JOB - MASTER-KEPT
014700*    PLUS NEW-READ SHOULD EQUAL FINAL, INTERNAL AUDIT CROSS-CHECK
014800*    THIS OFF THE JOB LOG SAME AS EFCONV'S COUNTS (IA-42).
014900 01  WS-COUNTERS.
015000     03  WS-CTR-MASTER-READ   PIC 9(7)   COMP  VALUE ZERO.
015100     03  WS-CTR-MASTER-BAD    PIC 9(7)   COMP  VALUE ZERO.
015200     03  WS-CTR-MASTER-KEPT   PIC 9(7)   COMP  VALUE ZERO.
015300     03  WS-CTR-NEW-READ      PIC 9(7)   COMP  VALUE ZERO.
015400     03  WS-CTR-FINAL         PIC 9(7)   COMP  VALUE ZERO.
015500*    EDITED COPIES OF THE FIVE COUNTERS ABOVE, FOR THE END-OF-JOB
015600*    DISPLAY LINES ONLY.
015700     03  WS-CTR-REP-1         PIC ZZZ,ZZ9.
015800     03  WS-CTR-REP-2         PIC ZZZ,ZZ9.
015900     03  WS-CTR-REP-3         PIC ZZZ,ZZ9.
016000     03  WS-CTR-REP-4         PIC ZZZ,ZZ9.
016100     03  WS-CTR-REP-5         PIC ZZZ,ZZ9.
016200*
016300*    OVERLAP TABLE - ONE ENTRY PER DISTINCT (YEAR, MONTH) FOUND IN
016400*    THIS RUN'S NEW MONTHLY STREAM.  25 YEARS AT 12 MONTHS IS 300
016500*    ENTRIES, COMFORTABLY AHEAD OF ANY ONE AUTHORITY'S BACK-LOG.
016600*
016700 01  WS-OVERLAP-TABLE.
016800     03  OV-COUNT             PIC 9(5)   COMP  VALUE ZERO.
016900     03  OV-ENTRY             OCCURS 300 TIMES
017000                               INDEXED BY OV-IX
017100                               PIC 9(6).
017200     03  OV-FOUND             PIC X      VALUE "N".
017300         88  OV-IS-FOUND              VALUE "Y".
017400*
017500*    THE YEAR*100+MONTH KEY USED BOTH TO BUILD THE OVERLAP TABLE
017600*    AND TO TEST AN EXISTING MASTER ROW AGAINST IT.
017700 01  WS-WORK-YM               PIC 9(6)   VALUE ZERO.
017800*
017900*    STANDARD ERROR-MESSAGE LITERALS, SHARED ACROSS THE EFFORT
018000*    SUITE - NOT ACTUALLY DISPLAYED ANYWHERE IN THIS PROGRAM, THE
018100*    OPEN FAILURES BELOW USE THEIR OWN LITERAL TEXT INSTEAD, BUT
018200*    THE COPYBOOK IS PULLED IN FOR CONSISTENCY WITH THE REST OF
018300*    THE EFFORT-ACCOUNTING TREE.
018400 COPY "WSEFERR.COB".
018500*
018600*    ONE MASTER ROW PULLED OFF MASTER-IN OR EFFCONV-TMP FOR
018700*    INSPECTION BEFORE IT IS RELEASED TO THE SORT - THE REDEFINES
018800*    IS THE SAME DEFENSIVE FULL-RECORD FILLER USED IN EFCONV, SO A
018900*    WIDENING OF WSEFREC.COB CANNOT SILENTLY SHRINK THIS AREA.
019000 01  WS-MASTER-WORK.
019100 COPY "WSEFREC.COB".
019200 01  WS-MASTER-WORK-REDEF REDEFINES WS-MASTER-WORK.
019300     03  FILLER               PIC X(608).
019400*
019500 PROCEDURE               DIVISION.
019600*========================
019700*
019800*    TOP-LEVEL DRIVER - OPEN THE THREE FILES, SCAN THE NEW STREAM
019900*    ONCE TO FIND WHICH YEAR/MONTHS IT COVERS (AA030), RUN THE
020000*    SORT THAT DOES THE ACTUAL MERGE (AA060), THEN CLOSE AND
020100*    REPORT.  EVERYTHING ELSE IS REACHED FROM ONE OF THESE FOUR
020200*    PERFORMS, DIRECTLY OR INDIRECTLY.
020300 AA000-MAIN               SECTION.
020400     DISPLAY  PROG-NAME " STARTING".
020500     PERFORM  AA010-OPEN-FILES.
020600     PERFORM  AA030-BUILD-OVERLAP-TABLE.
020700     PERFORM  AA060-SORT-COMBINED.
020800     PERFORM  AA080-CLOSE-AND-REPORT.
020900     GOBACK.
021000 AA000-EXIT.
021100     EXIT SECTION.
021200*
021300*    OPENS ALL THREE FILES.  MASTER-IN MISSING OR FAILING TO OPEN
021400*    IS NOT TREATED AS AN ERROR - AN AUTHORITY'S FIRST-EVER RUN
021500*    HAS NO PRIOR MASTER, HAVE-MASTER-IN IS SIMPLY LEFT "N" AND
021600*    BB010 SKIPS THE EXISTING-MASTER COPY LOOP LATER ON.
021700 AA010-OPEN-FILES         SECTION.
021800     OPEN     INPUT  MASTER-IN.
021900     IF       FS-MASTER-IN = "00"
022000              MOVE     "Y" TO WS-HAVE-MASTER
022100     ELSE
022200              MOVE     "N" TO WS-HAVE-MASTER
022300              MOVE     "Y" TO WS-EOF-MASTER
022400     END-IF.
022500     OPEN     INPUT  EFFCONV-TMP.
022600     IF       FS-EFFCONV-TMP NOT = "00"
022700              DISPLAY  "EFMERGE CANNOT OPEN EFFCONV-TMP"
022800              MOVE     "Y" TO WS-EOF-NEW
022900     END-IF.
023000     OPEN     OUTPUT EFFMRGE-TMP.
023100     IF       FS-EFFMRGE-TMP NOT = "00"
023200              DISPLAY  "EFMERGE CANNOT OPEN EFFMRGE-TMP"
023300     END-IF.
023400 AA010-EXIT.
023500     EXIT SECTION.
023600*
023700*    THE NEW STREAM IS READ TWICE - ONCE HERE TO COLLECT THE SET
023800*    OF MONTHS IT CARRIES, ONCE MORE INSIDE THE SORT'S INPUT
023900*    PROCEDURE TO ACTUALLY RELEASE THE ROWS.  CLOSING AND
024000*    RE-OPENING IS THE PLAINEST WAY TO REWIND A SEQUENTIAL FILE.
024100*
024200 AA030-BUILD-OVERLAP-TABLE   SECTION.
024300     PERFORM  AA035-READ-NEW-FOR-OVERLAP
024400         UNTIL EOF-NEW.
024500     CLOSE    EFFCONV-TMP.
024600     OPEN     INPUT  EFFCONV-TMP.
024700     IF       FS-EFFCONV-TMP NOT = "00"
024800              DISPLAY  "EFMERGE CANNOT RE-OPEN EFFCONV-TMP"
024900     END-IF.
025000     MOVE     "N" TO WS-EOF-NEW.
025100 AA030-EXIT.
025200     EXIT SECTION.
025300*
025400*    READS ONE ROW OFF THE CONVERTED MONTHLY STREAM DURING THE
025500*    OVERLAP-SCAN PASS AND, IF THERE IS ONE, DERIVES ITS YEAR/MONTH
025600*    KEY AND HAS AA037 FOLD IT INTO THE OVERLAP TABLE.
025700 AA035-READ-NEW-FOR-OVERLAP  SECTION.
025800     READ     EFFCONV-TMP
025900         AT END
026000              MOVE     "Y" TO WS-EOF-NEW
026100     END-READ.
026200     IF       NOT EOF-NEW
026300              MOVE     EFFCONV-TMP-RECORD TO WS-MASTER-WORK-REDEF
026400              COMPUTE  WS-WORK-YM = EF-YEAR OF WS-MASTER-WORK * 100
026500                       + EF-MONTH OF WS-MASTER-WORK
026600              PERFORM  AA037-ADD-OVERLAP-ENTRY
026700     END-IF.
026800 AA035-EXIT.
026900     EXIT SECTION.
027000*
027100*    ADDS WS-WORK-YM TO THE OVERLAP TABLE, ONCE, IF IT IS NOT
027200*    ALREADY THERE - A DEPARTMENT THAT SUBMITS THE SAME MONTH
027300*    TWICE IN ONE RUN MUST NOT GET TWO IDENTICAL ENTRIES.
027400 AA037-ADD-OVERLAP-ENTRY     SECTION.
027500     MOVE     "N" TO OV-FOUND.
027600     PERFORM  AA038-SEARCH-OVERLAP-TABLE
027700         VARYING OV-IX FROM 1 BY 1
027800         UNTIL OV-IX > OV-COUNT OR OV-IS-FOUND.
027900     IF       NOT OV-IS-FOUND AND OV-COUNT < 300
028000              ADD      1 TO OV-COUNT
028100              MOVE     WS-WORK-YM TO OV-ENTRY (OV-COUNT)
028200     END-IF.
028300 AA037-EXIT.
028400     EXIT SECTION.
028500*
028600*    SINGLE TABLE-ENTRY TEST, CALLED BOTH WHILE BUILDING THE
028700*    OVERLAP TABLE (AA037) AND LATER WHILE CLEANING THE EXISTING
028800*    MASTER (BB020) AGAINST THE FINISHED TABLE.
028900 AA038-SEARCH-OVERLAP-TABLE  SECTION.
029000     IF       OV-ENTRY (OV-IX) = WS-WORK-YM
029100              MOVE     "Y" TO OV-FOUND
029200     END-IF.
029300 AA038-EXIT.
029400     EXIT SECTION.
029500*
029600*    THE SORT STATEMENT DOES THE HEAVY LIFTING - SURVIVING MASTER
029700*    ROWS AND ALL NEW ROWS ARE RELEASED INTO SORT-WORK BY THE INPUT
029800*    PROCEDURE, THE OUTPUT PROCEDURE SIMPLY COPIES THE SORTED RESULT
029900*    TO EFFMRGE-TMP (BUSINESS FLOW STEP 2, LAST THREE BULLETS).
030000*
030100 AA060-SORT-COMBINED         SECTION.
030200     SORT     SORT-WORK
030300         ASCENDING KEY EF-YEAR OF SORT-WORK-RECORD
030400                       EF-MONTH OF SORT-WORK-RECORD
030500                       EF-EMP-NAME OF SORT-WORK-RECORD
030600         INPUT PROCEDURE  BB010-COPY-SURVIVING-MASTER
030700                     THRU  BB050-EXIT
030800         OUTPUT PROCEDURE AA070-WRITE-MERGED-MASTER.
030900 AA060-EXIT.
031000     EXIT SECTION.
031100*
031200*    THE SORT'S INPUT PROCEDURE, ENTERED ONCE.  COPIES ACROSS THE
031300*    PART OF THE EXISTING MASTER THAT SURVIVES THIS RUN (SKIPPED
031400*    ENTIRELY ON A FIRST-EVER RUN WITH NO MASTER-IN) AND THEN THE
031500*    WHOLE OF THIS RUN'S NEW MONTHLY STREAM.
031600 BB010-COPY-SURVIVING-MASTER SECTION.
031700     IF       HAVE-MASTER-IN
031800              PERFORM  BB015-READ-MASTER
031900                  UNTIL EOF-MASTER
032000     END-IF.
032100     PERFORM  BB050-COPY-NEW-MONTHLY.
032200 BB010-EXIT.
032300     EXIT SECTION.
032400*
032500*    READS ONE ROW OFF THE EXISTING CUMULATIVE MASTER AND, IF
032600*    THERE IS ONE, HANDS IT TO BB020 TO BE VALIDATED AND TESTED
032700*    AGAINST THE OVERLAP TABLE.
032800 BB015-READ-MASTER           SECTION.
032900     READ     MASTER-IN
033000         AT END
033100              MOVE     "Y" TO WS-EOF-MASTER
033200     END-READ.
033300     IF       NOT EOF-MASTER
033400              ADD      1 TO WS-CTR-MASTER-READ
033500              MOVE     MASTER-IN-RECORD TO WS-MASTER-WORK-REDEF
033600              PERFORM  BB020-CLEAN-EXISTING-MASTER
033700     END-IF.
033800 BB015-EXIT.
033900     EXIT SECTION.
034000*
034100*    A MASTER ROW IS DROPPED HERE IF ITS OWN YEAR/MONTH HAS GONE
034200*    BAD (BUSINESS RULE - CLEAN EXISTING MASTER) OR IF ITS
034300*    YEAR/MONTH FALLS IN THIS RUN'S OVERLAP SET (NEW DATA WINS
034400*    ENTIRELY FOR AN OVERLAPPED MONTH).
034500*
034600 BB020-CLEAN-EXISTING-MASTER SECTION.
034700     IF       EF-YEAR OF WS-MASTER-WORK IS NOT NUMERIC
034800         OR   EF-MONTH OF WS-MASTER-WORK IS NOT NUMERIC
034900         OR   EF-HOURS OF WS-MASTER-WORK NOT > ZERO
035000              ADD      1 TO WS-CTR-MASTER-BAD
035100              GO TO BB020-EXIT
035200     END-IF.
035300     COMPUTE  WS-WORK-YM = EF-YEAR OF WS-MASTER-WORK * 100
035400              + EF-MONTH OF WS-MASTER-WORK.
035500     MOVE     "N" TO OV-FOUND.
035600     PERFORM  AA038-SEARCH-OVERLAP-TABLE
035700         VARYING OV-IX FROM 1 BY 1
035800         UNTIL OV-IX > OV-COUNT OR OV-IS-FOUND.
035900     IF       OV-IS-FOUND
036000              ADD      1 TO WS-CTR-MASTER-BAD
036100     ELSE
036200              ADD      1 TO WS-CTR-MASTER-KEPT
036300              RELEASE  SORT-WORK-RECORD FROM WS-MASTER-WORK
036400     END-IF.
036500 BB020-EXIT.
036600     EXIT SECTION.
036700*
036800*    RELEASES EVERY ROW OFF THIS RUN'S CONVERTED MONTHLY STREAM
036900*    INTO THE SORT UNCONDITIONALLY - NEW DATA ALWAYS WINS OUTRIGHT
037000*    OVER WHATEVER THE EXISTING MASTER HELD FOR THE SAME MONTH,
037100*    THERE IS NOTHING HERE LEFT TO VALIDATE, EFCONV ALREADY DID IT.
037200 BB050-COPY-NEW-MONTHLY      SECTION.
037300     PERFORM  BB055-READ-NEW-MONTHLY
037400         UNTIL EOF-NEW.
037500 BB050-EXIT.
037600     EXIT SECTION.
037700*
037800*    READS ONE ROW OFF THE (NOW RE-OPENED, REWOUND) CONVERTED
037900*    MONTHLY STREAM AND RELEASES IT STRAIGHT TO SORT-WORK.
038000 BB055-READ-NEW-MONTHLY      SECTION.
038100     READ     EFFCONV-TMP
038200         AT END
038300              MOVE     "Y" TO WS-EOF-NEW
038400     END-READ.
038500     IF       NOT EOF-NEW
038600              ADD      1 TO WS-CTR-NEW-READ
038700              RELEASE  SORT-WORK-RECORD FROM EFFCONV-TMP-RECORD
038800     END-IF.
038900 BB055-EXIT.
039000     EXIT SECTION.
039100*
039200*    THE SORT STATEMENT'S OUTPUT PROCEDURE - THE SORT-WORK FILE
039300*    IS FULLY ORDERED YEAR/MONTH/NAME BY THE TIME CONTROL REACHES
039400*    HERE, THIS JUST DRAINS IT ROW BY ROW ONTO EFFMRGE-TMP.
039500 AA070-WRITE-MERGED-MASTER   SECTION.
039600     PERFORM  AA075-RETURN-SORTED
039700         UNTIL EOF-SORT-RET.
039800 AA070-EXIT.
039900     EXIT SECTION.
040000*
040100*    ONE RETURN OFF THE SORTED SORT-WORK FILE AND, UNLESS THAT WAS
040200*    THE LAST ROW, ONE WRITE ONTO THE NEW MERGED MASTER.
040300 AA075-RETURN-SORTED         SECTION.
040400     RETURN   SORT-WORK
040500         AT END
040600              MOVE     "Y" TO WS-EOF-SORT-RET
040700     END-RETURN.
040800     IF       NOT EOF-SORT-RET
040900              WRITE    EFFMRGE-TMP-RECORD FROM SORT-WORK-RECORD
041000              ADD      1 TO WS-CTR-FINAL
041100     END-IF.
041200 AA075-EXIT.
041300     EXIT SECTION.
041400*
041500*    CLOSES ALL THREE FILES AND DISPLAYS THE FIVE RUN TOTALS USED
041600*    BY INTERNAL AUDIT TO RECONCILE A RUN (REQUEST IA-42).
041700 AA080-CLOSE-AND-REPORT      SECTION.
041800     CLOSE    MASTER-IN
041900              EFFCONV-TMP
042000              EFFMRGE-TMP.
042100     MOVE     WS-CTR-MASTER-READ TO WS-CTR-REP-1.
042200     MOVE     WS-CTR-MASTER-BAD  TO WS-CTR-REP-2.
042300     MOVE     WS-CTR-MASTER-KEPT TO WS-CTR-REP-3.
042400     MOVE     WS-CTR-NEW-READ    TO WS-CTR-REP-4.
042500     MOVE     WS-CTR-FINAL       TO WS-CTR-REP-5.
042600     DISPLAY  "EFMERGE MASTER ROWS READ    - " WS-CTR-REP-1.
042700     DISPLAY  "EFMERGE MASTER ROWS DROPPED - " WS-CTR-REP-2.
042800     DISPLAY  "EFMERGE MASTER ROWS KEPT    - " WS-CTR-REP-3.
042900     DISPLAY  "EFMERGE NEW ROWS READ       - " WS-CTR-REP-4.
043000     DISPLAY  "EFMERGE FINAL ROWS WRITTEN  - " WS-CTR-REP-5.
043100 AA080-EXIT.
043200     EXIT SECTION.
043300*
