000100*****************************************************************
000200*                                                                *
000300*                 EFFORT PERIOD/HIERARCHY REGISTER               *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       EFRGSTR.
001100*
001200*    AUTHOR.             D C WHITFIELD.
001300*
001400*    INSTALLATION.       MERCIA COUNTY COUNCIL - MANAGEMENT SERVICES.
001500*
001600*    DATE-WRITTEN.       24/03/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           MERCIA COUNTY COUNCIL - INTERNAL USE ONLY.
002100*
002200*    REMARKS.            READS THE FINISHED MASTER-OUT (YEAR/MONTH/
002300*                         EMPLOYEE ORDER, TASKS POPULATED) AND PRINTS
002400*                         THE AGGREGATION REGISTER REQUESTED ON THE
002500*                         ONE CONTROL-CARD RECORD FOR THIS RUN -
002600*                         EITHER A UF01/UF02 HIERARCHY DRILL-DOWN OR A
002700*                         SINGLE EMPLOYEE/UNIT REPORT AGAINST TIME.
002800*                         PERIOD BOUNDS NARROW THE ROWS CONSIDERED,
002900*                         THE SORT-CONFIG FILE GIVES DIRECTORATES AND
003000*                         TASK TYPES A PREFERRED PRINT ORDER AHEAD OF
003100*                         THE PLAIN ALPHABETIC REMAINDER.
003200*
003300*    VERSION.            SEE PROG-NAME IN WS.
003400*
003500*    CALLED MODULES.     NONE.
003600*
003700*    THIS IS THE LAST STEP OF THE NIGHTLY EFFORT-ACCOUNTING RUN -
003800*    EFCONV CONVERTS THE RAW EXTRACT, EFMERGE FOLDS IT INTO THE
003900*    STANDING MONTHLY MASTER AND EFSPLIT EXPANDS THE COMBINED-TASK
004000*    FIELD INTO UP TO TEN SEPARATE TASK COLUMNS BEFORE MASTER-OUT
004100*    EVER REACHES THIS PROGRAM.  EFRGSTR ITSELF WRITES NOTHING BACK
004200*    TO THE MASTER, IT IS READ-ONLY HERE.
004300*
004400*    FILES USED :
004500*                        CONTROL-CARD. ONE REQUEST RECORD PER RUN.
004600*                        MASTER-OUT.   FINISHED EFFORTS MASTER, INPUT.
004700*                        SORT-CONFIG.  CATEGORY ORDERING RULES.
004800*                        REPORT-OUT.   132 COLUMN PRINT REGISTER.
004900*
005000*    ERROR MESSAGES USED.
005100*                        EF007, EF008, EF009, EF010.  SEE WSEFERR.COB.
005200*
005300* CHANGES:
005400* 24/03/1986 DCW - 1.0.00 CREATED FOR THE FIRST EFFORT-ACCOUNTING RUN,
005500*                         UF01/UF02 HIERARCHY REPORT ONLY.
005600* 02/11/1988 DCW -    .01 SINGLE-EMPLOYEE AND SINGLE-UNIT REPORT MODES
005700*                         ADDED AT THE REQUEST OF PERSONNEL.
005800* 17/05/1991 DCW -    .02 SORT-CONFIG FILE INTRODUCED - SOCIAL SERVICES
005900*                         WANTED THEIR OWN DIRECTORATES PRINTED FIRST,
006000*                         NOT ALPHABETIC ORDER.
006100* 19/06/1995 AHJ -    .03 TASK-FIELD GROUPING ADDED AS A GROUP AXIS
006200*                         CHOICE FOR THE EMPLOYEE/UNIT REPORTS.
006300* 21/09/1998 AHJ - 1.1.00 YEAR-2000 REMEDIATION PASS - YEAR-MONTH KEYS
006400*                         ALREADY CARRY A FULL 4-DIGIT YEAR, CHANGE LOG
006500*                         ENTRY ONLY, NO FIELD WIDTHS ALTERED.
006600* 11/03/2004 JRT -    .01 ACCUMULATION TABLE WIDENED TO 3000 ENTRIES,
006700*                         RAN OUT OF ROOM ON THE WHOLE-COUNTY RUN.
006800* 05/07/2011 JRT -    .02 RE-KEYED FOR THE FREE-STANDING EFFORT RUN,
006900*                         SEPARATED OUT OF THE OLD COMBINED LOADER.
007000* 18/02/2026 DCW - 2.0.00 REWORKED FOR THE DEPARTMENT RE-ORG; REQUEST
007100*                         NOW CARRIED ON ITS OWN CONTROL-CARD RECORD
007200*                         RATHER THAN HARD-CODED PARAMETERS.
007300* 23/02/2026 DCW -    .01 BOTH-FILTER CASE (LEVEL1 AND LEVEL2 BOTH
007400*                         SET) STILL PRINTS THE SAME STACKED LAYOUT -
007500*                         A GROUPED VARIANT WAS ASKED FOR BUT NOT
007600*                         ACTIONED, NO BUDGET FOR A SECOND LAYOUT.
007700* 09/08/2026 AHJ - 2.1.00 BOTH-FILTER CASE NOW PRINTS THE GROUPED
007800*                         LAYOUT THAT WAS PROMISED IN FEBRUARY - SEE
007900*                         AA084/AA085/AA087/AA089 AND THE NEW
008000*                         EF-GROUPED-LINE IN WSEFRPT.COB.  REQUEST
008100*                         CARD ALSO GAINS A FREE-CHOICE ROW/GROUP
008200*                         MODE (RQ-MODE "F") SO THE TASK-FIELD AND
008300*                         UNIT/EMPNAME AXES CC040 ALREADY KNEW HOW
008400*                         TO BUILD ARE NOW ACTUALLY REACHABLE FROM A
008500*                         CONTROL CARD, NOT JUST THE HIERARCHY AND
008600*                         PERSON/UNIT MODES.  SPECIAL-NAMES ADDED,
008700*                         MISSED OFF THIS ONE WHEN EFCONV/EFMERGE
008800*                         PICKED IT UP.
008900* 09/08/2026 AHJ -    .01 BANNER REMARKS ADDED AHEAD OF EVERY SECTION
009000*                         AND SEVERAL IN-PARAGRAPH NOTES EXPANDED -
009100*                         THIS PROGRAM HAD FALLEN WELL SHORT OF THE
009200*                         DEPARTMENT'S COMMENTARY STANDARD, NOTHING IN
009300*                         THE LOGIC ITSELF HAS CHANGED.
009400* 09/08/2026 AHJ -    .02 WS-ROW-TOTAL AND WS-GRAND-TOTAL NOW COMP-3,
009500*                         WERE DISPLAY - BOTH ARE SCRATCH RUNNING
009600*                         TOTALS, NEVER PART OF A RECORD LAYOUT, SAME
009700*                         AS THE PACKED TOTALS THE PAYROLL SUITE KEEPS.
009800*
009900 ENVIRONMENT             DIVISION.
010000*================================
010100*
010200 CONFIGURATION           SECTION.
010300 SOURCE-COMPUTER.        IBM-370.
010400 OBJECT-COMPUTER.        IBM-370.
010500*    DIGIT-CHAR IS NOT USED TODAY BY THIS PROGRAM'S LOGIC - CARRIED
010600*    OVER FROM THE DEPARTMENT'S STANDARD SPECIAL-NAMES PARAGRAPH SO
010700*    THAT A FUTURE VALIDATION ADDED HERE (A NUMERIC-LOOKING CONTROL-
010800*    CARD FIELD, SAY) CAN TEST A CHARACTER AGAINST IT WITHOUT A
010900*    FURTHER ENVIRONMENT DIVISION CHANGE.
011000 SPECIAL-NAMES.
011100     CLASS DIGIT-CHAR IS "0" THRU "9".
011200*
011300 INPUT-OUTPUT            SECTION.
011400 FILE-CONTROL.
011500*    THE ONE REQUEST RECORD FOR THIS RUN - SEE EF-REPORT-REQUEST IN
011600*    WSEFREQ.COB FOR THE FIELD LAYOUT.
011700     SELECT  CONTROL-CARD   ASSIGN TO "CONTROL-CARD"
011800                             ORGANIZATION IS SEQUENTIAL
011900                             FILE STATUS IS FS-CONTROL-CARD.
012000*
012100*    READ TWICE IN ONE RUN - ONCE FOR THE TASK-COLUMN SCAN (AA020),
012200*    ONCE FOR THE REAL FILTER/ACCUMULATE PASS (AA040) - WITH A CLOSE
012300*    AND RE-OPEN BETWEEN THE TWO RATHER THAN A SECOND SELECT CLAUSE.
012400     SELECT  MASTER-OUT     ASSIGN TO "MASTER-OUT"
012500                             ORGANIZATION IS SEQUENTIAL
012600                             FILE STATUS IS FS-MASTER-OUT.
012700*
012800*    CATEGORY-ORDERING RULES, BUSINESS RULE 6 - LOADED WHOLE INTO
012900*    WS-SORT-CONFIG-TABLE BY AA030 BEFORE THE MASTER IS TOUCHED.
013000     SELECT  SORT-CONFIG    ASSIGN TO "SORT-CONFIG"
013100                             ORGANIZATION IS SEQUENTIAL
013200                             FILE STATUS IS FS-SORT-CONFIG.
013300*
013400*    THE FINISHED REGISTER - OPENED OUTPUT ONCE AT THE TOP OF THE RUN
013500*    AND WRITTEN TO THROUGHOUT AA080 ONWARDS, EVEN A RUN WITH NO
013600*    USABLE REQUEST CARD STILL PRODUCES AN EMPTY REPORT-OUT FILE.
013700     SELECT  REPORT-OUT     ASSIGN TO "REPORT-OUT"
013800                             ORGANIZATION IS LINE SEQUENTIAL
013900                             FILE STATUS IS FS-REPORT-OUT.
014000*
014100 DATA                    DIVISION.
014200*================================
014300*
014400 FILE                    SECTION.
014500*
014600*    ONE REQUEST PER RUN, WIDTH MATCHES EF-REPORT-REQUEST IN
014700*    WSEFREQ.COB EXACTLY - A MISMATCH HERE WOULD SILENTLY TRUNCATE OR
014800*    PAD THE RECORD ON THE MOVE INTO WS-REQUEST-REDEF BELOW.
014900 FD  CONTROL-CARD.
015000 01  CONTROL-CARD-RECORD      PIC X(110).
015100*
015200*    THE FINISHED EFFORTS MASTER PRODUCED BY EFSPLIT - ALREADY IN
015300*    YEAR/MONTH/EMPLOYEE ORDER AND ALREADY HAS ITS TASK COLUMNS SPLIT
015400*    OUT, NOTHING FURTHER IS DONE TO THE RECORD SHAPE IN THIS PROGRAM.
015500 FD  MASTER-OUT.
015600 01  MASTER-OUT-RECORD        PIC X(608).
015700*
015800*    CATEGORY-ORDERING RULES (BUSINESS RULE 6) - WIDTH MATCHES
015900*    WSEFCFG.COB'S EF-SORT-CONFIG RECORD.
016000 FD  SORT-CONFIG.
016100 01  SORT-CONFIG-RECORD       PIC X(53).
016200*
016300*    132-COLUMN PRINT REGISTER - LINE SEQUENTIAL, NO CARRIAGE-CONTROL
016400*    BYTE, THE SAME CONVENTION AS EFCONV/EFMERGE/EFSPLIT'S TEMPORARY
016500*    FILES BUT HERE THE OUTPUT IS THE FINAL PRINTED REPORT ITSELF.
016600 FD  REPORT-OUT.
016700 01  REPORT-OUT-RECORD        PIC X(132).
016800*
016900 WORKING-STORAGE         SECTION.
017000*-----------------------
017100*    TABLE BUDGETS IN THIS PROGRAM, ALL SIZED AGAINST THE LARGEST
017200*    WHOLE-COUNTY RUN SEEN TO DATE, WITH ROOM TO SPARE -
017300*
017400*      EF-ACCUM-TABLE        3000 (ROW KEY, GROUP KEY) PAIRS.
017500*      EF-ORDER-TABLE        3000 DISTINCT VALUES PER AXIS.
017600*      WS-SORT-CONFIG-TABLE   500 CONFIGURED ORDERING ROWS.
017700*      WS-ORDER-SCRATCH      3000, SAME BUDGET AS EF-ORDER-TABLE -
017800*                            IT HOLDS THE SAME DISTINCT VALUES BEFORE
017900*                            THE CONFIGURED-VALUES PASS REORDERS THEM.
018000*
018100*    EVERY TABLE THAT CAN OVERFLOW IS GUARDED WITH AN IF BEFORE THE
018200*    ADD, NOT A SUBSCRIPT-RANGE CHECK AFTERWARDS - SEE AA034 AND
018300*    AA062 - SO A RUN THAT SOMEHOW EXCEEDS A BUDGET DROPS THE
018400*    OVERFLOW SILENTLY (AA062 ALSO LOGS EF010 TO THE CONSOLE) RATHER
018500*    THAN ABENDING PART WAY THROUGH THE REPORT.
018600*
018700 77  PROG-NAME                PIC X(17) VALUE "EFRGSTR (2.1.00)".
018800*
018900*    ONE FILE-STATUS PAIR PER SELECT CLAUSE - CHECKED AFTER EVERY
019000*    OPEN, NEVER AFTER A READ OR WRITE, SINCE THIS PROGRAM TREATS
019100*    "AT END" AS THE ONLY READ CONDITION THAT MATTERS.
019200 01  WS-FILE-STATUS.
019300     03  FS-CONTROL-CARD      PIC XX     VALUE ZERO.
019400     03  FS-MASTER-OUT        PIC XX     VALUE ZERO.
019500     03  FS-SORT-CONFIG       PIC XX     VALUE ZERO.
019600     03  FS-REPORT-OUT        PIC XX     VALUE ZERO.
019700*
019800*    WS-HAVE-REQUEST GATES THE WHOLE RUN (SEE AA000/AA010) - THE TWO
019900*    EOF FLAGS ARE ORDINARY READ-LOOP TERMINATORS, ONE PER INPUT FILE
020000*    THAT IS ACTUALLY LOOPED OVER (CONTROL-CARD NEVER LOOPS, IT READS
020100*    EXACTLY ONE RECORD).
020200 01  WS-SWITCHES.
020300     03  WS-HAVE-REQUEST      PIC X      VALUE "N".
020400         88  HAVE-REQUEST             VALUE "Y".
020500     03  WS-EOF-MASTER        PIC X      VALUE "N".
020600         88  EOF-MASTER               VALUE "Y".
020700     03  WS-EOF-CONFIG        PIC X      VALUE "N".
020800         88  EOF-CONFIG               VALUE "Y".
020900*
021000*    RUN COUNTS DISPLAYED BY AA090 AT CLOSEDOWN - WS-CTR-READ COUNTS
021100*    EVERY ROW SEEN ON THE SECOND MASTER PASS, WS-CTR-FILTERED ONLY
021200*    THOSE THAT SURVIVED BOTH THE PERIOD AND SELECTION TESTS AND WERE
021300*    ACTUALLY ACCUMULATED.  THE -REP- FIELDS ARE EDITED COPIES MADE
021400*    JUST FOR THE DISPLAY STATEMENTS, THE COMP COUNTERS THEMSELVES
021500*    ARE NEVER DISPLAYED DIRECTLY.
021600 01  WS-COUNTERS.
021700     03  WS-CTR-READ          PIC 9(7)   COMP  VALUE ZERO.
021800     03  WS-CTR-FILTERED      PIC 9(7)   COMP  VALUE ZERO.
021900     03  WS-CTR-REP-1         PIC ZZZ,ZZ9.
022000     03  WS-CTR-REP-2         PIC ZZZ,ZZ9.
022100     03  WS-TASK-REP          PIC Z9.
022200*
022300 COPY "WSEFERR.COB".
022400*
022500*    THE ONE REQUEST RECORD FOR THIS RUN - WS-REQUEST ITSELF CARRIES
022600*    NO FIELDS OF ITS OWN, THE COPYBOOK'S EF-REPORT-REQUEST FOLLOWS
022700*    IT AT THE SAME LEVEL; THE REDEFINE GIVES A FLAT VIEW FOR THE
022800*    MOVE OFF CONTROL-CARD-RECORD.
022900*
023000*    RQ-MODE'S FOUR VALUES, FOR REFERENCE -
023100*      "H"  HIERARCHY DRILL-DOWN (RQ-LEVEL1/RQ-LEVEL2).
023200*      "P"  SINGLE EMPLOYEE AGAINST TIME (RQ-EMP-NAME).
023300*      "U"  SINGLE UNIT AGAINST TIME (RQ-UNIT-SEL).
023400*      "F"  FREE CHOICE OF BOTH AXES (RQ-ROW-FIELD/RQ-GROUP-FIELD).
023500*    SEE WSEFREQ.COB FOR THE FULL FIELD LIST AND 88-LEVELS.
023600*
023700 01  WS-REQUEST.
023800 COPY "WSEFREQ.COB".
023900 01  WS-REQUEST-REDEF REDEFINES WS-REQUEST.
024000     03  FILLER               PIC X(110).
024100*
024200*    CURRENT MASTER ROW, SAME FLATTEN/REDEFINE IDIOM AS EFSPLIT.
024300*
024400 01  WS-MASTER-WORK.
024500 COPY "WSEFREC.COB".
024600 01  WS-MASTER-WORK-REDEF REDEFINES WS-MASTER-WORK.
024700     03  FILLER               PIC X(608).
024800*
024900*    ONE SORT-CONFIG ROW AS IT COMES OFF THE FILE.
025000*
025100 01  WS-CONFIG-WORK.
025200 COPY "WSEFCFG.COB".
025300 01  WS-CONFIG-WORK-REDEF REDEFINES WS-CONFIG-WORK.
025400     03  FILLER               PIC X(53).
025500*
025600*    SORT-CONFIG LOADED WHOLE INTO WORKING STORAGE - THE FILE ARRIVES
025700*    ALREADY ORDERED BY FIELD NAME THEN SC-SEQ (BUSINESS RULE 6), SO
025800*    NO SORTING OF THIS TABLE IS NEEDED, ONLY A LOAD.
025900*
026000*    SCT-FIELD-NAME CARRIES THE SAME FIELD CODES AS WS-FC-CODE ABOVE
026100*    ("UF01", "UF02", "UNIT" AND SO ON) SO ONE CONFIG FILE CAN CARRY
026200*    PREFERRED ORDERINGS FOR SEVERAL DIFFERENT FIELDS AT ONCE - ZZ042
026300*    ONLY APPLIES THE ROWS WHOSE FIELD NAME MATCHES THE AXIS CURRENTLY
026400*    BEING ORDERED.
026500 01  WS-SORT-CONFIG-TABLE.
026600     03  SCT-COUNT            PIC 9(5)   COMP  VALUE ZERO.
026700     03  SCT-ENTRY            OCCURS 500 TIMES
026800                                INDEXED BY SCT-IX.
026900         05  SCT-FIELD-NAME   PIC X(20).
027000         05  SCT-SEQ          PIC 9(3).
027100         05  SCT-VALUE        PIC X(30).
027200*
027300 COPY "WSEFRPT.COB".
027400*
027500*    ROW/GROUP FIELD CODES FOR THIS RUN - SET ONCE BY AA035-SET-UP-
027600*    AXES, THEN USED UNCHANGED FOR EVERY RECORD AND EVERY PRINT LINE.
027700*    "YYYYMM" IS THE ONE CODE THAT IS NOT A COPY OF A MASTER FIELD -
027800*    IT MEANS "BUILD A YEAR-MONTH KEY", SEE CC042.
027900*
028000 01  WS-AXIS-WORK.
028100     03  WS-ROW-FIELD-CODE    PIC X(10).
028200     03  WS-GROUP-FIELD-CODE  PIC X(10).
028300*
028400*    SCRATCH FOR THE GENERIC FIELD-VALUE LOOKUP (CC040) AND FOR THE
028500*    ROW/GROUP VALUES DERIVED FROM THE CURRENT MASTER ROW.
028600*
028700 01  WS-FIELD-SCRATCH.
028800     03  WS-FC-CODE           PIC X(10).
028900     03  WS-FIELD-VALUE       PIC X(30).
029000     03  WS-ROW-VALUE         PIC X(30).
029100     03  WS-GROUP-VALUE       PIC X(30).
029200*
029300*    EDITED YEAR-DASH-MONTH WORK AREA USED BY CC042 TO BUILD A
029400*    "YYYY-MM" ROW OR GROUP VALUE - A GROUP-LEVEL REDEFINE WOULD DO
029500*    THE SAME JOB BUT THIS SHOP BUILDS EDITED STRINGS FIELD BY FIELD.
029600 01  WS-YM-BUILD.
029700     03  WS-YM-YEAR-ED        PIC 9(4).
029800     03  WS-YM-DASH           PIC X      VALUE "-".
029900     03  WS-YM-MONTH-ED       PIC 9(2).
030000*
030100*    SET BY AA046/AA048 FOR EACH MASTER ROW IN TURN - BOTH START "Y"
030200*    AT THE TOP OF THEIR OWN CHECK AND ARE KNOCKED TO "N" ONLY IF A
030300*    CONFIGURED BOUND OR SELECTION CRITERION FAILS, SO A REQUEST WITH
030400*    NO BOUNDS AT ALL (ALL ZEROS / ALL "ALL") PASSES EVERY ROW.
030500 01  WS-FILTER-FLAGS.
030600     03  WS-PASSES-PERIOD     PIC X      VALUE "Y".
030700         88  WS-PERIOD-OK             VALUE "Y".
030800     03  WS-PASSES-SELECTION  PIC X      VALUE "Y".
030900         88  WS-SELECTION-OK          VALUE "Y".
031000*    THE CURRENT MASTER ROW'S YEAR-MONTH, COMPUTED FRESH BY AA046 FOR
031100*    EVERY ROW READ - NOT CARRIED OVER FROM ONE ROW TO THE NEXT.
031200 01  WS-RECORD-YM             PIC 9(6)   COMP  VALUE ZERO.
031300*
031400*    SET BY AA064 DURING A TABLE SEARCH, TESTED IMMEDIATELY AFTER BY
031500*    WHICHEVER SECTION CALLED IT (AA062, AA086 OR AA087) - THIS ONE
031600*    FLAG IS SHARED ACROSS ALL THREE CALLERS SINCE ONLY ONE SEARCH IS
031700*    EVER IN FLIGHT AT A TIME.
031800 01  WS-ACCUM-WORK.
031900     03  WS-ACCUM-FOUND       PIC X      VALUE "N".
032000         88  WS-ACCUM-IS-FOUND        VALUE "Y".
032100*
032200*    THE POPULATED-TASK-COLUMN SCAN (BUSINESS RULE 8) - A SEPARATE
032300*    PASS OVER MASTER-OUT BEFORE THE MAIN FILTER/ACCUMULATE PASS.
032400*    THE RESULT IS DISPLAYED AT THE END OF THE RUN; IT DOES NOT
032500*    RESTRICT THE GROUP-FIELD CODE ON THE CONTROL CARD, SINCE AN
032600*    UNUSED TASK COLUMN IS ALREADY BLANK ON EVERY ROW AND A BLANK
032700*    GROUP VALUE IS EXCLUDED NATURALLY BY AA060-ACCUMULATE-ONE.
032800*
032900 01  WS-TASK-SCAN.
033000     03  WS-TASK-POPULATED    OCCURS 10 TIMES
033100                                INDEXED BY WS-TASK-IX
033200                                PIC X      VALUE "N".
033300         88  WS-TASK-IS-POP           VALUE "Y".
033400 01  WS-TASK-USABLE-COUNT     PIC 9(2)   COMP  VALUE ZERO.
033500*
033600*    DISTINCT-VALUE / ORDERING SCRATCH SHARED BY ZZ010-SORT-WITH-
033700*    CONFIG - ONE AXIS IS ORDERED AT A TIME, NEVER BOTH AT ONCE, SO
033800*    ONE SET OF WORKING AREAS SERVES ROWS THEN GROUPS IN TURN.
033900*
034000 01  WS-ORDER-FIELD-CODE       PIC X(10).
034100 01  WS-ORDER-SCRATCH.
034200     03  WS-ORDER-SCRATCH-COUNT PIC 9(5) COMP  VALUE ZERO.
034300     03  WS-OS-ENTRY          OCCURS 3000 TIMES
034400                                INDEXED BY WS-OS-IX.
034500         05  WS-OS-VALUE      PIC X(30).
034600         05  WS-OS-USED       PIC X      VALUE "N".
034700             88  WS-OS-IS-USED            VALUE "Y".
034800 01  WS-ORDER-RESULT.
034900     03  WS-ORDER-RESULT-COUNT PIC 9(5)  COMP  VALUE ZERO.
035000     03  WS-OR-ENTRY          OCCURS 3000 TIMES
035100                                INDEXED BY WS-OR-IX
035200                                PIC X(30).
035300*
035400*    BUBBLE-SORT WORK AREAS FOR ZZ020/ZZ022/ZZ024 - WS-SORT-HOLD-
035500*    VALUE/WS-SORT-HOLD-USED ARE THE TEMPORARY SWAP AREA, NOT A
035600*    PERMANENT PART OF ANY TABLE ENTRY.
035700 01  WS-SORT-WORK.
035800     03  WS-SORT-PASS         PIC 9(5)   COMP  VALUE ZERO.
035900     03  WS-SORT-IX           PIC 9(5)   COMP  VALUE ZERO.
036000     03  WS-SORT-HOLD-VALUE   PIC X(30).
036100     03  WS-SORT-HOLD-USED    PIC X.
036200*
036300*    WS-DUP2-FOUND IS THE "ALREADY ON THE SCRATCH LIST" FLAG USED BY
036400*    AA073/AA074 AND AA077/AA078 WHILE BUILDING THE DISTINCT ROW AND
036500*    GROUP LISTS; WS-DUP3-FOUND IS THE SEPARATE "ALREADY MATCHED BY
036600*    AN EARLIER CONFIG ROW" FLAG USED BY ZZ044/ZZ046 - TWO DIFFERENT
036700*    FIELDS BECAUSE THE TWO SEARCHES CAN BE NESTED INSIDE ONE ANOTHER
036800*    ACROSS THE ZZ010 CALL CHAIN.
036900 01  WS-DUP2-WORK.
037000     03  WS-DUP2-FOUND        PIC X      VALUE "N".
037100         88  DUP2-IS-FOUND            VALUE "Y".
037200 01  WS-DUP3-WORK.
037300     03  WS-DUP3-FOUND        PIC X      VALUE "N".
037400         88  DUP3-IS-FOUND            VALUE "Y".
037500*
037600*    TOTALS CARRIED AT THE SAME 4-DECIMAL PRECISION AS THE
037700*    ACCUMULATION TABLE - ROUNDING ONLY HAPPENS ON THE WAY TO PRINT.
037800*    SCRATCH ACCUMULATORS ONLY, NO FILE-LAYOUT WIDTH TIE, SO BOTH
037900*    ARE PACKED COMP-3 THE WAY THE SHOP PACKS ITS OWN RUNNING TOTALS.
038000*
038100 01  WS-TOTAL-WORK.
038200     03  WS-ROW-TOTAL         PIC S9(7)V9(4)   COMP-3.
038300     03  WS-GRAND-TOTAL       PIC S9(7)V9(4)   COMP-3.
038400*
038500*    SET ONCE BY AA036 WHEN BOTH HIERARCHY FILTERS ARE IN PLAY -
038600*    SWITCHES AA084 OVER TO THE GROUPED PRINT LAYOUT (BUSINESS
038700*    RULE 5).  WS-GR-SLOT-COUNT/WS-GR-ANY-WRITTEN ARE THE SCRATCH
038800*    THAT LAYOUT FILLS ITS FOUR-ACROSS LINE WITH.
038900*
039000 01  WS-REPORT-STYLE-FLAGS.
039100     03  WS-BOTH-FILTERS      PIC X      VALUE "N".
039200         88  WS-BOTH-FILTERS-SELECTED VALUE "Y".
039300     03  WS-GR-SLOT-COUNT     PIC 9      COMP  VALUE ZERO.
039400     03  WS-GR-ANY-WRITTEN    PIC X      VALUE "N".
039500*
039600*    SPLIT-OUT WORK AREA FOR CC058 - WS-LABEL-TEXT IS THE FINISHED
039700*    "YYYY-MM" STRING MOVED TO RPT-H2-FROM/RPT-H2-TO BY CC050.
039800 01  WS-LABEL-WORK.
039900     03  WS-LABEL-YM          PIC 9(6).
040000     03  WS-LABEL-YEAR-ED     PIC 9(4).
040100     03  WS-LABEL-MONTH-ED    PIC 9(2).
040200 01  WS-LABEL-TEXT             PIC X(7).
040300*
040400 PROCEDURE               DIVISION.
040500*========================
040600*
040700*    BUSINESS RULES CARRIED IN THIS PROGRAM, FOR THE NEXT PERSON WHO
040800*    HAS TO MAINTAIN IT -
040900*
041000*      RULE 4  PERIOD FILTER - RQ-START-YM/RQ-END-YM, ZERO MEANS NO
041100*              BOUND ON THAT END.  SEE AA046.
041200*      RULE 5  HIERARCHY DRILL-DOWN / PERSON / UNIT / FREE-CHOICE
041300*              SELECTION AND AXIS CHOICE.  SEE AA035/AA036/AA048.
041400*              BOTH HIERARCHY FILTERS SET TOGETHER ALSO SWITCHES THE
041500*              PRINT LAYOUT TO THE GROUPED FORM - SEE AA084 ONWARDS.
041600*      RULE 6  CONFIGURED CATEGORY ORDER AHEAD OF PLAIN ASCENDING -
041700*              SEE ZZ010 AND BELOW.
041800*      RULE 7  GROUP-FIELD CHOICE ON PERSON/UNIT REPORTS.  SEE AA035.
041900*      RULE 8  POPULATED-TASK-COLUMN SCAN, DISPLAYED AT CLOSEDOWN,
042000*              NOT PRINTED ON THE REGISTER ITSELF.  SEE AA020 ONWARDS
042100*              AND AA090.
042200*
042300*    TOP-LEVEL DRIVER - OPEN, AND ONLY IF A USABLE REQUEST CARD WAS
042400*    FOUND RUN THE FULL CHAIN: SCAN FOR POPULATED TASK COLUMNS, LOAD
042500*    THE CATEGORY-ORDERING TABLE, WORK OUT THE ROW/GROUP AXES FOR
042600*    THIS REQUEST, FILTER AND ACCUMULATE THE MASTER, ORDER THE
042700*    DISTINCT ROW AND GROUP VALUES AND FINALLY PRINT THE REGISTER.
042800*    A BAD OR MISSING REQUEST CARD SKIPS STRAIGHT TO AA090 WITH
042900*    NOTHING ACCUMULATED AND NOTHING PRINTED BUT THE PAGE HEADER.
043000 AA000-MAIN               SECTION.
043100     DISPLAY  PROG-NAME " STARTING".
043200     PERFORM  AA010-OPEN-FILES.
043300     IF       HAVE-REQUEST
043400              PERFORM  AA020-SCAN-POPULATED-TASKS
043500              PERFORM  AA030-LOAD-SORT-CONFIG
043600              PERFORM  AA035-SET-UP-AXES
043700              PERFORM  AA040-LOAD-AND-FILTER-MASTER
043800              PERFORM  AA070-ORDER-ROWS-AND-GROUPS
043900              PERFORM  AA080-PRINT-REPORT
044000     END-IF.
044100     PERFORM  AA090-CLOSE-AND-REPORT.
044200     GOBACK.
044300 AA000-EXIT.
044400     EXIT SECTION.
044500*
044600*    OPENS ALL FOUR FILES - CONTROL-CARD, MASTER-OUT AND SORT-CONFIG
044700*    FOR INPUT, REPORT-OUT FOR OUTPUT.  WS-HAVE-REQUEST STARTS "Y"
044800*    AND IS KNOCKED BACK TO "N" BY THE FIRST FAILURE SEEN, SO ONE
044900*    FLAG COVERS ALL FOUR OPENS PLUS THE CONTROL-CARD READ THAT
045000*    FOLLOWS - THERE IS NO POINT RUNNING ANY FURTHER IF ANY ONE OF
045100*    THE FOUR FILES THIS PROGRAM NEEDS IS NOT AVAILABLE.
045200 AA010-OPEN-FILES         SECTION.
045300     MOVE     "Y" TO WS-HAVE-REQUEST.
045400     OPEN     INPUT  CONTROL-CARD.
045500     IF       FS-CONTROL-CARD NOT = "00"
045600              DISPLAY  "EFRGSTR CANNOT OPEN CONTROL-CARD"
045700              MOVE     "N" TO WS-HAVE-REQUEST
045800     END-IF.
045900     OPEN     INPUT  MASTER-OUT.
046000     IF       FS-MASTER-OUT NOT = "00"
046100              DISPLAY  EF007
046200              MOVE     "N" TO WS-HAVE-REQUEST
046300     END-IF.
046400     OPEN     INPUT  SORT-CONFIG.
046500     IF       FS-SORT-CONFIG NOT = "00"
046600              DISPLAY  EF008
046700              MOVE     "N" TO WS-HAVE-REQUEST
046800     END-IF.
046900     OPEN     OUTPUT REPORT-OUT.
047000     IF       FS-REPORT-OUT NOT = "00"
047100              DISPLAY  EF009
047200              MOVE     "N" TO WS-HAVE-REQUEST
047300     END-IF.
047400     IF       HAVE-REQUEST
047500              PERFORM  AA015-READ-REQUEST
047600     END-IF.
047700 AA010-EXIT.
047800     EXIT SECTION.
047900*
048000*    THIS RUN'S SINGLE REQUEST RECORD - CONTROL-CARD CARRIES EXACTLY
048100*    ONE ROW, A SECOND ROW IF PRESENT IS NEVER READ.  NO RECORD AT
048200*    ALL IS TREATED THE SAME AS A FAILED OPEN, WS-HAVE-REQUEST GOES
048300*    "N" AND AA000 SKIPS STRAIGHT TO THE CLOSE/REPORT STEP.
048400 AA015-READ-REQUEST       SECTION.
048500     READ     CONTROL-CARD
048600         AT END
048700              DISPLAY  "EFRGSTR NO CONTROL-CARD RECORD PRESENT"
048800              MOVE     "N" TO WS-HAVE-REQUEST
048900     END-READ.
049000     IF       HAVE-REQUEST
049100              MOVE     CONTROL-CARD-RECORD TO WS-REQUEST-REDEF
049200     END-IF.
049300 AA015-EXIT.
049400     EXIT SECTION.
049500*
049600*    BUSINESS RULE 8 - CHECK EF-TASK-1 THRU 10 ACROSS EVERY ROW IN
049700*    THE MASTER, RECORD WHICH SLOTS EVER HOLD A VALUE, THEN REWIND
049800*    FOR THE REAL FILTER/ACCUMULATE PASS THAT FOLLOWS.
049900*
050000*    THE CLOSE/RE-OPEN HERE IS THE ONLY WAY TO GET BACK TO THE START
050100*    OF A SEQUENTIAL FILE ON THIS SHOP'S COMPILER - THERE IS NO
050200*    REWIND VERB, AND THE FILE-STATUS CHECK ON THE RE-OPEN IS
050300*    DELIBERATELY SKIPPED SINCE THE FIRST OPEN IN AA010 ALREADY
050400*    PROVED THE FILE EXISTS AND IS READABLE.
050500*
050600 AA020-SCAN-POPULATED-TASKS SECTION.
050700     PERFORM  AA022-READ-FOR-SCAN
050800         UNTIL EOF-MASTER.
050900     CLOSE    MASTER-OUT.
051000     OPEN     INPUT  MASTER-OUT.
051100     MOVE     "N" TO WS-EOF-MASTER.
051200     PERFORM  AA028-COMPUTE-USABLE-COUNT.
051300 AA020-EXIT.
051400     EXIT SECTION.
051500*
051600*    READS ONE ROW DURING THE TASK-COLUMN SCAN PASS AND HANDS IT TO
051700*    AA024 TO CHECK - THIS PASS DOES NOT FILTER BY PERIOD OR
051800*    SELECTION, EVERY ROW ON THE WHOLE MASTER IS LOOKED AT ONCE.
051900 AA022-READ-FOR-SCAN       SECTION.
052000     READ     MASTER-OUT
052100         AT END
052200              MOVE     "Y" TO WS-EOF-MASTER
052300     END-READ.
052400     IF       NOT EOF-MASTER
052500              MOVE     MASTER-OUT-RECORD TO WS-MASTER-WORK-REDEF
052600              PERFORM  AA024-CHECK-ONE-RECORD-TASKS
052700     END-IF.
052800 AA022-EXIT.
052900     EXIT SECTION.
053000*
053100*    WALKS ALL TEN TASK SLOTS OF THE CURRENT ROW - ONCE A SLOT IS
053200*    FLAGGED POPULATED BY ANY ROW IN THE MASTER IT STAYS FLAGGED
053300*    FOR THE REST OF THE RUN, WS-TASK-POPULATED IS NEVER RESET.
053400 AA024-CHECK-ONE-RECORD-TASKS SECTION.
053500     PERFORM  AA026-CHECK-ONE-TASK-SLOT
053600         VARYING WS-TASK-IX FROM 1 BY 1
053700         UNTIL WS-TASK-IX > 10.
053800 AA024-EXIT.
053900     EXIT SECTION.
054000*
054100*    FLAGS ONE TASK SLOT POPULATED IF THE CURRENT ROW HAS ANYTHING
054200*    IN IT - A SLOT ALREADY FLAGGED FROM AN EARLIER ROW IS SIMPLY
054300*    RE-FLAGGED, THERE IS NO HARM IN MOVING "Y" TO IT AGAIN.
054400 AA026-CHECK-ONE-TASK-SLOT SECTION.
054500     IF       EF-TASK-OCC (WS-TASK-IX) NOT = SPACES
054600              MOVE     "Y" TO WS-TASK-POPULATED (WS-TASK-IX)
054700     END-IF.
054800 AA026-EXIT.
054900     EXIT SECTION.
055000*
055100*    STOPS AT THE FIRST NEVER-POPULATED SLOT - THE VARYING/UNTIL
055200*    TESTS BEFORE EACH ADD, SO THE COUNT IS THE NUMBER OF SLOTS
055300*    CHECKED, NOT THE NUMBER FOUND POPULATED PAST A GAP.
055400*
055500 AA028-COMPUTE-USABLE-COUNT SECTION.
055600     MOVE     ZERO TO WS-TASK-USABLE-COUNT.
055700     PERFORM  AA029-CHECK-ONE-USABLE
055800         VARYING WS-TASK-IX FROM 1 BY 1
055900         UNTIL WS-TASK-IX > 10
056000            OR NOT WS-TASK-IS-POP (WS-TASK-IX).
056100 AA028-EXIT.
056200     EXIT SECTION.
056300*
056400*    COUNTS ONE SLOT AS USABLE - THE VARYING/UNTIL IN AA028 HAS
056500*    ALREADY STOPPED THIS PERFORM BEFORE IT REACHES A GAP, SO EVERY
056600*    CALL IN HERE IS A GENUINE POPULATED SLOT.
056700 AA029-CHECK-ONE-USABLE    SECTION.
056800     ADD      1 TO WS-TASK-USABLE-COUNT.
056900 AA029-EXIT.
057000     EXIT SECTION.
057100*
057200*    BUSINESS RULE 6 DATA LOAD - SORT-CONFIG ARRIVES ALREADY ORDERED
057300*    BY FIELD NAME THEN SC-SEQ, SO A STRAIGHT SEQUENTIAL LOAD KEEPS
057400*    THAT ORDER IN THE TABLE WITHOUT A SORT OF ITS OWN.
057500*
057600 AA030-LOAD-SORT-CONFIG   SECTION.
057700     PERFORM  AA032-READ-CONFIG
057800         UNTIL EOF-CONFIG.
057900 AA030-EXIT.
058000     EXIT SECTION.
058100*
058200*    READS ONE SORT-CONFIG ROW AND HANDS IT TO AA034 TO ADD TO THE
058300*    TABLE - SORT-CONFIG IS A SMALL FILE, A FEW HUNDRED ROWS AT MOST,
058400*    SO THERE IS NO FILTERING HERE, EVERY ROW ON THE FILE IS WANTED.
058500 AA032-READ-CONFIG        SECTION.
058600     READ     SORT-CONFIG
058700         AT END
058800              MOVE     "Y" TO WS-EOF-CONFIG
058900     END-READ.
059000     IF       NOT EOF-CONFIG
059100              MOVE     SORT-CONFIG-RECORD TO WS-CONFIG-WORK-REDEF
059200              PERFORM  AA034-ADD-CONFIG-ENTRY
059300     END-IF.
059400 AA032-EXIT.
059500     EXIT SECTION.
059600*
059700*    APPENDS ONE CONFIG ROW TO THE TABLE - SILENTLY DROPS ANYTHING
059800*    PAST THE 500-ENTRY LIMIT RATHER THAN ABENDING, THE SAME DEFENSIVE
059900*    STYLE AS AA062'S 3000-ENTRY ACCUMULATION TABLE LIMIT BELOW.
060000 AA034-ADD-CONFIG-ENTRY    SECTION.
060100     IF       SCT-COUNT < 500
060200              ADD      1 TO SCT-COUNT
060300              MOVE     SC-FIELD-NAME TO SCT-FIELD-NAME (SCT-COUNT)
060400              MOVE     SC-SEQ TO SCT-SEQ (SCT-COUNT)
060500              MOVE     SC-VALUE TO SCT-VALUE (SCT-COUNT)
060600     END-IF.
060700 AA034-EXIT.
060800     EXIT SECTION.
060900*
061000*    BUSINESS RULE 5 - DERIVE THE ROW/GROUP FIELD CODES FOR THIS RUN
061100*    ONCE, BEFORE THE MASTER IS READ.  HIERARCHY MODE WORKS OUT ITS
061200*    AXES FROM RQ-LEVEL1/RQ-LEVEL2; MODE F TAKES BOTH AXES STRAIGHT
061300*    OFF THE CARD, NO DERIVATION NEEDED; PERSON/UNIT MODE ALWAYS RUNS
061400*    AGAINST TIME WITH A CONFIGURABLE GROUP FIELD (RULE 7).
061500*
061600 AA035-SET-UP-AXES        SECTION.
061700     MOVE     "N" TO WS-BOTH-FILTERS.
061800     IF       RQ-MODE-HIERARCHY
061900              PERFORM  AA036-SET-HIERARCHY-AXES
062000     ELSE
062100              IF       RQ-MODE-FREEFORM
062200                       MOVE RQ-ROW-FIELD TO WS-ROW-FIELD-CODE
062300                       MOVE RQ-GROUP-FIELD TO WS-GROUP-FIELD-CODE
062400              ELSE
062500                       MOVE "YYYYMM" TO WS-ROW-FIELD-CODE
062600                       MOVE RQ-GROUP-FIELD TO WS-GROUP-FIELD-CODE
062700              END-IF
062800     END-IF.
062900 AA035-EXIT.
063000     EXIT SECTION.
063100*
063200*    THE DRILL-DOWN RULE: A LEVEL1 FILTER NARROWS THE ROW AXIS DOWN
063300*    ONE LEVEL FROM "ALL DIRECTORATES" (UF01) TO "SERVICES WITHIN
063400*    THIS DIRECTORATE" (UF02); A LEVEL2 FILTER ON TOP OF THAT NARROWS
063500*    THE GROUP AXIS DOWN A FURTHER LEVEL TO "TEAMS WITHIN THIS
063600*    SERVICE" (UF03).  WITH NEITHER FILTER SET THE ROW AXIS IS UF01
063700*    AND THE GROUP AXIS UF02 - THE WIDEST POSSIBLE VIEW.
063800 AA036-SET-HIERARCHY-AXES SECTION.
063900     IF       RQ-LEVEL1 NOT = "ALL"
064000              MOVE     "UF02" TO WS-ROW-FIELD-CODE
064100     ELSE
064200              MOVE     "UF01" TO WS-ROW-FIELD-CODE
064300     END-IF.
064400     IF       RQ-LEVEL2 NOT = "ALL"
064500              MOVE     "UF03" TO WS-GROUP-FIELD-CODE
064600     ELSE
064700              IF       RQ-LEVEL1 NOT = "ALL"
064800                       MOVE "UF03" TO WS-GROUP-FIELD-CODE
064900              ELSE
065000                       MOVE "UF02" TO WS-GROUP-FIELD-CODE
065100              END-IF
065200     END-IF.
065300*    BOTH FILTERS SET TOGETHER SWITCHES THE REGISTER FROM THE PLAIN
065400*    STACKED ROW/GROUP/TOTAL LAYOUT TO THE GROUPED LAYOUT - SEE
065500*    AA084 ONWARDS.  THE UNDERLYING ACCUMULATION IS IDENTICAL EITHER
065600*    WAY, ONLY THE PRINT LAYOUT CHANGES.
065700     IF       RQ-LEVEL1 NOT = "ALL"
065800         AND  RQ-LEVEL2 NOT = "ALL"
065900              MOVE     "Y" TO WS-BOTH-FILTERS
066000     END-IF.
066100 AA036-EXIT.
066200     EXIT SECTION.
066300*
066400*    BUSINESS RULE 4 (PERIOD FILTER) AND RULE 5 (HIERARCHY / PERSON /
066500*    UNIT SELECTION) APPLIED ROW BY ROW, SURVIVORS HANDED STRAIGHT
066600*    ON TO THE ACCUMULATION TABLE.
066700*
066800*    THIS IS THE SECOND OF THE TWO PASSES OVER MASTER-OUT THIS RUN -
066900*    AA020 ALREADY MADE THE FIRST PASS (UNFILTERED, FOR THE TASK-
067000*    COLUMN SCAN) AND REWOUND THE FILE BEFORE CONTROL REACHED HERE.
067100*    TWO SEPARATE PASSES WERE CHOSEN OVER DOING BOTH JOBS IN ONE PASS
067200*    SO THAT THE TASK-COLUMN SCAN SEES EVERY ROW ON THE MASTER
067300*    REGARDLESS OF THIS RUN'S PERIOD OR SELECTION CRITERIA.
067400*
067500 AA040-LOAD-AND-FILTER-MASTER SECTION.
067600     MOVE     ZERO TO AT-ENTRY-COUNT.
067700     PERFORM  AA042-READ-MASTER
067800         UNTIL EOF-MASTER.
067900 AA040-EXIT.
068000     EXIT SECTION.
068100*
068200*    READS ONE MASTER ROW FOR THE REAL FILTER/ACCUMULATE PASS - THIS
068300*    IS THE SECOND TIME THROUGH THE FILE THIS RUN, AFTER IT WAS
068400*    REWOUND AT THE END OF AA020'S TASK-COLUMN SCAN.
068500 AA042-READ-MASTER         SECTION.
068600     READ     MASTER-OUT
068700         AT END
068800              MOVE     "Y" TO WS-EOF-MASTER
068900     END-READ.
069000     IF       NOT EOF-MASTER
069100              ADD      1 TO WS-CTR-READ
069200              MOVE     MASTER-OUT-RECORD TO WS-MASTER-WORK-REDEF
069300              PERFORM  AA044-FILTER-AND-ACCUMULATE-ONE
069400     END-IF.
069500 AA042-EXIT.
069600     EXIT SECTION.
069700*
069800*    PERIOD FIRST, THEN SELECTION ONLY IF THE PERIOD PASSED - NO
069900*    POINT CHECKING HIERARCHY/PERSON/UNIT CRITERIA ON A ROW ALREADY
070000*    OUTSIDE THE REQUESTED DATE RANGE.
070100 AA044-FILTER-AND-ACCUMULATE-ONE SECTION.
070200     PERFORM  AA046-CHECK-PERIOD.
070300     IF       WS-PERIOD-OK
070400              PERFORM  AA048-CHECK-SELECTION
070500              IF       WS-SELECTION-OK
070600                       ADD  1 TO WS-CTR-FILTERED
070700                       PERFORM AA060-ACCUMULATE-ONE
070800              END-IF
070900     END-IF.
071000 AA044-EXIT.
071100     EXIT SECTION.
071200*
071300*    BUSINESS RULE 4 - A ZERO BOUND ON EITHER END OF THE REQUEST CARD
071400*    MEANS "NO LIMIT THAT END", NOT "MATCH ONLY ZERO" - RQ-START-YM
071500*    AND RQ-END-YM OF ZERO LEAVE WS-PASSES-PERIOD UNTOUCHED AT "Y".
071600 AA046-CHECK-PERIOD        SECTION.
071700     COMPUTE  WS-RECORD-YM = EF-YEAR * 100 + EF-MONTH.
071800     MOVE     "Y" TO WS-PASSES-PERIOD.
071900     IF       RQ-START-YM NOT = ZERO
072000         AND  WS-RECORD-YM < RQ-START-YM
072100              MOVE     "N" TO WS-PASSES-PERIOD
072200     END-IF.
072300     IF       RQ-END-YM NOT = ZERO
072400         AND  WS-RECORD-YM > RQ-END-YM
072500              MOVE     "N" TO WS-PASSES-PERIOD
072600     END-IF.
072700 AA046-EXIT.
072800     EXIT SECTION.
072900*
073000*    HIERARCHY MODE CHECKS RQ-LEVEL1 AGAINST EF-UF01 AND RQ-LEVEL2
073100*    AGAINST EF-UF02 INDEPENDENTLY - EITHER, BOTH OR NEITHER MAY BE
073200*    "ALL", AND BOTH SET TOGETHER IS THE GROUPED-LAYOUT CASE FLAGGED
073300*    BY AA036 EARLIER.  NOTE THE SELECTION IS ALWAYS AGAINST UF01/
073400*    UF02 HERE REGARDLESS OF WHICH FIELD CODE AA036 CHOSE AS THE ROW
073500*    OR GROUP AXIS - THE AXIS CHOICE AND THE SELECTION CRITERIA ARE
073600*    TWO SEPARATE THINGS DERIVED FROM THE SAME TWO CONTROL-CARD
073700*    FIELDS.
073800 AA048-CHECK-SELECTION     SECTION.
073900     MOVE     "Y" TO WS-PASSES-SELECTION.
074000     IF       RQ-MODE-HIERARCHY
074100              IF   RQ-LEVEL1 NOT = "ALL"
074200               AND EF-UF01 NOT = RQ-LEVEL1
074300                   MOVE "N" TO WS-PASSES-SELECTION
074400              END-IF
074500              IF   RQ-LEVEL2 NOT = "ALL"
074600               AND EF-UF02 NOT = RQ-LEVEL2
074700                   MOVE "N" TO WS-PASSES-SELECTION
074800              END-IF
074900     ELSE
075000*             PERSON MODE AND UNIT MODE EACH SELECT ON EXACTLY ONE
075100*             FIELD - THE EMPLOYEE NAME OR THE UNIT CODE CARRIED ON
075200*             THE REQUEST CARD.
075300              IF   RQ-MODE-PERSON
075400                   IF  EF-EMP-NAME NOT = RQ-EMP-NAME
075500                       MOVE "N" TO WS-PASSES-SELECTION
075600                   END-IF
075700              ELSE
075800                   IF  RQ-MODE-UNIT
075900                       IF  EF-UNIT NOT = RQ-UNIT-SEL
076000                           MOVE "N" TO WS-PASSES-SELECTION
076100                       END-IF
076200                   END-IF
076300              END-IF
076400     END-IF.
076500*    MODE F (FREE CHOICE OF AXES) CARRIES NO EMPLOYEE/UNIT FILTER OF
076600*    ITS OWN - THE PERIOD FILTER ABOVE IN AA046 IS ALL THE NARROWING
076700*    IT GETS, WS-PASSES-SELECTION IS LEFT "Y" FROM THE TOP OF THIS
076800*    PARAGRAPH.
076900 AA048-EXIT.
077000     EXIT SECTION.
077100*
077200*    BUSINESS RULE 7 - SUM HOURS INTO THE TABLE KEYED BY (ROW VALUE,
077300*    GROUP VALUE).  A BLANK GROUP VALUE (AN UNPOPULATED TASK COLUMN,
077400*    OR ANY OTHER BLANK FIELD) IS EXCLUDED RATHER THAN ACCUMULATED.
077500*
077600*    A BLANK ROW VALUE IS NOT EXCLUDED THE SAME WAY - ONLY THE GROUP
077700*    VALUE IS CHECKED HERE.  IN PRACTICE THE ROW AXIS IS ALWAYS ONE
077800*    OF UF01/UF02/YYYYMM, NONE OF WHICH CAN BE BLANK ON A PROPERLY
077900*    CONVERTED MASTER ROW, SO THIS HAS NEVER BEEN AN ISSUE IN
078000*    PRACTICE.
078100 AA060-ACCUMULATE-ONE      SECTION.
078200     MOVE     WS-ROW-FIELD-CODE TO WS-FC-CODE.
078300     PERFORM  CC040-BUILD-FIELD-VALUE.
078400     MOVE     WS-FIELD-VALUE TO WS-ROW-VALUE.
078500     MOVE     WS-GROUP-FIELD-CODE TO WS-FC-CODE.
078600     PERFORM  CC040-BUILD-FIELD-VALUE.
078700     MOVE     WS-FIELD-VALUE TO WS-GROUP-VALUE.
078800     IF       WS-GROUP-VALUE NOT = SPACES
078900              PERFORM  AA062-ADD-TO-ACCUM-TABLE
079000     END-IF.
079100 AA060-EXIT.
079200     EXIT SECTION.
079300*
079400*    LINEAR SEARCH OF THE TABLE BUILT SO FAR THIS RUN - A MATCHING
079500*    ENTRY GETS THIS ROW'S HOURS ADDED IN, OTHERWISE A NEW ENTRY IS
079600*    APPENDED (SUBJECT TO THE 3000-ENTRY BUDGET) CARRYING AT-ROW-IS-
079700*    TIME SO ANY LATER CODE CAN TELL A CHRONOLOGICAL ROW KEY FROM A
079800*    CATEGORY ONE WITHOUT RE-TESTING WS-ROW-FIELD-CODE.
079900 AA062-ADD-TO-ACCUM-TABLE  SECTION.
080000     MOVE     "N" TO WS-ACCUM-FOUND.
080100     PERFORM  AA064-SEARCH-ACCUM-TABLE
080200         VARYING AT-IX FROM 1 BY 1
080300         UNTIL AT-IX > AT-ENTRY-COUNT
080400            OR WS-ACCUM-IS-FOUND.
080500     IF       WS-ACCUM-IS-FOUND
080600              ADD      EF-HOURS TO AT-HOURS (AT-IX)
080700     ELSE
080800              IF       AT-ENTRY-COUNT < 3000
080900                       ADD 1 TO AT-ENTRY-COUNT
081000                       MOVE WS-ROW-VALUE TO AT-ROW-KEY (AT-ENTRY-COUNT)
081100                       MOVE WS-GROUP-VALUE
081200                                     TO AT-GROUP-KEY (AT-ENTRY-COUNT)
081300                       MOVE EF-HOURS TO AT-HOURS (AT-ENTRY-COUNT)
081400                       IF   WS-ROW-FIELD-CODE = "YYYYMM"
081500                            MOVE "Y" TO AT-ROW-IS-TIME (AT-ENTRY-COUNT)
081600                       ELSE
081700                            MOVE "N" TO AT-ROW-IS-TIME (AT-ENTRY-COUNT)
081800                       END-IF
081900              ELSE
082000                       DISPLAY EF010
082100              END-IF
082200     END-IF.
082300 AA062-EXIT.
082400     EXIT SECTION.
082500*
082600 AA064-SEARCH-ACCUM-TABLE  SECTION.
082700     IF       AT-ROW-KEY (AT-IX) = WS-ROW-VALUE
082800         AND  AT-GROUP-KEY (AT-IX) = WS-GROUP-VALUE
082900              MOVE     "Y" TO WS-ACCUM-FOUND
083000     END-IF.
083100 AA064-EXIT.
083200     EXIT SECTION.
083300*
083400*    GENERIC FIELD-VALUE LOOKUP - ONE DISPATCH ROUTINE SERVES BOTH
083500*    ROW AND GROUP AXES, HIERARCHY MODE AND PERSON/UNIT MODE ALIKE,
083600*    KEYED ON THE FIELD CODE SET UP IN WS-FC-CODE BY THE CALLER.
083700*
083800*    A SUCCESSION OF STAND-ALONE IF STATEMENTS RATHER THAN ONE
083900*    EVALUATE - THE HOUSE STANDARD PRE-DATES EVALUATE, AND THIS WAS
084000*    NEVER REWRITTEN WHEN THE COMPILER CAUGHT UP.
084100*
084200*    HIERARCHY AXIS CODES - UF01 IS THE TOP LEVEL (DIRECTORATE), UF02
084300*    THE MIDDLE (SERVICE), UF03 THE BOTTOM (TEAM).  WHICH ONE IS THE
084400*    ROW AXIS AND WHICH THE GROUP AXIS IS DECIDED BY AA035/AA036
084500*    BEFORE THE MASTER IS EVER READ, NOT HERE.  WS-FIELD-VALUE IS
084600*    RESET TO SPACES ON EVERY CALL SO A FIELD CODE NOT MATCHED BY ANY
084700*    IF BELOW - WHICH SHOULD NEVER HAPPEN GIVEN A PROPERLY BUILT
084800*    REQUEST CARD - COMES BACK BLANK RATHER THAN CARRYING OVER
084900*    WHATEVER THE PREVIOUS CALL LEFT BEHIND.
085000 CC040-BUILD-FIELD-VALUE   SECTION.
085100     MOVE     SPACES TO WS-FIELD-VALUE.
085200     IF       WS-FC-CODE = "UF01"
085300              MOVE     EF-UF01 TO WS-FIELD-VALUE
085400     END-IF.
085500     IF       WS-FC-CODE = "UF02"
085600              MOVE     EF-UF02 TO WS-FIELD-VALUE
085700     END-IF.
085800     IF       WS-FC-CODE = "UF03"
085900              MOVE     EF-UF03 TO WS-FIELD-VALUE
086000     END-IF.
086100*    THE THREE CLASSIFICATION FIELDS - NOT OFFERED AS A HIERARCHY
086200*    AXIS ON THE CONTROL CARD TODAY, BUT KEPT HERE SINCE MODE F
086300*    (FREE-CHOICE AXES) CAN NAME ANY FIELD CODE THIS SECTION KNOWS.
086400     IF       WS-FC-CODE = "CLASS1"
086500              MOVE     EF-CLASS1 TO WS-FIELD-VALUE
086600     END-IF.
086700     IF       WS-FC-CODE = "CLASS2"
086800              MOVE     EF-CLASS2 TO WS-FIELD-VALUE
086900     END-IF.
087000     IF       WS-FC-CODE = "CLASS3"
087100              MOVE     EF-CLASS3 TO WS-FIELD-VALUE
087200     END-IF.
087300*    UNIT AND EMPNAME ARE THE TWO FIELDS A PERSON/UNIT-MODE REQUEST
087400*    SELECTS ON (SEE AA048) - BUSINESS RULE 7 ALSO OFFERS EMPNAME AND
087500*    UNIT AS GROUP-FIELD CHOICES FOR THOSE SAME REQUESTS.
087600     IF       WS-FC-CODE = "UNIT"
087700              MOVE     EF-UNIT TO WS-FIELD-VALUE
087800     END-IF.
087900     IF       WS-FC-CODE = "EMPNAME"
088000              MOVE     EF-EMP-NAME TO WS-FIELD-VALUE
088100     END-IF.
088200*    "YYYYMM" IS BUILT RATHER THAN COPIED - SEE CC042.
088300     IF       WS-FC-CODE = "YYYYMM"
088400              PERFORM  CC042-BUILD-YM-KEY
088500     END-IF.
088600*    TEN TASK-GROUPING CODES, ONE PER EF-TASK-OCC SLOT - ADDED IN
088700*    1995 (SEE THE CHANGE LOG) SO A SINGLE TASK COLUMN COULD BE USED
088800*    AS THE GROUP AXIS ON AN EMPLOYEE OR UNIT REPORT; THE POPULATED-
088900*    COLUMN SCAN IN AA020 ONWARDS TELLS A REQUESTER WHICH OF THE TEN
089000*    ARE ACTUALLY WORTH ASKING FOR ON A GIVEN PERIOD.
089100     IF       WS-FC-CODE = "TASK01"
089200              MOVE     EF-TASK-OCC (1) TO WS-FIELD-VALUE
089300     END-IF.
089400     IF       WS-FC-CODE = "TASK02"
089500              MOVE     EF-TASK-OCC (2) TO WS-FIELD-VALUE
089600     END-IF.
089700     IF       WS-FC-CODE = "TASK03"
089800              MOVE     EF-TASK-OCC (3) TO WS-FIELD-VALUE
089900     END-IF.
090000     IF       WS-FC-CODE = "TASK04"
090100              MOVE     EF-TASK-OCC (4) TO WS-FIELD-VALUE
090200     END-IF.
090300     IF       WS-FC-CODE = "TASK05"
090400              MOVE     EF-TASK-OCC (5) TO WS-FIELD-VALUE
090500     END-IF.
090600     IF       WS-FC-CODE = "TASK06"
090700              MOVE     EF-TASK-OCC (6) TO WS-FIELD-VALUE
090800     END-IF.
090900     IF       WS-FC-CODE = "TASK07"
091000              MOVE     EF-TASK-OCC (7) TO WS-FIELD-VALUE
091100     END-IF.
091200     IF       WS-FC-CODE = "TASK08"
091300              MOVE     EF-TASK-OCC (8) TO WS-FIELD-VALUE
091400     END-IF.
091500     IF       WS-FC-CODE = "TASK09"
091600              MOVE     EF-TASK-OCC (9) TO WS-FIELD-VALUE
091700     END-IF.
091800     IF       WS-FC-CODE = "TASK10"
091900              MOVE     EF-TASK-OCC (10) TO WS-FIELD-VALUE
092000     END-IF.
092100 CC040-EXIT.
092200     EXIT SECTION.
092300*
092400*    "YYYYMM" IS THE ONE FIELD CODE WITH NO DIRECT MASTER COUNTERPART
092500*    - IT BUILDS A "YYYY-MM" KEY OUT OF EF-YEAR/EF-MONTH RATHER THAN
092600*    COPYING A SINGLE EXISTING FIELD, STRAIGHT INTO THE FIRST 7 BYTES
092700*    OF WS-FIELD-VALUE.
092800 CC042-BUILD-YM-KEY        SECTION.
092900     MOVE     EF-YEAR TO WS-YM-YEAR-ED.
093000     MOVE     EF-MONTH TO WS-YM-MONTH-ED.
093100     MOVE     WS-YM-BUILD TO WS-FIELD-VALUE (1:7).
093200 CC042-EXIT.
093300     EXIT SECTION.
093400*
093500*    BUSINESS RULE 6 - ORDER THE DISTINCT ROW VALUES, THEN THE
093600*    DISTINCT GROUP VALUES, EACH BY THE SAME SHARED WORKER SECTION.
093700*
093800*    BOTH AXES MUST BE FULLY ORDERED BEFORE AA080 PRINTS ANYTHING -
093900*    THE STACKED LAYOUT NEEDS THE GROUP ORDER TO PRINT EACH ROW'S
094000*    DETAIL LINES, AND THE GROUPED LAYOUT NEEDS IT TO KNOW WHICH
094100*    GROUP GOES IN WHICH OF THE FOUR SLOTS ACROSS THE LINE.
094200 AA070-ORDER-ROWS-AND-GROUPS SECTION.
094300     PERFORM  AA072-ORDER-ROWS.
094400     PERFORM  AA076-ORDER-GROUPS.
094500 AA070-EXIT.
094600     EXIT SECTION.
094700*
094800*    BUILDS THE DISTINCT ROW-VALUE LIST STRAIGHT FROM EF-ACCUM-TABLE
094900*    (SO ONLY VALUES THAT ACTUALLY SURVIVED THE FILTER PASS APPEAR),
095000*    THEN HANDS IT TO THE SHARED ZZ010 ORDERING WORKER.
095100 AA072-ORDER-ROWS          SECTION.
095200     MOVE     ZERO TO WS-ORDER-SCRATCH-COUNT.
095300     PERFORM  AA073-COLLECT-ONE-ROW-VALUE
095400         VARYING AT-IX FROM 1 BY 1
095500         UNTIL AT-IX > AT-ENTRY-COUNT.
095600     MOVE     WS-ROW-FIELD-CODE TO WS-ORDER-FIELD-CODE.
095700     PERFORM  ZZ010-SORT-WITH-CONFIG.
095800     MOVE     WS-ORDER-RESULT-COUNT TO OT-ROW-COUNT.
095900     PERFORM  AA075-COPY-ONE-TO-ROW-LIST
096000         VARYING WS-OR-IX FROM 1 BY 1
096100         UNTIL WS-OR-IX > OT-ROW-COUNT.
096200 AA072-EXIT.
096300     EXIT SECTION.
096400*
096500*    ADDS ONE ACCUMULATION-TABLE ROW KEY TO THE SCRATCH LIST UNLESS
096600*    AA074 HAS ALREADY FOUND IT THERE - THE SCRATCH LIST ENDS UP WITH
096700*    EXACTLY ONE ENTRY PER DISTINCT ROW VALUE, SAME LINEAR-SCAN STYLE
096800*    AS AA064 AGAINST THE ACCUMULATION TABLE.
096900 AA073-COLLECT-ONE-ROW-VALUE SECTION.
097000     MOVE     "N" TO WS-DUP2-FOUND.
097100     PERFORM  AA074-SCAN-SCRATCH-FOR-ROW
097200         VARYING WS-OS-IX FROM 1 BY 1
097300         UNTIL WS-OS-IX > WS-ORDER-SCRATCH-COUNT
097400            OR DUP2-IS-FOUND.
097500     IF       NOT DUP2-IS-FOUND
097600         AND  WS-ORDER-SCRATCH-COUNT < 3000
097700              ADD      1 TO WS-ORDER-SCRATCH-COUNT
097800              MOVE     AT-ROW-KEY (AT-IX)
097900                             TO WS-OS-VALUE (WS-ORDER-SCRATCH-COUNT)
098000              MOVE     "N" TO WS-OS-USED (WS-ORDER-SCRATCH-COUNT)
098100     END-IF.
098200 AA073-EXIT.
098300     EXIT SECTION.
098400*
098500*    ONE COMPARISON OF THE SCRATCH LIST AGAINST THE CURRENT
098600*    ACCUMULATION-TABLE ROW KEY - A MATCH MEANS THIS ROW VALUE IS
098700*    ALREADY ON THE LIST, AA073 SKIPS ADDING IT A SECOND TIME.
098800 AA074-SCAN-SCRATCH-FOR-ROW SECTION.
098900     IF       WS-OS-VALUE (WS-OS-IX) = AT-ROW-KEY (AT-IX)
099000              MOVE     "Y" TO WS-DUP2-FOUND
099100     END-IF.
099200 AA074-EXIT.
099300     EXIT SECTION.
099400*
099500*    COPIES THE ORDERED RESULT LIST BUILT BY ZZ010 INTO EF-ORDER-
099600*    TABLE'S OT-ROW-VALUE - A STRAIGHT TABLE-TO-TABLE MOVE, ONE ROW
099700*    AT A TIME UNDER THE CALLER'S VARYING.
099800 AA075-COPY-ONE-TO-ROW-LIST SECTION.
099900     MOVE     WS-OR-ENTRY (WS-OR-IX) TO OT-ROW-VALUE (WS-OR-IX).
100000 AA075-EXIT.
100100     EXIT SECTION.
100200*
100300*    SAME JOB AS AA072 BUT FOR THE GROUP AXIS - KEPT AS A SEPARATE
100400*    SECTION RATHER THAN A SHARED ONE SINCE THE ROW AND GROUP TABLES
100500*    (OT-ROW-VALUE/OT-GROUP-VALUE) ARE DISTINCT 01-LEVEL TABLES, NOT
100600*    ONE TABLE SELECTED BY A FLAG.
100700 AA076-ORDER-GROUPS        SECTION.
100800     MOVE     ZERO TO WS-ORDER-SCRATCH-COUNT.
100900     PERFORM  AA077-COLLECT-ONE-GROUP-VALUE
101000         VARYING AT-IX FROM 1 BY 1
101100         UNTIL AT-IX > AT-ENTRY-COUNT.
101200     MOVE     WS-GROUP-FIELD-CODE TO WS-ORDER-FIELD-CODE.
101300     PERFORM  ZZ010-SORT-WITH-CONFIG.
101400     MOVE     WS-ORDER-RESULT-COUNT TO OT-GROUP-COUNT.
101500     PERFORM  AA079-COPY-ONE-TO-GROUP-LIST
101600         VARYING WS-OR-IX FROM 1 BY 1
101700         UNTIL WS-OR-IX > OT-GROUP-COUNT.
101800 AA076-EXIT.
101900     EXIT SECTION.
102000*
102100*    GROUP-AXIS TWIN OF AA073 - SAME DEDUP-AGAINST-SCRATCH LOGIC,
102200*    AGAINST AT-GROUP-KEY RATHER THAN AT-ROW-KEY.
102300 AA077-COLLECT-ONE-GROUP-VALUE SECTION.
102400     MOVE     "N" TO WS-DUP2-FOUND.
102500     PERFORM  AA078-SCAN-SCRATCH-FOR-GROUP
102600         VARYING WS-OS-IX FROM 1 BY 1
102700         UNTIL WS-OS-IX > WS-ORDER-SCRATCH-COUNT
102800            OR DUP2-IS-FOUND.
102900     IF       NOT DUP2-IS-FOUND
103000         AND  WS-ORDER-SCRATCH-COUNT < 3000
103100              ADD      1 TO WS-ORDER-SCRATCH-COUNT
103200              MOVE     AT-GROUP-KEY (AT-IX)
103300                             TO WS-OS-VALUE (WS-ORDER-SCRATCH-COUNT)
103400              MOVE     "N" TO WS-OS-USED (WS-ORDER-SCRATCH-COUNT)
103500     END-IF.
103600 AA077-EXIT.
103700     EXIT SECTION.
103800*
103900*    GROUP-AXIS TWIN OF AA074.
104000 AA078-SCAN-SCRATCH-FOR-GROUP SECTION.
104100     IF       WS-OS-VALUE (WS-OS-IX) = AT-GROUP-KEY (AT-IX)
104200              MOVE     "Y" TO WS-DUP2-FOUND
104300     END-IF.
104400 AA078-EXIT.
104500     EXIT SECTION.
104600*
104700*    GROUP-AXIS TWIN OF AA075.
104800 AA079-COPY-ONE-TO-GROUP-LIST SECTION.
104900     MOVE     WS-OR-ENTRY (WS-OR-IX) TO OT-GROUP-VALUE (WS-OR-IX).
105000 AA079-EXIT.
105100     EXIT SECTION.
105200*
105300*    SHARED ORDERING WORKER - SORTS THE SCRATCH LIST ASCENDING FIRST
105400*    (THIS ALONE IS THE WHOLE ANSWER FOR A TIME AXIS), THEN FOR A
105500*    CATEGORY AXIS PULLS OUT THE CONFIGURED VALUES IN THEIR
105600*    CONFIGURED ORDER, THEN APPENDS WHATEVER IS LEFT - WHICH IS
105700*    STILL ASCENDING BECAUSE THE LEFTOVERS WERE NEVER MOVED.
105800*
105900*    CALLED TWICE PER RUN - ONCE FOR THE ROW AXIS FROM AA072, ONCE
106000*    FOR THE GROUP AXIS FROM AA076 - NEVER CONCURRENTLY, SO THE ONE
106100*    SET OF SCRATCH AREAS (WS-ORDER-SCRATCH, WS-ORDER-RESULT) IS
106200*    SAFE TO REUSE BETWEEN THE TWO CALLS.
106300*
106400*    A CHRONOLOGICAL AXIS (WS-ORDER-FIELD-CODE = "YYYYMM") NEVER
106500*    CONSULTS SORT-CONFIG - THE SORTED SCRATCH LIST FROM ZZ020 IS
106600*    ALREADY IN THE ONLY SENSIBLE ORDER A DATE AXIS CAN BE PRINTED
106700*    IN, SO ZZ040 IS SKIPPED OUTRIGHT FOR THAT CASE.
106800 ZZ010-SORT-WITH-CONFIG    SECTION.
106900     MOVE     ZERO TO WS-ORDER-RESULT-COUNT.
107000     PERFORM  ZZ020-SORT-SCRATCH-ASCENDING.
107100     IF       WS-ORDER-FIELD-CODE NOT = "YYYYMM"
107200              PERFORM  ZZ040-APPLY-CONFIGURED-VALUES
107300     END-IF.
107400     PERFORM  ZZ050-APPEND-REMAINING-SCRATCH.
107500 ZZ010-EXIT.
107600     EXIT SECTION.
107700*
107800*    HOUSE-STANDARD TABLE SORT - THERE IS NO SORT VERB FOR AN
107900*    IN-MEMORY TABLE, SO A PLAIN BUBBLE SORT ON WS-OS-VALUE CARRIES
108000*    THE "USED" FLAG ALONG WITH EACH SWAP.
108100*
108200*    AT MOST 3000 ENTRIES AND RUN ONCE PER AXIS PER REQUEST, NOT
108300*    ONCE PER MASTER ROW - A BUBBLE SORT'S COST IS NO CONCERN AT
108400*    THIS SCALE, THE SAME JUDGEMENT EFSPLIT MAKES FOR ITS OWN
108500*    IN-MEMORY TABLE SCANS.
108600*
108700 ZZ020-SORT-SCRATCH-ASCENDING SECTION.
108800     PERFORM  ZZ022-BUBBLE-PASS
108900         VARYING WS-SORT-PASS FROM 1 BY 1
109000         UNTIL WS-SORT-PASS >= WS-ORDER-SCRATCH-COUNT.
109100 ZZ020-EXIT.
109200     EXIT SECTION.
109300*
109400*    ONE PASS OF THE BUBBLE SORT - THE UPPER BOUND SHRINKS BY ONE
109500*    EACH PASS (WS-ORDER-SCRATCH-COUNT - WS-SORT-PASS) SINCE THE
109600*    LARGEST UNSORTED VALUE IS GUARANTEED TO HAVE BUBBLED TO THE
109700*    TOP OF THE PREVIOUS PASS.
109800 ZZ022-BUBBLE-PASS         SECTION.
109900     PERFORM  ZZ024-COMPARE-AND-SWAP
110000         VARYING WS-SORT-IX FROM 1 BY 1
110100         UNTIL WS-SORT-IX > WS-ORDER-SCRATCH-COUNT - WS-SORT-PASS.
110200 ZZ022-EXIT.
110300     EXIT SECTION.
110400*
110500*    COMPARES ONE ADJACENT PAIR AND SWAPS BOTH THE VALUE AND ITS
110600*    "USED" FLAG TOGETHER - THE FLAG MUST TRAVEL WITH ITS VALUE OR
110700*    ZZ040'S LATER CONFIGURED-VALUE PASS WOULD MARK THE WRONG ENTRY
110800*    USED.
110900 ZZ024-COMPARE-AND-SWAP     SECTION.
111000     IF       WS-OS-VALUE (WS-SORT-IX) > WS-OS-VALUE (WS-SORT-IX + 1)
111100              MOVE     WS-OS-VALUE (WS-SORT-IX) TO WS-SORT-HOLD-VALUE
111200              MOVE     WS-OS-USED (WS-SORT-IX) TO WS-SORT-HOLD-USED
111300              MOVE     WS-OS-VALUE (WS-SORT-IX + 1)
111400                                     TO WS-OS-VALUE (WS-SORT-IX)
111500              MOVE     WS-OS-USED (WS-SORT-IX + 1)
111600                                     TO WS-OS-USED (WS-SORT-IX)
111700              MOVE     WS-SORT-HOLD-VALUE
111800                                     TO WS-OS-VALUE (WS-SORT-IX + 1)
111900              MOVE     WS-SORT-HOLD-USED
112000                                     TO WS-OS-USED (WS-SORT-IX + 1)
112100     END-IF.
112200 ZZ024-EXIT.
112300     EXIT SECTION.
112400*
112500 ZZ040-APPLY-CONFIGURED-VALUES SECTION.
112600     PERFORM  ZZ042-APPLY-ONE-CONFIG-SEQ
112700         VARYING SCT-IX FROM 1 BY 1
112800         UNTIL SCT-IX > SCT-COUNT.
112900 ZZ040-EXIT.
113000     EXIT SECTION.
113100*
113200*    ONLY CONFIG ROWS WHOSE SCT-FIELD-NAME MATCHES THE AXIS CURRENTLY
113300*    BEING ORDERED ARE APPLIED - THE SAME TABLE CARRIES CONFIG ROWS
113400*    FOR EVERY FIELD NAME EVER SET UP, NOT JUST THE ONE IN PLAY HERE.
113500*    SCT-IX RUNS THE WHOLE TABLE ON EVERY CALL RATHER THAN STOPPING
113600*    AT A MATCHING BLOCK OF ROWS - SORT-CONFIG IS SMALL ENOUGH THAT
113700*    THE WASTED COMPARISONS ARE NOT WORTH THE EXTRA BOOKKEEPING A
113800*    SMARTER SCAN WOULD NEED.
113900 ZZ042-APPLY-ONE-CONFIG-SEQ SECTION.
114000     IF       SCT-FIELD-NAME (SCT-IX) = WS-ORDER-FIELD-CODE
114100              PERFORM  ZZ044-FIND-AND-MOVE-CONFIG-VALUE
114200     END-IF.
114300 ZZ042-EXIT.
114400     EXIT SECTION.
114500*
114600*    FINDS THE SCRATCH ENTRY MATCHING THIS CONFIG ROW'S VALUE AND
114700*    MOVES IT ACROSS TO THE RESULT LIST IN SCT-SEQ ORDER (SCT-IX
114800*    ITSELF RUNS IN SC-SEQ ORDER SINCE SORT-CONFIG WAS LOADED THAT
114900*    WAY BY AA030) - A CONFIG VALUE NOT ACTUALLY PRESENT IN THE
115000*    SCRATCH LIST THIS RUN SIMPLY FINDS NOTHING AND IS SKIPPED.
115100 ZZ044-FIND-AND-MOVE-CONFIG-VALUE SECTION.
115200     MOVE     "N" TO WS-DUP3-FOUND.
115300     PERFORM  ZZ046-SCAN-SCRATCH-FOR-CONFIG-VALUE
115400         VARYING WS-OS-IX FROM 1 BY 1
115500         UNTIL WS-OS-IX > WS-ORDER-SCRATCH-COUNT
115600            OR DUP3-IS-FOUND.
115700 ZZ044-EXIT.
115800     EXIT SECTION.
115900*
116000*    MATCHES ONE SCRATCH ENTRY AGAINST THE CONFIGURED VALUE - SKIPS
116100*    ANY ENTRY ALREADY MARKED USED BY AN EARLIER CONFIG ROW, SO THE
116200*    SAME SCRATCH VALUE CAN NEVER BE MOVED TO THE RESULT LIST TWICE.
116300 ZZ046-SCAN-SCRATCH-FOR-CONFIG-VALUE SECTION.
116400     IF       NOT WS-OS-IS-USED (WS-OS-IX)
116500         AND  WS-OS-VALUE (WS-OS-IX) = SCT-VALUE (SCT-IX)
116600              MOVE     "Y" TO WS-DUP3-FOUND
116700              MOVE     "Y" TO WS-OS-USED (WS-OS-IX)
116800              ADD      1 TO WS-ORDER-RESULT-COUNT
116900              MOVE     WS-OS-VALUE (WS-OS-IX)
117000                             TO WS-OR-ENTRY (WS-ORDER-RESULT-COUNT)
117100     END-IF.
117200 ZZ046-EXIT.
117300     EXIT SECTION.
117400*
117500*    AFTER THE CONFIGURED VALUES HAVE BEEN PULLED OUT IN THEIR
117600*    PREFERRED ORDER, WHATEVER IS LEFT UNUSED IN THE SCRATCH LIST IS
117700*    APPENDED - STILL IN ASCENDING ORDER, SINCE ZZ020 SORTED IT AND
117800*    NOTHING SINCE HAS RE-ARRANGED THE UNUSED ENTRIES.
117900 ZZ050-APPEND-REMAINING-SCRATCH SECTION.
118000     PERFORM  ZZ052-APPEND-ONE-REMAINING
118100         VARYING WS-OS-IX FROM 1 BY 1
118200         UNTIL WS-OS-IX > WS-ORDER-SCRATCH-COUNT.
118300 ZZ050-EXIT.
118400     EXIT SECTION.
118500*
118600*    APPENDS ONE UNUSED SCRATCH ENTRY TO THE RESULT LIST - A NO-OP
118700*    FOR ANY ENTRY ZZ046 ALREADY CLAIMED.
118800 ZZ052-APPEND-ONE-REMAINING SECTION.
118900     IF       NOT WS-OS-IS-USED (WS-OS-IX)
119000              ADD      1 TO WS-ORDER-RESULT-COUNT
119100              MOVE     WS-OS-VALUE (WS-OS-IX)
119200                             TO WS-OR-ENTRY (WS-ORDER-RESULT-COUNT)
119300     END-IF.
119400 ZZ052-EXIT.
119500     EXIT SECTION.
119600*
119700*    REPORTS SECTION LAYOUT - PAGE HEADER, THEN PER ROW-AXIS VALUE A
119800*    ROW-KEY LINE, ITS GROUP LINES AND A ROW TOTAL, THEN A GRAND
119900*    TOTAL AT THE END.
120000*
120100*    DRIVES THE WHOLE PRINT PASS - HEADER ONCE, THEN ONE CALL TO
120200*    AA084 PER DISTINCT ROW VALUE IN OT-ROW-VALUE (ALREADY PUT IN
120300*    THEIR PRINT ORDER BY AA070 BEFORE THIS SECTION EVER RUNS), THEN
120400*    ONE GRAND TOTAL LINE.  THE ORDER THE ROWS ARE VISITED IN HERE IS
120500*    EXACTLY THE ORDER THEY APPEAR ON THE FINISHED REGISTER.
120600 AA080-PRINT-REPORT        SECTION.
120700     PERFORM  AA082-PRINT-PAGE-HEADER.
120800     MOVE     ZERO TO WS-GRAND-TOTAL.
120900     PERFORM  AA084-PRINT-ONE-ROW
121000         VARYING OT-ROW-IX FROM 1 BY 1
121100         UNTIL OT-ROW-IX > OT-ROW-COUNT.
121200     PERFORM  AA088-PRINT-GRAND-TOTAL.
121300 AA080-EXIT.
121400     EXIT SECTION.
121500*
121600*    THREE HEADER LINES WRITTEN ONCE AT THE TOP OF THE REGISTER -
121700*    THIS SHOP'S PRINT LAYOUTS DO NOT PAGE-BREAK AND RE-HEADER, THE
121800*    WHOLE REPORT RUNS UNDER ONE HEADING REGARDLESS OF LENGTH.
121900 AA082-PRINT-PAGE-HEADER   SECTION.
122000     PERFORM  CC050-FORMAT-PERIOD-LABEL.
122100     PERFORM  CC052-FORMAT-AXIS-LABELS.
122200     WRITE    REPORT-OUT-RECORD FROM RPT-HEAD-1.
122300     WRITE    REPORT-OUT-RECORD FROM RPT-HEAD-2.
122400     WRITE    REPORT-OUT-RECORD FROM RPT-HEAD-3.
122500 AA082-EXIT.
122600     EXIT SECTION.
122700*
122800*    BOTH-FILTER RUNS (WS-BOTH-FILTERS-SELECTED) PRINT THE GROUPED
122900*    LAYOUT INSTEAD OF THE STACKED ROW-HEAD/DETAIL-LINE/ROW-TOTAL
123000*    LAYOUT BELOW - BUSINESS RULE 5.  EITHER WAY THE SAME ACCUMULATED
123100*    HOURS AND THE SAME ORDERED GROUP LIST ARE USED, ONLY THE WRITTEN
123200*    LAYOUT DIFFERS.
123300*
123400 AA084-PRINT-ONE-ROW       SECTION.
123500     MOVE     ZERO TO WS-ROW-TOTAL.
123600     IF       WS-BOTH-FILTERS-SELECTED
123700              PERFORM  AA085-PRINT-GROUPED-ROW
123800     ELSE
123900              MOVE     OT-ROW-VALUE (OT-ROW-IX) TO RPT-RH-LABEL
124000              WRITE    REPORT-OUT-RECORD FROM RPT-ROW-HEAD
124100              PERFORM  AA086-PRINT-ONE-GROUP
124200                  VARYING OT-GROUP-IX FROM 1 BY 1
124300                  UNTIL OT-GROUP-IX > OT-GROUP-COUNT
124400     END-IF.
124500     COMPUTE  RPT-RT-HOURS ROUNDED = WS-ROW-TOTAL.
124600     WRITE    REPORT-OUT-RECORD FROM RPT-ROW-TOTAL-LINE.
124700     ADD      WS-ROW-TOTAL TO WS-GRAND-TOTAL.
124800 AA084-EXIT.
124900     EXIT SECTION.
125000*
125100*    GROUPED LAYOUT - UP TO FOUR GROUP VALUES ACROSS ONE PRINT LINE,
125200*    THE ROW VALUE ONLY CARRIED ON THE FIRST LINE OF A ROW THAT
125300*    OVERFLOWS PAST FOUR GROUPS.
125400*
125500*    WS-GR-ANY-WRITTEN COVERS THE CASE WHERE A ROW VALUE HAS NO
125600*    ACCUMULATED GROUPS AT ALL (EVERY AA087 CALL FOUND NOTHING IN
125700*    THE TABLE) - WITHOUT IT A ROW WITH ZERO GROUPS WOULD PRINT NO
125800*    LINE AT ALL, LEAVING THE ROW LABEL MISSING FROM THE REGISTER
125900*    ENTIRELY; WITH IT, A SINGLE LINE CARRYING JUST THE ROW LABEL AND
126000*    NO GROUP SLOTS STILL GETS WRITTEN.
126100 AA085-PRINT-GROUPED-ROW   SECTION.
126200     MOVE     ZERO TO WS-GR-SLOT-COUNT.
126300     MOVE     "N" TO WS-GR-ANY-WRITTEN.
126400     MOVE     SPACES TO EF-GROUPED-LINE.
126500     MOVE     OT-ROW-VALUE (OT-ROW-IX) TO RPT-GR-ROW-LABEL.
126600     PERFORM  AA087-COLLECT-ONE-GROUPED-SLOT
126700         VARYING OT-GROUP-IX FROM 1 BY 1
126800         UNTIL OT-GROUP-IX > OT-GROUP-COUNT.
126900     IF       WS-GR-SLOT-COUNT > ZERO
127000         OR   WS-GR-ANY-WRITTEN = "N"
127100              PERFORM  AA089-FLUSH-GROUPED-LINE
127200     END-IF.
127300 AA085-EXIT.
127400     EXIT SECTION.
127500*
127600*    LOOKS UP ONE (ROW, GROUP) PAIR IN THE ACCUMULATION TABLE AND,
127700*    IF HOURS WERE EVER ACCUMULATED AGAINST IT, FILLS THE NEXT OF THE
127800*    FOUR SLOTS ON THE CURRENT GROUPED PRINT LINE - A PAIR WITH NO
127900*    ACCUMULATED HOURS (THE ROW AND GROUP VALUES EXIST SEPARATELY BUT
128000*    NEVER TOGETHER ON ANY MASTER ROW) IS SIMPLY LEFT OUT, THE SLOT
128100*    COUNT DOES NOT ADVANCE FOR IT.  THE FOURTH SLOT FILLED TRIGGERS
128200*    AN IMMEDIATE FLUSH SO THE NEXT GROUP VALUE STARTS A FRESH LINE.
128300 AA087-COLLECT-ONE-GROUPED-SLOT SECTION.
128400     MOVE     OT-ROW-VALUE (OT-ROW-IX) TO WS-ROW-VALUE.
128500     MOVE     OT-GROUP-VALUE (OT-GROUP-IX) TO WS-GROUP-VALUE.
128600     MOVE     "N" TO WS-ACCUM-FOUND.
128700     PERFORM  AA064-SEARCH-ACCUM-TABLE
128800         VARYING AT-IX FROM 1 BY 1
128900         UNTIL AT-IX > AT-ENTRY-COUNT
129000            OR WS-ACCUM-IS-FOUND.
129100     IF       WS-ACCUM-IS-FOUND
129200              ADD      1 TO WS-GR-SLOT-COUNT
129300              MOVE     OT-GROUP-VALUE (OT-GROUP-IX)
129400                             TO RPT-GR-SLOT-LABEL (WS-GR-SLOT-COUNT)
129500              COMPUTE  RPT-GR-SLOT-HOURS (WS-GR-SLOT-COUNT) ROUNDED
129600                             = AT-HOURS (AT-IX)
129700              ADD      AT-HOURS (AT-IX) TO WS-ROW-TOTAL
129800              IF       WS-GR-SLOT-COUNT = 4
129900                       PERFORM AA089-FLUSH-GROUPED-LINE
130000              END-IF
130100     END-IF.
130200 AA087-EXIT.
130300     EXIT SECTION.
130400*
130500*    WRITES WHATEVER IS CURRENTLY BUILT UP IN EF-GROUPED-LINE AND
130600*    RESETS THE SLOT COUNT FOR THE NEXT LINE - CALLED EITHER WHEN
130700*    AA087 HAS FILLED ALL FOUR SLOTS (MID-ROW OVERFLOW, ROW LABEL
130800*    ALREADY PRINTED, SO THE NEXT LINE'S ROW-LABEL BYTES STAY BLANK)
130900*    OR ONCE AT THE END OF AA085 FOR WHATEVER IS LEFT OVER.
131000 AA089-FLUSH-GROUPED-LINE  SECTION.
131100     WRITE    REPORT-OUT-RECORD FROM EF-GROUPED-LINE.
131200     MOVE     "Y" TO WS-GR-ANY-WRITTEN.
131300     MOVE     SPACES TO EF-GROUPED-LINE.
131400     MOVE     ZERO TO WS-GR-SLOT-COUNT.
131500 AA089-EXIT.
131600     EXIT SECTION.
131700*
131800*    STACKED-LAYOUT TWIN OF AA087 - ONE DETAIL LINE PER (ROW, GROUP)
131900*    PAIR THAT ACTUALLY HAS ACCUMULATED HOURS, A PAIR WITH NONE IS
132000*    SKIPPED RATHER THAN PRINTED AS A ZERO LINE.
132100 AA086-PRINT-ONE-GROUP     SECTION.
132200     MOVE     OT-ROW-VALUE (OT-ROW-IX) TO WS-ROW-VALUE.
132300     MOVE     OT-GROUP-VALUE (OT-GROUP-IX) TO WS-GROUP-VALUE.
132400     MOVE     "N" TO WS-ACCUM-FOUND.
132500     PERFORM  AA064-SEARCH-ACCUM-TABLE
132600         VARYING AT-IX FROM 1 BY 1
132700         UNTIL AT-IX > AT-ENTRY-COUNT
132800            OR WS-ACCUM-IS-FOUND.
132900     IF       WS-ACCUM-IS-FOUND
133000              MOVE     OT-GROUP-VALUE (OT-GROUP-IX) TO RPT-GRP-KEY
133100              COMPUTE  RPT-TOT-HOURS ROUNDED = AT-HOURS (AT-IX)
133200              WRITE    REPORT-OUT-RECORD FROM RPT-DETAIL-LINE
133300              ADD      AT-HOURS (AT-IX) TO WS-ROW-TOTAL
133400     END-IF.
133500 AA086-EXIT.
133600     EXIT SECTION.
133700*
133800*    ONE LINE AT THE FOOT OF THE REGISTER - THE SUM OF EVERY ROW
133900*    TOTAL ACCUMULATED BY AA084 AS IT WORKED DOWN THE ORDERED ROW
134000*    LIST, SO IT TIES BACK TO THE SAME HOURS AS THE ACCUMULATION
134100*    TABLE REGARDLESS OF WHICH PRINT LAYOUT WAS USED TO GET THERE.
134200 AA088-PRINT-GRAND-TOTAL   SECTION.
134300     COMPUTE  RPT-GT-HOURS ROUNDED = WS-GRAND-TOTAL.
134400     WRITE    REPORT-OUT-RECORD FROM RPT-GRAND-TOTAL-LINE.
134500 AA088-EXIT.
134600     EXIT SECTION.
134700*
134800*    TURNS THE NUMERIC RQ-START-YM/RQ-END-YM BOUNDS INTO THE "ALL" OR
134900*    "YYYY-MM" TEXT PRINTED IN THE PAGE HEADER.
135000 CC050-FORMAT-PERIOD-LABEL SECTION.
135100     IF       RQ-START-YM = ZERO
135200              MOVE     "ALL    " TO RPT-H2-FROM
135300     ELSE
135400              MOVE     RQ-START-YM TO WS-LABEL-YM
135500              PERFORM  CC058-BUILD-YM-LABEL
135600              MOVE     WS-LABEL-TEXT TO RPT-H2-FROM
135700     END-IF.
135800     IF       RQ-END-YM = ZERO
135900              MOVE     "ALL    " TO RPT-H2-TO
136000     ELSE
136100              MOVE     RQ-END-YM TO WS-LABEL-YM
136200              PERFORM  CC058-BUILD-YM-LABEL
136300              MOVE     WS-LABEL-TEXT TO RPT-H2-TO
136400     END-IF.
136500 CC050-EXIT.
136600     EXIT SECTION.
136700*
136800*    "YYYYMM" PRINTS AS THE FRIENDLIER "YEAR-MONTH" IN THE HEADER -
136900*    EVERY OTHER FIELD CODE IS ALREADY A READABLE LABEL (UF01, UNIT,
137000*    EMPNAME AND SO ON) AND IS PRINTED AS-IS.
137100 CC052-FORMAT-AXIS-LABELS  SECTION.
137200     IF       WS-ROW-FIELD-CODE = "YYYYMM"
137300              MOVE     "YEAR-MONTH" TO RPT-H3-ROW-AXIS
137400     ELSE
137500              MOVE     WS-ROW-FIELD-CODE TO RPT-H3-ROW-AXIS
137600     END-IF.
137700     IF       WS-GROUP-FIELD-CODE = "YYYYMM"
137800              MOVE     "YEAR-MONTH" TO RPT-H3-GRP-AXIS
137900     ELSE
138000              MOVE     WS-GROUP-FIELD-CODE TO RPT-H3-GRP-AXIS
138100     END-IF.
138200 CC052-EXIT.
138300     EXIT SECTION.
138400*
138500*    SPLITS A PACKED YYYYMM NUMBER BACK INTO A "YYYY-MM" DISPLAY
138600*    STRING - USED BY CC050 FOR BOTH THE FROM AND TO PERIOD LABELS,
138700*    ONE CALL PER LABEL.
138800 CC058-BUILD-YM-LABEL      SECTION.
138900     COMPUTE  WS-LABEL-YEAR-ED = WS-LABEL-YM / 100.
139000     COMPUTE  WS-LABEL-MONTH-ED = WS-LABEL-YM
139100                                 - (WS-LABEL-YEAR-ED * 100).
139200     MOVE     SPACES TO WS-LABEL-TEXT.
139300     MOVE     WS-LABEL-YEAR-ED TO WS-LABEL-TEXT (1:4).
139400     MOVE     "-" TO WS-LABEL-TEXT (5:1).
139500     MOVE     WS-LABEL-MONTH-ED TO WS-LABEL-TEXT (6:2).
139600 CC058-EXIT.
139700     EXIT SECTION.
139800*
139900*    END-OF-RUN CLOSEDOWN - CLOSES ALL FOUR FILES REGARDLESS OF
140000*    WHETHER A USABLE REQUEST CARD WAS EVER FOUND (A FILE OPENED BY
140100*    AA010 BUT NEVER READ STILL NEEDS CLOSING), THEN DISPLAYS THE
140200*    RUN COUNTS PERSONNEL ASK FOR WHEN CHECKING A RUN LOOKS RIGHT.
140300 AA090-CLOSE-AND-REPORT    SECTION.
140400     CLOSE    CONTROL-CARD
140500              MASTER-OUT
140600              SORT-CONFIG
140700              REPORT-OUT.
140800     MOVE     WS-CTR-READ TO WS-CTR-REP-1.
140900     MOVE     WS-CTR-FILTERED TO WS-CTR-REP-2.
141000     MOVE     WS-TASK-USABLE-COUNT TO WS-TASK-REP.
141100     DISPLAY  "EFRGSTR MASTER ROWS READ     - " WS-CTR-REP-1.
141200     DISPLAY  "EFRGSTR MASTER ROWS SELECTED - " WS-CTR-REP-2.
141300     DISPLAY  "EFRGSTR TASK COLUMNS IN USE  - " WS-TASK-REP.
141400 AA090-EXIT.
141500     EXIT SECTION.
141600*
