000100*****************************************************************
000200*                                                                *
000300*                 EFFORT WORK-DESCRIPTION SPLITTER               *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000      PROGRAM-ID.       EFSPLIT.
001100*
001200*    AUTHOR.             D C WHITFIELD.
001300*
001400*    INSTALLATION.       MERCIA COUNTY COUNCIL - MANAGEMENT SERVICES.
001500*
001600*    DATE-WRITTEN.       19/03/1986.
001700*
001800*    DATE-COMPILED.
001900*
002000*    SECURITY.           MERCIA COUNTY COUNCIL - INTERNAL USE ONLY.
002100*
002200*    REMARKS.            READS THE MERGED-BUT-UNSPLIT MASTER BUILT BY
002300*                         EFMERGE (EFFMRGE-TMP) AND DERIVES UP TO TEN
002400*                         TASK TOKENS FROM EACH ROW'S FREE-TEXT BIZ-
002500*                         DESC FIELD, LOADING EF-TASK-1 THRU 10 ON THE
002600*                         WAY OUT TO MASTER-OUT.  BRACKETED ASIDES ARE
002700*                         PULLED OUT FIRST, THE REMAINING TEXT IS CUT
002800*                         ON BLANKS AND UNDERSCORES, THE CLERKS' OWN
002900*                         UNIT/DIRECTORATE/SECTION CODES (UF01-03) ARE
003000*                         NEVER TREATED AS A TASK IN THEIR OWN RIGHT,
003100*                         AND A BARE "MEETING" MARKER WITH NO ESSENTIAL
003200*                         / NON-ESSENTIAL QUALIFIER FOLLOWING IT IS
003300*                         DROPPED RATHER THAN COUNTED.
003400*
003500*    VERSION.            SEE PROG-NAME IN WS.
003600*
003700*    CALLED MODULES.     NONE.
003800*
003900*    FILES USED :
004000*                        EFFMRGE-TMP.  MERGED MASTER, TASKS BLANK.
004100*                        MASTER-OUT.   SAME ROWS, TASKS POPULATED.
004200*
004300*    ERROR MESSAGES USED.
004400*                        EF007.  SEE WSEFERR.COB.
004500*
004600* CHANGES:
004700* 19/03/1986 DCW - 1.0.00 CREATED FOR THE FIRST EFFORT-ACCOUNTING RUN,
004800*                         CRUDE COMMA-SPLIT ONLY, NO BRACKET HANDLING.
004900* 14/01/1990 DCW -    .01 BRACKET EXTRACTION ADDED - SOCIAL SERVICES
005000*                         HAD TAKEN TO NOTING THE JOB NUMBER IN
005100*                         BRACKETS AFTER THE DESCRIPTION.
005200* 02/07/1992 DCW -    .02 SPLIT ON UNDERSCORE AS WELL AS BLANK, NEW
005300*                         CLERICAL ENTRY SYSTEM USES UNDERSCORES.
005400* 19/06/1995 AHJ -    .03 DUPLICATE TOKENS WITHIN ONE DESCRIPTION NO
005500*                         LONGER COUNTED TWICE.
005600* 21/09/1998 AHJ - 1.1.00 YEAR-2000 REMEDIATION PASS - NO DATE FIELDS
005700*                         IN THIS PROGRAM, CHANGE LOG ENTRY ONLY.
005800* 11/03/2004 JRT -    .01 "MEETING" TOKEN DROPPED WHEN STANDING ALONE,
005900*                         INTERNAL AUDIT REQUEST IA-58 (DOUBLE-COUNTED
006000*                         EFFORT ON PLAIN DIARY ENTRIES).
006100* 05/07/2011 JRT -    .02 RE-KEYED FOR THE FREE-STANDING EFFORT RUN,
006200*                         SEPARATED OUT OF THE OLD COMBINED LOADER.
006300* 09/02/2026 DCW - 2.0.00 REWORKED FOR THE DEPARTMENT RE-ORG; TOKEN
006400*                         TABLE WIDENED, EXCLUSION LIST NOW UF01-03.
006500* 09/08/2026 AHJ -    .01 CC030/CC032 NOW STRIP A WHOLE RUN OF LEADING
006600*                         OR TRAILING PUNCTUATION, NOT JUST ONE
006700*                         CHARACTER - DOUBLE COMMAS AND DOUBLED QUOTE
006800*                         MARKS OFF THE SOCIAL SERVICES FEED WERE
006900*                         SLIPPING THROUGH WITH A CHARACTER STILL ON.
007000*                         SPECIAL-NAMES ADDED, MISSED OFF THIS ONE
007100*                         WHEN THE OTHER PROGRAMS PICKED IT UP.
007200* 09/08/2026 AHJ -    .02 WORKING-STORAGE AND PARAGRAPH BANNER
007300*                         REMARKS EXPANDED THROUGHOUT, NOTHING IN
007400*                         THE SPLITTING LOGIC ITSELF HAS CHANGED.
007500* 09/08/2026 AHJ -    .03 BB052-CHECK-ONE-PAIR'S "NON-ESSENTIAL"/
007600*                         "ESSENTIAL" LITERALS HAD BEEN KEYED UPPER
007700*                         CASE SOMEWHERE ALONG THE WAY - THEY DO NOT
007800*                         GET THE SAME UPPER-CASE TRANSLATION AS THE
007900*                         "MEETING" MARKER ITSELF, SO AS TYPED THE
008000*                         COMPARE NEVER MATCHED A LIVE RECORD AND THE
008100*                         QUALIFIER PAIR WAS NEVER SUPPRESSED.  RE-KEYED
008200*                         MIXED CASE AS THE FEED ACTUALLY CARRIES THEM;
008300*                         SUPPRESSION NOW FIRES CORRECTLY.
008400*
008500 ENVIRONMENT             DIVISION.
008600*================================
008700*
008800 CONFIGURATION           SECTION.
008900 SOURCE-COMPUTER.        IBM-370.
009000 OBJECT-COMPUTER.        IBM-370.
009100*    DIGIT-CHAR IS NOT ACTUALLY USED ANYWHERE IN THIS PROGRAM - IT
009200*    IS CARRIED ACROSS FROM EFCONV/EFMERGE PURELY SO THE CLASS
009300*    CLAUSE APPEARS IDENTICALLY IN EVERY PROGRAM IN THE SUITE.
009400 SPECIAL-NAMES.
009500     CLASS DIGIT-CHAR IS "0" THRU "9".
009600*
009700 INPUT-OUTPUT            SECTION.
009800*    MERGED MASTER IN FROM EFMERGE, TASKS STILL ALL BLANK.
009900 FILE-CONTROL.
010000     SELECT  EFFMRGE-TMP    ASSIGN TO "EFFMRGE-TMP"
010100                             ORGANIZATION IS SEQUENTIAL
010200                             FILE STATUS IS FS-EFFMRGE-TMP.
010300*
010400*    SAME ROWS GOING BACK OUT, TASKS NOW POPULATED.
010500     SELECT  MASTER-OUT     ASSIGN TO "MASTER-OUT"
010600                             ORGANIZATION IS SEQUENTIAL
010700                             FILE STATUS IS FS-MASTER-OUT.
010800*
010900 DATA                    DIVISION.
011000*================================
011100*
011200 FILE                    SECTION.
011300*
011400*    INPUT SIDE OF THE SPLIT - READ ONCE PER ROW IN AA015.
011500 FD  EFFMRGE-TMP.
011600 01  EFFMRGE-TMP-RECORD       PIC X(608).
011700*
011800*    OUTPUT SIDE - WRITTEN ONCE PER ROW IN AA020, WHETHER OR NOT
011900*    THE ROW ACTUALLY HAD A DESCRIPTION WORTH SPLITTING.
012000 FD  MASTER-OUT.
012100 01  MASTER-OUT-RECORD        PIC X(608).
012200*
012300 WORKING-STORAGE         SECTION.
012400*-----------------------
012500 77  PROG-NAME                PIC X(17) VALUE "EFSPLIT (2.0.00)".
012600*
012700*    FILE-STATUS CODES FOR THE TWO SEQUENTIAL FILES THIS RUN OPENS.
012800 01  WS-FILE-STATUS.
012900     03  FS-EFFMRGE-TMP       PIC XX     VALUE ZERO.
013000     03  FS-MASTER-OUT        PIC XX     VALUE ZERO.
013100*
013200*    END-OF-MERGED-MASTER SWITCH, SET BY AA015 ON THE READ AT END.
013300 01  WS-SWITCHES.
013400     03  WS-EOF-IN            PIC X      VALUE "N".
013500         88  EOF-IN                   VALUE "Y".
013600*
013700*    RUN TOTALS, DISPLAYED BY AA030 - ALWAYS EQUAL IN THIS PROGRAM,
013800*    EVERY ROW READ IS WRITTEN BACK OUT, ONLY ITS TASK COLUMNS
013900*    CHANGE BETWEEN THE TWO COUNTS.
014000 01  WS-COUNTERS.
014100     03  WS-CTR-READ          PIC 9(7)   COMP  VALUE ZERO.
014200     03  WS-CTR-WRITTEN       PIC 9(7)   COMP  VALUE ZERO.
014300*    EDITED COPIES OF THE TWO COUNTERS ABOVE, FOR DISPLAY ONLY.
014400     03  WS-CTR-REP-1         PIC ZZZ,ZZ9.
014500     03  WS-CTR-REP-2         PIC ZZZ,ZZ9.
014600*
014700*    STANDARD ERROR-MESSAGE LITERALS, SHARED ACROSS THE EFFORT
014800*    SUITE - ONLY EF007 IS ACTUALLY DISPLAYED FROM THIS PROGRAM.
014900 COPY "WSEFERR.COB".
015000*
015100*    ONE ROW PULLED OFF THE MERGED MASTER, SPLIT IN PLACE AND
015200*    WRITTEN BACK OUT TO MASTER-OUT ONCE BB070 HAS LOADED ITS TASK
015300*    COLUMNS - THE REDEFINES IS THE SAME DEFENSIVE FULL-RECORD
015400*    FILLER USED THROUGHOUT THE EFFORT SUITE.
015500 01  WS-EFF-WORK.
015600 COPY "WSEFREC.COB".
015700 01  WS-EFF-WORK-REDEF REDEFINES WS-EFF-WORK.
015800     03  FILLER               PIC X(608).
015900*
016000*    THE RECORD'S OWN EXCLUSION VALUES, RIGHT-PADDED TO MATCH THE
016100*    30-BYTE CANDIDATE WIDTH SO A STRAIGHT COMPARE LINES UP.
016200*
016300 01  WS-EXCLUSIONS.
016400     03  WS-EXCL-01           PIC X(30).
016500     03  WS-EXCL-02           PIC X(30).
016600     03  WS-EXCL-03           PIC X(30).
016700*
016800*    WORKING COPY OF BIZ-DESC PLUS ITS TRIMMED LENGTH - TRAILING
016900*    SPACES ARE SCANNED OFF FROM THE BACK, NO TRAILING-BLANK COUNT
017000*    IS CARRIED ON THE FILE ITSELF.
017100*
017200 01  WS-DESC-WORK.
017300*    THE 100 BYTES OF BIZ-DESC AS READ OFF THE MERGED MASTER -
017400*    NEVER ALTERED ONCE SET, BB020 READS FROM THIS COPY ONLY.
017500     03  WS-DESC-TEXT         PIC X(100).
017600*    TRIMMED LENGTH SET BY BB010, TESTED IN AA020 TO DECIDE WHETHER
017700*    THE SPLITTING PIPELINE RUNS AT ALL.
017800     03  WS-DESC-LEN          PIC 9(3)   COMP  VALUE ZERO.
017900*
018000*    THE CHARACTER-BY-CHARACTER BRACKET SCAN'S WORKING FIELDS -
018100*    WS-PAREN-DEPTH TRACKS NESTING, ONLY A CLOSE BRACKET THAT BRINGS
018200*    IT BACK TO ZERO ENDS A CAPTURED SPAN.
018300 01  WS-SCAN-WORK.
018400     03  WS-SCAN-IX           PIC 9(3)   COMP  VALUE ZERO.
018500     03  WS-PAREN-DEPTH       PIC 9(2)   COMP  VALUE ZERO.
018600     03  WS-PAREN-OPEN-POS    PIC 9(3)   COMP  VALUE ZERO.
018700     03  WS-PAREN-CONTENT-LEN PIC 9(3)   COMP  VALUE ZERO.
018800*
018900*    TEXT WITH TOP-LEVEL BRACKET SPANS BLANKED OUT, READY FOR THE
019000*    BLANK/UNDERSCORE SPLIT - BUILT ONCE IN BB010 FROM WS-DESC-TEXT,
019100*    THEN CUT DOWN FURTHER SPAN BY SPAN AS BB020 FINDS EACH BRACKET
019200*    PAIR, SO BY THE TIME BB030 UNSTRINGS IT EVERY BRACKETED ASIDE
019300*    HAS ALREADY BEEN REPLACED WITH SPACES.
019400*
019500 01  WS-MAIN-BUILD            PIC X(100).
019600*
019700*    BRACKET CONTENTS FOUND, IN ORDER OF OPENING POSITION - UP TO
019800*    TEN, MATCHING THE FINAL TASK-COLUMN LIMIT.  INDEXED THE SAME
019900*    WAY AS THE MAIN-CANDIDATE TABLE BELOW, BUT KEPT ENTIRELY
020000*    SEPARATE FROM IT UNTIL BB045 APPENDS THE SURVIVORS ACROSS.
020100*
020200 01  WS-PAREN-TABLE.
020300     03  WS-PAREN-COUNT       PIC 9(2)   COMP  VALUE ZERO.
020400     03  WS-PAREN-TAB         OCCURS 10 TIMES
020500                               INDEXED BY WS-PAREN-IX
020600                               PIC X(30).
020700*
020800*    CANDIDATES OFF THE BLANK/UNDERSCORE SPLIT - TWENTY SLOTS IS
020900*    AMPLE FOR A 100 BYTE DESCRIPTION, THE FINAL LIST IS CAPPED
021000*    AT TEN REGARDLESS (BUSINESS RULE 3, POINT 7).
021100*
021200 01  WS-MAIN-CANDIDATES.
021300     03  WS-MC-01             PIC X(30).
021400     03  WS-MC-02             PIC X(30).
021500     03  WS-MC-03             PIC X(30).
021600     03  WS-MC-04             PIC X(30).
021700     03  WS-MC-05             PIC X(30).
021800     03  WS-MC-06             PIC X(30).
021900     03  WS-MC-07             PIC X(30).
022000     03  WS-MC-08             PIC X(30).
022100     03  WS-MC-09             PIC X(30).
022200     03  WS-MC-10             PIC X(30).
022300     03  WS-MC-11             PIC X(30).
022400     03  WS-MC-12             PIC X(30).
022500     03  WS-MC-13             PIC X(30).
022600     03  WS-MC-14             PIC X(30).
022700     03  WS-MC-15             PIC X(30).
022800     03  WS-MC-16             PIC X(30).
022900     03  WS-MC-17             PIC X(30).
023000     03  WS-MC-18             PIC X(30).
023100     03  WS-MC-19             PIC X(30).
023200     03  WS-MC-20             PIC X(30).
023300 01  WS-MAIN-CANDIDATES-TAB REDEFINES WS-MAIN-CANDIDATES.
023400     03  WS-MC-OCC            PIC X(30)  OCCURS 20 TIMES
023500                               INDEXED BY WS-MC-IX.
023600*
023700*    HOW MANY OF THE TWENTY WS-MC-NN SLOTS THE UNSTRING ACTUALLY
023800*    FILLED - BB040 ONLY WALKS THE TABLE THIS FAR, NOT ALL TWENTY.
023900 01  WS-MC-COUNT              PIC 9(2)   COMP  VALUE ZERO.
024000*
024100*    THE WORKING COMBINED LIST - MAIN-TEXT SURVIVORS FOLLOWED BY
024200*    BRACKET SURVIVORS, THEN MEETING-PAIRS AND PUNCTUATION ARE
024300*    DEALT WITH IN PLACE BEFORE THE FIRST TEN ARE COPIED OUT.  AN
024400*    ENTRY IS NEVER PHYSICALLY REMOVED FROM THIS TABLE ONCE ADDED,
024500*    IT IS ONLY FLAGGED REMOVED IN WS-CT-REMOVED BELOW - EVERY LATER
024600*    PASS WALKS THE WHOLE TABLE AND TESTS THE FLAG RATHER THAN
024700*    RE-PACKING THE ENTRIES DOWN AFTER EACH STEP.
024800*
024900 01  WS-COMBINED-TABLE.
025000*    HOW MANY ENTRIES BB040/BB045 HAVE APPENDED IN TOTAL.
025100     03  WS-CT-COUNT          PIC 9(2)   COMP  VALUE ZERO.
025200*    WHERE THE MAIN-TEXT ENTRIES END AND THE BRACKET ENTRIES BEGIN -
025300*    SET ONCE BY BB040, USED BY BB045/BB047 TO KEEP THE TWO HALVES'
025400*    DUPLICATE CHECKS FROM CROSSING INTO EACH OTHER.
025500     03  WS-CT-MAIN-END       PIC 9(2)   COMP  VALUE ZERO.
025600     03  WS-CT-ENTRY          OCCURS 30 TIMES
025700                               INDEXED BY WS-CT-IX
025800                               PIC X(30).
025900     03  WS-CT-REMOVED        OCCURS 30 TIMES
026000                               INDEXED BY WS-CT-RX
026100                               PIC X.
026200         88  WS-CT-IS-REMOVED        VALUE "Y".
026300*
026400*    SHARED DUPLICATE-SCAN WORKING FIELDS, USED BY ALL THREE OF THE
026500*    DD0NN SINGLE-ENTRY COMPARE PARAGRAPHS - LO/HI BOUND THE RANGE
026600*    SCANNED, WHICH DIFFERS BETWEEN THE MAIN-TEXT, BRACKET AND
026700*    FINAL DEDUP PASSES.
026800 01  WS-DUP-WORK.
026900     03  WS-DUP-FOUND         PIC X      VALUE "N".
027000         88  DUP-IS-FOUND             VALUE "Y".
027100     03  WS-DUP-SCAN-IX       PIC 9(2)   COMP  VALUE ZERO.
027200     03  WS-DUP-SCAN-LO       PIC 9(2)   COMP  VALUE ZERO.
027300     03  WS-DUP-SCAN-HI       PIC 9(2)   COMP  VALUE ZERO.
027400*
027500*    SCRATCH AREA FOR THE PUNCTUATION TRIM - A FIND-LENGTH SCAN
027600*    BACKED ONTO THE SAME BACK-UP-OVER-BLANK IDIOM USED IN
027700*    BB010-NORMALIZE-TEXT, PLUS A HOLDING AREA FOR THE LEFT SHIFT
027800*    THAT FOLLOWS A LEADING PUNCTUATION CHARACTER BEING DROPPED.
027900*
028000 01  WS-PUNCT-TEMP            PIC X(30)  VALUE SPACES.
028100 01  WS-CT-LEN                PIC 9(2)   COMP  VALUE ZERO.
028200*
028300*    Y WHILE CC030/CC032 STILL HAVE ANOTHER LEADING OR TRAILING
028400*    PUNCTUATION CHARACTER TO STRIP OFF THE CURRENT ENTRY - RESET
028500*    AT THE TOP OF EACH OF THE TWO PARAGRAPHS, SHARED BETWEEN THEM
028600*    BECAUSE THEY ARE NEVER ACTIVE AT THE SAME TIME.
028700*
028800 01  WS-STRIP-MORE            PIC X      VALUE "N".
028900     88  WS-STRIP-MORE-TO-GO        VALUE "Y".
029000*
029100*    HOW MANY OF THE TEN EF-TASK OCCURRENCES BB070 HAS FILLED SO
029200*    FAR - LOADING STOPS THE MOMENT THIS REACHES 10, REGARDLESS OF
029300*    HOW MANY SURVIVING ENTRIES ARE STILL LEFT IN THE COMBINED LIST.
029400 01  WS-FINAL-IX              PIC 9(2)   COMP  VALUE ZERO.
029500*
029600 PROCEDURE               DIVISION.
029700*========================
029800*
029900*    TOP-LEVEL DRIVER - OPEN THE TWO FILES, SPLIT THE TASK
030000*    DESCRIPTION OUT OF EVERY ROW ON THE MERGED MASTER ONE AT A
030100*    TIME (AA020), CLOSE AND REPORT.  THE SPLITTING WORK ITSELF IS
030200*    ALL DOWN IN THE BB0NN/CC0NN/DD0NN PARAGRAPHS BELOW, REACHED
030300*    INDIRECTLY THROUGH AA020.
030400 AA000-MAIN               SECTION.
030500     DISPLAY  PROG-NAME " STARTING".
030600     PERFORM  AA010-OPEN-FILES.
030700     PERFORM  AA020-PROCESS-RECORD
030800         UNTIL EOF-IN.
030900     PERFORM  AA030-CLOSE-AND-REPORT.
031000     GOBACK.
031100 AA000-EXIT.
031200     EXIT SECTION.
031300*
031400*    OPENS THE MERGED-BUT-UNSPLIT MASTER FOR INPUT AND THE FINAL
031500*    TASK-POPULATED MASTER FOR OUTPUT, PRIMING THE READ FOR THE
031600*    PERFORM ... UNTIL LOOP BACK IN AA000.
031700 AA010-OPEN-FILES         SECTION.
031800     OPEN     INPUT  EFFMRGE-TMP.
031900     IF       FS-EFFMRGE-TMP NOT = "00"
032000              DISPLAY  "EFSPLIT CANNOT OPEN EFFMRGE-TMP"
032100              MOVE     "Y" TO WS-EOF-IN
032200     END-IF.
032300     OPEN     OUTPUT MASTER-OUT.
032400     IF       FS-MASTER-OUT NOT = "00"
032500              DISPLAY  EF007
032600              MOVE     "Y" TO WS-EOF-IN
032700     END-IF.
032800     IF       NOT EOF-IN
032900              PERFORM  AA015-READ-MERGED
033000     END-IF.
033100 AA010-EXIT.
033200     EXIT SECTION.
033300*
033400*    READS THE NEXT ROW OFF THE MERGED MASTER AND BUMPS THE READ
033500*    COUNTER - CALLED ONCE TO PRIME THE LOOP IN AA010 AND ONCE
033600*    MORE AT THE TAIL OF EVERY AA020-PROCESS-RECORD PASS.
033700 AA015-READ-MERGED        SECTION.
033800     READ     EFFMRGE-TMP
033900         AT END
034000              MOVE     "Y" TO WS-EOF-IN
034100     END-READ.
034200     IF       NOT EOF-IN
034300              ADD      1 TO WS-CTR-READ
034400     END-IF.
034500 AA015-EXIT.
034600     EXIT SECTION.
034700*
034800*    ONE ROW'S WORTH OF WORK - INITIALISE THE SCRATCH AREAS, TRIM
034900*    THE DESCRIPTION, THEN RUN THE FULL BRACKET/SPLIT/EXCLUDE/
035000*    MEETING/PUNCTUATION/DEDUP PIPELINE ONLY IF THERE IS ANY TEXT
035100*    LEFT TO WORK ON; A BLANK BIZ-DESC SIMPLY WRITES TEN BLANK
035200*    TASK SLOTS STRAIGHT THROUGH.
035300 AA020-PROCESS-RECORD     SECTION.
035400     MOVE     EFFMRGE-TMP-RECORD TO WS-EFF-WORK-REDEF.
035500     PERFORM  BB005-INIT-WORK-AREAS.
035600     PERFORM  BB010-NORMALIZE-TEXT.
035700     IF       WS-DESC-LEN > ZERO
035800              PERFORM  BB020-EXTRACT-PARENS
035900              PERFORM  BB030-SPLIT-MAIN-TEXT
036000              PERFORM  BB040-APPLY-EXCLUSIONS
036100              PERFORM  BB045-APPEND-PARENS
036200              PERFORM  BB050-SUPPRESS-MEETING-PAIRS
036300              PERFORM  BB060-TRIM-PUNCTUATION
036400              PERFORM  BB065-FINAL-DEDUP
036500     END-IF.
036600     PERFORM  BB070-LOAD-TASK-FIELDS.
036700     WRITE    MASTER-OUT-RECORD FROM WS-EFF-WORK.
036800     ADD      1 TO WS-CTR-WRITTEN.
036900     PERFORM  AA015-READ-MERGED.
037000 AA020-EXIT.
037100     EXIT SECTION.
037200*
037300*    CLOSES BOTH FILES AND DISPLAYS THE READ/WRITTEN TOTALS - READ
037400*    AND WRITTEN ARE ALWAYS EQUAL IN THIS PROGRAM, EVERY ROW THAT
037500*    COMES IN GOES BACK OUT, ONLY ITS TASK COLUMNS CHANGE.
037600 AA030-CLOSE-AND-REPORT    SECTION.
037700     CLOSE    EFFMRGE-TMP
037800              MASTER-OUT.
037900     MOVE     WS-CTR-READ    TO WS-CTR-REP-1.
038000     MOVE     WS-CTR-WRITTEN TO WS-CTR-REP-2.
038100     DISPLAY  "EFSPLIT ROWS READ    - " WS-CTR-REP-1.
038200     DISPLAY  "EFSPLIT ROWS WRITTEN - " WS-CTR-REP-2.
038300 AA030-EXIT.
038400     EXIT SECTION.
038500*
038600*    CLEARS DOWN EVERY SCRATCH AREA USED BY THE SPLITTING PIPELINE
038700*    AND PULLS THE RECORD'S OWN UF01/02/03 EXCLUSION VALUES ACROSS
038800*    FOR BB040 TO TEST CANDIDATES AGAINST LATER.
038900 BB005-INIT-WORK-AREAS     SECTION.
039000     MOVE     SPACES TO WS-DESC-TEXT WS-MAIN-BUILD.
039100     MOVE     ZERO   TO WS-DESC-LEN WS-PAREN-COUNT WS-MC-COUNT
039200                         WS-CT-COUNT WS-CT-MAIN-END.
039300     MOVE     SPACES TO WS-COMBINED-TABLE.
039400     MOVE     EF-UF01 TO WS-EXCL-01.
039500     MOVE     EF-UF02 TO WS-EXCL-02.
039600     MOVE     EF-UF03 TO WS-EXCL-03.
039700 BB005-EXIT.
039800     EXIT SECTION.
039900*
040000*    NORMALIZE (BUSINESS RULE 3, POINT 1) - THE BATCH CONTRACT'S
040100*    INPUT IS SINGLE BYTE ASCII THROUGHOUT, SO THERE IS NO FULLWIDTH
040200*    CONVERSION TO DO HERE; TRIMMING THE TRAILING SPACES OFF BIZ-
040300*    DESC IS THE WHOLE OF IT.
040400*
040500 BB010-NORMALIZE-TEXT      SECTION.
040600     MOVE     EF-BIZ-DESC TO WS-DESC-TEXT.
040700     MOVE     100 TO WS-SCAN-IX.
040800     PERFORM  CC010-BACK-UP-OVER-BLANK
040900         VARYING WS-SCAN-IX FROM 100 BY -1
041000         UNTIL WS-SCAN-IX = ZERO
041100            OR WS-DESC-TEXT (WS-SCAN-IX:1) NOT = SPACE.
041200     MOVE     WS-SCAN-IX TO WS-DESC-LEN.
041300     MOVE     WS-DESC-TEXT TO WS-MAIN-BUILD.
041400 BB010-EXIT.
041500     EXIT SECTION.
041600*
041700*    FINDS THE LENGTH OF BIZ-DESC WITH TRAILING SPACES TRIMMED OFF -
041800*    THE WHOLE OF THE WORK IS IN BB010'S VARYING CLAUSE, THIS
041900*    PARAGRAPH'S BODY IS EMPTY, IT EXISTS ONLY BECAUSE PERFORM
042000*    NEEDS A NAMED PARAGRAPH TO STEP DOWN THROUGH ON EACH ITERATION.
042100 CC010-BACK-UP-OVER-BLANK  SECTION.
042200*    BODY SUPPLIED ENTIRELY BY THE VARYING CLAUSE ABOVE - PRESENT
042300*    ONLY SO THE PERFORM HAS A PARAGRAPH NAME TO STEP THROUGH.
042400 CC010-EXIT.
042500     EXIT SECTION.
042600*
042700*    PARENTHESIS EXTRACTION (BUSINESS RULE 3, POINT 2) - ASCII
042800*    BRACKETS ONLY IN THE BATCH CONTRACT.  ONLY THE OUTERMOST PAIR
042900*    OF A NESTED RUN IS CUT OUT OF THE MAIN TEXT; ITS FULL CONTENT,
043000*    BRACKETS AND ALL INSIDE IT, IS KEPT AS A SINGLE CAPTURED UNIT.
043100*
043200 BB020-EXTRACT-PARENS      SECTION.
043300     PERFORM  CC020-SCAN-ONE-POSITION
043400         VARYING WS-SCAN-IX FROM 1 BY 1
043500         UNTIL WS-SCAN-IX > WS-DESC-LEN.
043600 BB020-EXIT.
043700     EXIT SECTION.
043800*
043900*    ONE CHARACTER'S WORTH OF THE BRACKET SCAN - ONLY "(" AND ")"
044000*    ARE OF ANY INTEREST, EVERYTHING ELSE FALLS THROUGH UNTOUCHED.
044100 CC020-SCAN-ONE-POSITION   SECTION.
044200     IF       WS-DESC-TEXT (WS-SCAN-IX:1) = "("
044300              PERFORM  CC022-OPEN-PAREN
044400     ELSE
044500         IF   WS-DESC-TEXT (WS-SCAN-IX:1) = ")"
044600              PERFORM  CC024-CLOSE-PAREN
044700         END-IF
044800     END-IF.
044900 CC020-EXIT.
045000     EXIT SECTION.
045100*
045200*    AN OPENING BRACKET AT DEPTH ZERO MARKS THE START OF A NEW
045300*    TOP-LEVEL SPAN - THE POSITION IS REMEMBERED, EVERY FURTHER
045400*    OPEN BRACKET BEFORE THE MATCHING CLOSE JUST DEEPENS THE NEST.
045500 CC022-OPEN-PAREN          SECTION.
045600     IF       WS-PAREN-DEPTH = ZERO
045700              MOVE     WS-SCAN-IX TO WS-PAREN-OPEN-POS
045800     END-IF.
045900     ADD      1 TO WS-PAREN-DEPTH.
046000 CC022-EXIT.
046100     EXIT SECTION.
046200*
046300*    A CLOSING BRACKET THAT BRINGS THE DEPTH BACK TO ZERO ENDS A
046400*    TOP-LEVEL SPAN AND HANDS OFF TO CC026 TO CAPTURE IT; A CLOSE
046500*    BRACKET SEEN AT DEPTH ZERO (UNBALANCED INPUT) IS SIMPLY
046600*    IGNORED, THERE BEING NOTHING OPEN TO CLOSE.
046700 CC024-CLOSE-PAREN          SECTION.
046800     IF       WS-PAREN-DEPTH > ZERO
046900              SUBTRACT 1 FROM WS-PAREN-DEPTH
047000              IF    WS-PAREN-DEPTH = ZERO
047100                    PERFORM  CC026-CAPTURE-PAREN-SPAN
047200              END-IF
047300     END-IF.
047400 CC024-EXIT.
047500     EXIT SECTION.
047600*
047700*    COPIES THE TEXT STRICTLY BETWEEN THE MATCHED BRACKETS INTO THE
047800*    NEXT FREE PAREN-TABLE SLOT AND BLANKS THE WHOLE SPAN, BRACKETS
047900*    INCLUDED, OUT OF THE WORKING COPY USED FOR THE MAIN-TEXT SPLIT.
048000 CC026-CAPTURE-PAREN-SPAN   SECTION.
048100     COMPUTE  WS-PAREN-CONTENT-LEN =
048200              WS-SCAN-IX - WS-PAREN-OPEN-POS - 1.
048300     IF       WS-PAREN-CONTENT-LEN > ZERO
048400         AND  WS-PAREN-COUNT < 10
048500              ADD      1 TO WS-PAREN-COUNT
048600              MOVE     WS-DESC-TEXT
048700                       (WS-PAREN-OPEN-POS + 1 :
048800                        WS-PAREN-CONTENT-LEN)
048900                       TO WS-PAREN-TAB (WS-PAREN-COUNT)
049000     END-IF.
049100     MOVE     SPACES TO WS-MAIN-BUILD
049200                       (WS-PAREN-OPEN-POS :
049300                        WS-SCAN-IX - WS-PAREN-OPEN-POS + 1).
049400 CC026-EXIT.
049500     EXIT SECTION.
049600*
049700*    MAIN-TEXT SPLIT (BUSINESS RULE 3, POINT 3) - CUT ON RUNS OF
049800*    BLANKS AND UNDERSCORES, CONNECTOR CHARACTERS INSIDE A TOKEN
049900*    (HYPHEN, SLASH, FULL STOP AND THE LIKE) ARE NEVER DELIMITERS
050000*    SO A TOKEN ALWAYS COMES THROUGH WHOLE.
050100*
050200 BB030-SPLIT-MAIN-TEXT      SECTION.
050300     MOVE     SPACES TO WS-MAIN-CANDIDATES.
050400     MOVE     ZERO   TO WS-MC-COUNT.
050500     UNSTRING WS-MAIN-BUILD DELIMITED BY SPACE OR "_"
050600         INTO WS-MC-01 WS-MC-02 WS-MC-03 WS-MC-04 WS-MC-05
050700              WS-MC-06 WS-MC-07 WS-MC-08 WS-MC-09 WS-MC-10
050800              WS-MC-11 WS-MC-12 WS-MC-13 WS-MC-14 WS-MC-15
050900              WS-MC-16 WS-MC-17 WS-MC-18 WS-MC-19 WS-MC-20
051000         TALLYING IN WS-MC-COUNT.
051100 BB030-EXIT.
051200     EXIT SECTION.
051300*
051400*    EXCLUSION (BUSINESS RULE 3, POINT 4, MAIN-TEXT HALF) - A
051500*    CANDIDATE MATCHING UF01/02/03 IS DROPPED, AND SO IS A REPEAT
051600*    OF A CANDIDATE ALREADY KEPT FROM EARLIER IN THE DESCRIPTION.
051700*
051800 BB040-APPLY-EXCLUSIONS     SECTION.
051900     PERFORM  BB042-CHECK-ONE-CANDIDATE
052000         VARYING WS-MC-IX FROM 1 BY 1
052100         UNTIL WS-MC-IX > WS-MC-COUNT.
052200     MOVE     WS-CT-COUNT TO WS-CT-MAIN-END.
052300 BB040-EXIT.
052400     EXIT SECTION.
052500*
052600*    ONE CANDIDATE OFF THE BLANK/UNDERSCORE SPLIT - DROPPED IF
052700*    BLANK, IF IT EQUALS ONE OF THE THREE EXCLUSION VALUES, OR IF
052800*    IT HAS ALREADY BEEN KEPT ONCE EARLIER IN THIS SAME DESCRIPTION.
052900 BB042-CHECK-ONE-CANDIDATE  SECTION.
053000     IF       WS-MC-OCC (WS-MC-IX) NOT = SPACES
053100         AND  WS-MC-OCC (WS-MC-IX) NOT = WS-EXCL-01
053200         AND  WS-MC-OCC (WS-MC-IX) NOT = WS-EXCL-02
053300         AND  WS-MC-OCC (WS-MC-IX) NOT = WS-EXCL-03
053400              MOVE     "N" TO WS-DUP-FOUND
053500              MOVE     1 TO WS-DUP-SCAN-LO
053600              MOVE     WS-CT-COUNT TO WS-DUP-SCAN-HI
053700              PERFORM  DD010-SCAN-FOR-DUPLICATE
053800                  VARYING WS-DUP-SCAN-IX FROM WS-DUP-SCAN-LO BY 1
053900                  UNTIL WS-DUP-SCAN-IX > WS-DUP-SCAN-HI
054000                     OR DUP-IS-FOUND
054100              IF       NOT DUP-IS-FOUND
054200                  AND  WS-CT-COUNT < 30
054300                       ADD      1 TO WS-CT-COUNT
054400                       MOVE     WS-MC-OCC (WS-MC-IX)
054500                            TO  WS-CT-ENTRY (WS-CT-COUNT)
054600              END-IF
054700     END-IF.
054800 BB042-EXIT.
054900     EXIT SECTION.
055000*
055100*    SINGLE-ENTRY DUPLICATE TEST AGAINST THE MAIN-TEXT CANDIDATE
055200*    CURRENTLY BEING CONSIDERED, CALLED FROM BB042 OVER THE RANGE
055300*    OF ENTRIES KEPT SO FAR.
055400 DD010-SCAN-FOR-DUPLICATE   SECTION.
055500     IF       WS-CT-ENTRY (WS-DUP-SCAN-IX) = WS-MC-OCC (WS-MC-IX)
055600              MOVE     "Y" TO WS-DUP-FOUND
055700     END-IF.
055800 DD010-EXIT.
055900     EXIT SECTION.
056000*
056100*    BRACKET CONTENTS ARE APPENDED NEXT (BUSINESS RULE 3, POINT 4,
056200*    BRACKET HALF) - CHECKED AGAINST EACH OTHER ONLY, NEVER AGAINST
056300*    UF01/02/03 AND NEVER AGAINST THE MAIN-TEXT TOKENS ALREADY KEPT.
056400*
056500 BB045-APPEND-PARENS        SECTION.
056600     PERFORM  BB047-CHECK-ONE-PAREN
056700         VARYING WS-PAREN-IX FROM 1 BY 1
056800         UNTIL WS-PAREN-IX > WS-PAREN-COUNT.
056900 BB045-EXIT.
057000     EXIT SECTION.
057100*
057200*    ONE BRACKET SPAN - DROPPED ONLY IF IT DUPLICATES A BRACKET
057300*    SPAN ALREADY KEPT EARLIER, THE MAIN-TEXT TOKENS ARE DELIBERATELY
057400*    NOT PART OF THIS COMPARISON (BUSINESS RULE 3, POINT 4).
057500 BB047-CHECK-ONE-PAREN      SECTION.
057600     IF       WS-PAREN-TAB (WS-PAREN-IX) NOT = SPACES
057700              MOVE     "N" TO WS-DUP-FOUND
057800              COMPUTE  WS-DUP-SCAN-LO = WS-CT-MAIN-END + 1
057900              MOVE     WS-CT-COUNT TO WS-DUP-SCAN-HI
058000              PERFORM  DD020-SCAN-PAREN-DUPLICATE
058100                  VARYING WS-DUP-SCAN-IX FROM WS-DUP-SCAN-LO BY 1
058200                  UNTIL WS-DUP-SCAN-IX > WS-DUP-SCAN-HI
058300                     OR DUP-IS-FOUND
058400              IF       NOT DUP-IS-FOUND
058500                  AND  WS-CT-COUNT < 30
058600                       ADD      1 TO WS-CT-COUNT
058700                       MOVE     WS-PAREN-TAB (WS-PAREN-IX)
058800                            TO  WS-CT-ENTRY (WS-CT-COUNT)
058900              END-IF
059000     END-IF.
059100 BB047-EXIT.
059200     EXIT SECTION.
059300*
059400*    SINGLE-ENTRY DUPLICATE TEST AGAINST THE BRACKET SPAN CURRENTLY
059500*    BEING CONSIDERED, SCANNED ONLY OVER THE BRACKET ENTRIES ALREADY
059600*    APPENDED - THE LO BOUND PASSED IN BY BB047 EXCLUDES EVERY
059700*    MAIN-TEXT ENTRY FROM THE COMPARISON.
059800 DD020-SCAN-PAREN-DUPLICATE SECTION.
059900     IF       WS-CT-ENTRY (WS-DUP-SCAN-IX) = WS-PAREN-TAB (WS-PAREN-IX)
060000              MOVE     "Y" TO WS-DUP-FOUND
060100     END-IF.
060200 DD020-EXIT.
060300     EXIT SECTION.
060400*
060500*    MEETING-QUALIFIER SUPPRESSION (BUSINESS RULE 3, POINT 5) -
060600*    A BARE "MEETING" MARKER IS NOISE; ONE IMMEDIATELY FOLLOWED BY
060700*    AN ESSENTIAL/NON-ESSENTIAL QUALIFIER IS A REAL BOOKED ITEM AND
060800*    BOTH ELEMENTS ARE DROPPED TOGETHER SO THE QUALIFIER IS NOT
060900*    LEFT STANDING ON ITS OWN AFTERWARDS.
061000*
061100 BB050-SUPPRESS-MEETING-PAIRS SECTION.
061200     PERFORM  BB052-CHECK-ONE-PAIR
061300         VARYING WS-CT-IX FROM 1 BY 1
061400         UNTIL WS-CT-IX >= WS-CT-COUNT.
061500 BB050-EXIT.
061600     EXIT SECTION.
061700*
061800*    TESTS ONE ADJACENT PAIR IN THE COMBINED LIST FOR THE BARE-
061900*    MEETING EXCLUSION (INTERNAL AUDIT REQUEST IA-58) - BOTH
062000*    ELEMENTS OF A GENUINE PAIR ARE MARKED REMOVED TOGETHER, AN
062100*    ALREADY-REMOVED ENTRY IS SKIPPED SO IT IS NOT MATCHED TWICE.
062200 BB052-CHECK-ONE-PAIR       SECTION.
062300     IF       WS-CT-ENTRY (WS-CT-IX) = "MEETING"
062400         AND  NOT WS-CT-IS-REMOVED (WS-CT-IX)
062500              IF   WS-CT-ENTRY (WS-CT-IX + 1) = "Non-Essential"
062600                OR WS-CT-ENTRY (WS-CT-IX + 1) = "Essential"
062700                   MOVE "Y" TO WS-CT-REMOVED (WS-CT-IX)
062800                   MOVE "Y" TO WS-CT-REMOVED (WS-CT-IX + 1)
062900              END-IF
063000     END-IF.
063100 BB052-EXIT.
063200     EXIT SECTION.
063300*
063400*    PUNCTUATION TRIM (BUSINESS RULE 3, POINT 6) - STRIP LEADING AND
063500*    TRAILING COMMA/PERIOD/COLON/SEMICOLON/APOSTROPHE/QUOTE OFF EACH
063600*    SURVIVING ENTRY; AN ENTRY REDUCED TO NOTHING IS TREATED THE SAME
063700*    AS A REMOVED ONE.
063800*
063900 BB060-TRIM-PUNCTUATION     SECTION.
064000     PERFORM  BB062-TRIM-ONE-ENTRY
064100         VARYING WS-CT-IX FROM 1 BY 1
064200         UNTIL WS-CT-IX > WS-CT-COUNT.
064300 BB060-EXIT.
064400     EXIT SECTION.
064500*
064600*    TRIMS ONE SURVIVING ENTRY'S LEADING AND TRAILING PUNCTUATION
064700*    AND MARKS IT REMOVED IF NOTHING BUT PUNCTUATION WAS LEFT OF IT -
064800*    AN ALREADY-REMOVED ENTRY (MEETING PAIR, DUPLICATE) IS SKIPPED.
064900 BB062-TRIM-ONE-ENTRY       SECTION.
065000     IF       NOT WS-CT-IS-REMOVED (WS-CT-IX)
065100              PERFORM  CC030-STRIP-LEADING-PUNCT
065200              PERFORM  CC032-STRIP-TRAILING-PUNCT
065300              IF       WS-CT-ENTRY (WS-CT-IX) = SPACES
065400                       MOVE "Y" TO WS-CT-REMOVED (WS-CT-IX)
065500              END-IF
065600     END-IF.
065700 BB062-EXIT.
065800     EXIT SECTION.
065900*
066000*    LEADING PUNCTUATION CAN RUN MORE THAN ONE CHARACTER DEEP - A
066100*    DOUBLED COMMA OR A DOUBLED QUOTE MARK OFF THE SOCIAL SERVICES
066200*    FEED - SO THE SINGLE-CHARACTER SHIFT BELOW IS REPEATED UNTIL
066300*    THE ENTRY RUNS OUT OR THE NEW LEADING CHARACTER IS CLEAN.
066400*
066500 CC030-STRIP-LEADING-PUNCT  SECTION.
066600     MOVE     "Y" TO WS-STRIP-MORE.
066700     PERFORM  CC031-STRIP-ONE-LEADING-CHAR
066800         UNTIL NOT WS-STRIP-MORE-TO-GO.
066900 CC030-EXIT.
067000     EXIT SECTION.
067100*
067200*    TESTS THE CURRENT FIRST CHARACTER AND EITHER SHIFTS IT OFF
067300*    (ONE OF THE SIX RECOGNISED PUNCTUATION MARKS) OR STOPS THE
067400*    LOOP - AN ENTRY TRIMMED AWAY TO NOTHING ALSO STOPS THE LOOP,
067500*    THERE BEING NO CHARACTER LEFT TO TEST.
067600 CC031-STRIP-ONE-LEADING-CHAR SECTION.
067700     IF       WS-CT-ENTRY (WS-CT-IX) = SPACES
067800              MOVE     "N" TO WS-STRIP-MORE
067900     ELSE
068000         IF   WS-CT-ENTRY (WS-CT-IX) (1:1) = ","
068100           OR WS-CT-ENTRY (WS-CT-IX) (1:1) = "."
068200           OR WS-CT-ENTRY (WS-CT-IX) (1:1) = ":"
068300           OR WS-CT-ENTRY (WS-CT-IX) (1:1) = ";"
068400           OR WS-CT-ENTRY (WS-CT-IX) (1:1) = "'"
068500           OR WS-CT-ENTRY (WS-CT-IX) (1:1) = QUOTE
068600                  MOVE     SPACES TO WS-PUNCT-TEMP
068700                  MOVE     WS-CT-ENTRY (WS-CT-IX) (2:29)
068800                           TO WS-PUNCT-TEMP (1:29)
068900                  MOVE     WS-PUNCT-TEMP TO WS-CT-ENTRY (WS-CT-IX)
069000         ELSE
069100                  MOVE     "N" TO WS-STRIP-MORE
069200         END-IF
069300     END-IF.
069400 CC031-EXIT.
069500     EXIT SECTION.
069600*
069700*    TRAILING PUNCTUATION NEEDS NO SHIFT - THE ENTRY IS ALREADY
069800*    RIGHT-PADDED WITH SPACES, SO BLANKING THE CHARACTER FOUND BY
069900*    BACKING UP OVER THE TRAILING BLANKS IS ENOUGH ON ITS OWN - BUT
070000*    A RUN OF TRAILING MARKS (A CLOSING QUOTE AFTER A FULL STOP) IS
070100*    ONLY CAUGHT BY RE-FINDING THE NEW LAST CHARACTER AND GOING
070200*    ROUND AGAIN.
070300*
070400 CC032-STRIP-TRAILING-PUNCT SECTION.
070500     MOVE     "Y" TO WS-STRIP-MORE.
070600     PERFORM  CC033-STRIP-ONE-TRAILING-CHAR
070700         UNTIL NOT WS-STRIP-MORE-TO-GO.
070800 CC032-EXIT.
070900     EXIT SECTION.
071000*
071100*    FINDS THE CURRENT LAST NON-BLANK CHARACTER AND EITHER BLANKS
071200*    IT OUT (ONE OF THE SIX RECOGNISED PUNCTUATION MARKS) OR STOPS
071300*    THE LOOP; AN ENTRY TRIMMED AWAY TO NOTHING ALSO STOPS THE LOOP.
071400 CC033-STRIP-ONE-TRAILING-CHAR SECTION.
071500     MOVE     30 TO WS-CT-LEN.
071600     PERFORM  CC034-BACK-UP-OVER-BLANK
071700         VARYING WS-CT-LEN FROM 30 BY -1
071800         UNTIL WS-CT-LEN = ZERO
071900            OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) NOT = SPACE.
072000     IF       WS-CT-LEN = ZERO
072100              MOVE     "N" TO WS-STRIP-MORE
072200     ELSE
072300         IF   WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = ","
072400           OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = "."
072500           OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = ":"
072600           OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = ";"
072700           OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = "'"
072800           OR WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1) = QUOTE
072900                  MOVE     SPACE TO WS-CT-ENTRY (WS-CT-IX) (WS-CT-LEN:1)
073000         ELSE
073100                  MOVE     "N" TO WS-STRIP-MORE
073200         END-IF
073300     END-IF.
073400 CC033-EXIT.
073500     EXIT SECTION.
073600*
073700*    FINDS THE POSITION OF THE CURRENT LAST NON-BLANK CHARACTER OF
073800*    THE ENTRY BEING TRIMMED - SAME EMPTY-BODY/VARYING-CLAUSE TRICK
073900*    AS CC010-BACK-UP-OVER-BLANK ABOVE, JUST AGAINST A 30-BYTE
074000*    TABLE ENTRY INSTEAD OF THE 100-BYTE DESCRIPTION FIELD.
074100 CC034-BACK-UP-OVER-BLANK  SECTION.
074200*    BODY SUPPLIED ENTIRELY BY THE VARYING CLAUSE ABOVE, THE SAME
074300*    TRICK AS CC010-BACK-UP-OVER-BLANK.
074400 CC034-EXIT.
074500     EXIT SECTION.
074600*
074700*    FINAL DEDUP (BUSINESS RULE 3, POINT 6 CONTINUED) - PUNCTUATION
074800*    TRIMMING CAN TURN TWO PREVIOUSLY DISTINCT TOKENS INTO THE SAME
074900*    SURVIVING TEXT (E.G. "REPAIRS" AND "REPAIRS," ONCE THE COMMA IS
075000*    GONE), SO THE WHOLE COMBINED LIST IS SWEPT ONCE MORE, KEEPING
075100*    THE FIRST OCCURRENCE OF EACH SURVIVING ENTRY.
075200*
075300 BB065-FINAL-DEDUP          SECTION.
075400     PERFORM  BB067-CHECK-ONE-FINAL
075500         VARYING WS-CT-IX FROM 1 BY 1
075600         UNTIL WS-CT-IX > WS-CT-COUNT.
075700 BB065-EXIT.
075800     EXIT SECTION.
075900*
076000*    TESTS ONE SURVIVING ENTRY AGAINST EVERY ENTRY BEFORE IT IN THE
076100*    COMBINED LIST - A MATCH FOUND HERE CAN ONLY BE THE RESULT OF
076200*    PUNCTUATION TRIMMING COLLAPSING TWO PREVIOUSLY DISTINCT TOKENS
076300*    DOWN TO THE SAME TEXT, THE MAIN SPLIT/EXCLUSION PASSES EARLIER
076400*    ALREADY REMOVED ANY DUPLICATE OF THE UNTRIMMED FORM.
076500 BB067-CHECK-ONE-FINAL      SECTION.
076600     IF       NOT WS-CT-IS-REMOVED (WS-CT-IX)
076700              MOVE     "N" TO WS-DUP-FOUND
076800              MOVE     1 TO WS-DUP-SCAN-LO
076900              COMPUTE  WS-DUP-SCAN-HI = WS-CT-IX - 1
077000              PERFORM  DD030-SCAN-FINAL-DUPLICATE
077100                  VARYING WS-DUP-SCAN-IX FROM WS-DUP-SCAN-LO BY 1
077200                  UNTIL WS-DUP-SCAN-IX > WS-DUP-SCAN-HI
077300                     OR DUP-IS-FOUND
077400              IF       DUP-IS-FOUND
077500                       MOVE "Y" TO WS-CT-REMOVED (WS-CT-IX)
077600              END-IF
077700     END-IF.
077800 BB067-EXIT.
077900     EXIT SECTION.
078000*
078100*    SINGLE-ENTRY DUPLICATE TEST FOR THE FINAL DEDUP PASS - AN
078200*    EARLIER ENTRY ALREADY MARKED REMOVED IS NOT A MATCH, IT WOULD
078300*    NEVER BE WRITTEN OUT ANYWAY SO IT CANNOT MAKE THIS ONE A
078400*    DUPLICATE OF SOMETHING THAT SURVIVES.
078500 DD030-SCAN-FINAL-DUPLICATE SECTION.
078600     IF       WS-CT-ENTRY (WS-DUP-SCAN-IX) = WS-CT-ENTRY (WS-CT-IX)
078700         AND  NOT WS-CT-IS-REMOVED (WS-DUP-SCAN-IX)
078800              MOVE     "Y" TO WS-DUP-FOUND
078900     END-IF.
079000 DD030-EXIT.
079100     EXIT SECTION.
079200*
079300*    TASK-FIELD LOAD (BUSINESS RULE 3, POINT 7) - THE FIRST TEN
079400*    SURVIVING ENTRIES, IN THE ORDER THEY WERE BUILT, GO OUT AS
079500*    EF-TASK-1 THRU 10; ANY SLOTS LEFT OVER STAY BLANK.
079600*
079700 BB070-LOAD-TASK-FIELDS     SECTION.
079800     MOVE     SPACES TO EF-TASK-TABLE.
079900     MOVE     ZERO TO WS-FINAL-IX.
080000     IF       WS-CT-COUNT > ZERO
080100              PERFORM  BB072-LOAD-ONE-TASK
080200                  VARYING WS-CT-IX FROM 1 BY 1
080300                  UNTIL WS-CT-IX > WS-CT-COUNT OR WS-FINAL-IX = 10
080400     END-IF.
080500 BB070-EXIT.
080600     EXIT SECTION.
080700*
080800*    COPIES ONE SURVIVING ENTRY INTO THE NEXT FREE TASK SLOT -
080900*    WS-CT-ENTRY HOLDS EVERY CANDIDATE CONSIDERED, REMOVED OR NOT,
081000*    SO A REMOVED ONE IS SKIPPED HERE RATHER THAN LEFT OUT OF THE
081100*    COMBINED TABLE EARLIER.
081200 BB072-LOAD-ONE-TASK        SECTION.
081300     IF       NOT WS-CT-IS-REMOVED (WS-CT-IX)
081400              ADD      1 TO WS-FINAL-IX
081500              MOVE     WS-CT-ENTRY (WS-CT-IX) TO EF-TASK-OCC (WS-FINAL-IX)
081600     END-IF.
081700 BB072-EXIT.
081800     EXIT SECTION.
081900*
