000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE REGISTER     *
000400*   REPORT REQUEST CONTROL CARD           *
000500*     ONE CARD PER RUN OF EFRGSTR         *
000600*******************************************
000700*  CARD SIZE 110 BYTES, INCL. 7 BYTE FILLER PAD.
000800*
000900* 07/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN,
001000*                MODELLED ON THE OLD PAYROLL PARAM1 CONTROL CARD.
001100* 16/02/26 DCW - ADDED RQ-GROUP-FIELD, PERSON/UNIT REPORTS HAD BEEN
001200*                FORCING GROUP AXIS TO UF01 WITH NO WAY TO OVERRIDE.
001300* 09/08/26 AHJ - ADDED RQ-MODE-FREEFORM AND RQ-ROW-FIELD - HIERARCHY
001400*                AND PERSON/UNIT MODES BETWEEN THEM STILL LEFT UF03,
001500*                UNIT, EMPNAME AND THE TASK FIELDS UNREACHABLE AS A
001600*                ROW AXIS, AND THE GROUP AXIS TIED TO WHICHEVER MODE
001700*                WAS IN FORCE.  MODE F LETS THE OPERATOR NAME BOTH
001800*                AXES OUTRIGHT, CARD WIDENED 100 TO 110 BYTES.
001900*
002000 01  EF-REPORT-REQUEST.
002100*    PERIOD BOUNDS, YEAR*100+MONTH - ZERO MEANS NO BOUND ON THAT END.
002200     03  RQ-START-YM           PIC 9(6).
002300     03  RQ-END-YM             PIC 9(6).
002400*    RUN MODE - H HIERARCHY DRILL-DOWN, P SINGLE EMPLOYEE, U SINGLE
002500*    UNIT, F FREE CHOICE OF ROW/GROUP AXIS.  DRIVES WHICH OF THE
002600*    FIELDS BELOW ARE ACTUALLY READ.
002700     03  RQ-MODE               PIC X.
002800         88  RQ-MODE-HIERARCHY        VALUE "H".
002900         88  RQ-MODE-PERSON           VALUE "P".
003000         88  RQ-MODE-UNIT             VALUE "U".
003100         88  RQ-MODE-FREEFORM         VALUE "F".
003200*    MODE H ONLY - A UF01 VALUE OR THE LITERAL ALL, AND SIMILARLY
003300*    A UF02 VALUE OR ALL; ROW/GROUP AXIS FOLLOW FROM THESE PER THE
003400*    HIERARCHY-FILTER BUSINESS RULE, NEVER CARRIED ON THE CARD.
003500     03  RQ-LEVEL1              PIC X(20).
003600     03  RQ-LEVEL2              PIC X(20).
003700*    MODE P ONLY - THE ONE EMPLOYEE THE REPORT IS CONFINED TO.
003800     03  RQ-EMP-NAME            PIC X(20).
003900*    MODE U ONLY - THE ONE UNIT THE REPORT IS CONFINED TO.
004000     03  RQ-UNIT-SEL            PIC X(10).
004100*    MODE F ONLY - THE ROW AXIS FIELD CODE, ONE OF UF01/UF02/UF03/
004200*    CLASS1/CLASS2/CLASS3/UNIT/EMPNAME/YYYYMM/TASK01-10; UNUSED BY
004300*    THE OTHER THREE MODES, WHICH DERIVE THE ROW AXIS THEMSELVES.
004400     03  RQ-ROW-FIELD           PIC X(10).
004500*    MODE P/U/F - WHICH FIELD THE GROUP AXIS AGGREGATES ON, SAME
004600*    CODE LIST AS RQ-ROW-FIELD ABOVE; MODE H DERIVES ITS OWN.
004700     03  RQ-GROUP-FIELD         PIC X(10).
004800     03  FILLER                 PIC X(7).
004900*
