000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE CUMULATIVE   *
000400*   MERGED EFFORTS MASTER FILE            *
000500*     SORTED YEAR / MONTH / EMPLOYEE      *
000600*******************************************
000700*  RECORD IS 608 BYTES, INCL. 3 BYTE FILLER PAD.
000800*  NOTE - EARLIER SIZING NOTE EF-002 QUOTED 541 BYTES; ACTUAL RUN
000900*  OUT IS WIDER ONCE ALL 5 USER FIELDS AND ALL 10 TASK SLOTS ARE
001000*  ALLOWED FOR.  LEFT AS-IS PER CR EF-009, KEEP ALL 10 TASK COLUMNS.
001100*
001200* 03/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN.
001300* 10/02/26 DCW - ADDED EF-TASK-1 THRU 10 PER WORK-DESC SPLITTER SPEC.
001400* 24/02/26 JRT - EF-HOURS WIDENED, WAS ONLY 3 DECIMALS, NOW 4 - EF-018.
001500*
001600 01  EF-EFFORT-RECORD.
001700     03  EF-YEAR               PIC 9(4).
001800     03  EF-MONTH              PIC 9(2).
001900     03  EF-EMP-NAME           PIC X(20).
002000*    WORK TIME IN HOURS, MINUTES / 60, CARRIED TO 4 DECIMAL PLACES.
002100     03  EF-HOURS              PIC S9(5)V9(4).
002200     03  EF-UF01               PIC X(20).
002300     03  EF-UF02               PIC X(20).
002400     03  EF-UF03               PIC X(20).
002500     03  EF-UF04               PIC X(20).
002600     03  EF-UF05               PIC X(20).
002700     03  EF-CLASS1             PIC X(20).
002800     03  EF-CLASS2             PIC X(20).
002900     03  EF-CLASS3             PIC X(20).
003000     03  EF-UNIT               PIC X(10).
003100     03  EF-BIZ-DESC           PIC X(100).
003200*    SPLIT TASK TOKENS, 1 THRU 10, BLANK WHEN FEWER TASKS FOUND.
003300     03  EF-TASK-TABLE.
003400         05  EF-TASK-1         PIC X(30).
003500         05  EF-TASK-2         PIC X(30).
003600         05  EF-TASK-3         PIC X(30).
003700         05  EF-TASK-4         PIC X(30).
003800         05  EF-TASK-5         PIC X(30).
003900         05  EF-TASK-6         PIC X(30).
004000         05  EF-TASK-7         PIC X(30).
004100         05  EF-TASK-8         PIC X(30).
004200         05  EF-TASK-9         PIC X(30).
004300         05  EF-TASK-10        PIC X(30).
004400*    REDEFINE LETS THE SPLITTER STEP THE 10 SLOTS AS A TABLE.
004500     03  EF-TASK-REDEF REDEFINES EF-TASK-TABLE.
004600         05  EF-TASK-OCC       PIC X(30) OCCURS 10 TIMES
004700                                INDEXED BY EF-TASK-IX.
004800     03  FILLER                PIC X(3).
004900*
