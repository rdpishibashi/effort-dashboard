000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE EFFORT         *
000400*   AGGREGATION REPORT (EFRGSTR)          *
000500*     132 COLUMN PRINT LAYOUT + TOTALS    *
000600*     ACCUMULATION TABLE                  *
000700*******************************************
000800*
000900* 06/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN.
001000* 14/02/26 DCW - WIDENED OT-ROW-VALUE/OT-GROUP-VALUE TABLES TO 3000
001100*                AFTER THE JUNE UNIT RE-ORG BLEW THE OLD 500 LIMIT.
001200* 09/08/26 AHJ - ADDED EF-GROUPED-LINE.  WHEN BOTH HIERARCHY FILTERS
001300*                ARE SET ON THE REQUEST CARD THE REGISTER PRINTS A
001400*                GROUPED LAYOUT (ROW AGAINST UP TO FOUR GROUP VALUES
001500*                SIDE BY SIDE) RATHER THAN THE STACKED ROW/GROUP/
001600*                TOTAL LAYOUT BELOW - PROMISED BACK IN FEBRUARY,
001700*                NEVER ACTIONED UNTIL NOW.
001800* 09/08/26 AHJ - DROPPED EF-REPORT-LINE.  CARRIED OVER FROM THE OLD
001900*                COMBINED LOADER DAYS AS A SINGLE FLAT ROW/GROUP/
002000*                HOURS RECORD, BUT THE PRINT PATH HAS USED THE
002100*                SEPARATE RPT- LAYOUTS BELOW EVER SINCE EFRGSTR WAS
002200*                SPLIT OUT AS ITS OWN PROGRAM IN 2011 - NOTHING IN
002300*                THE TREE STILL MOVED ANYTHING INTO IT.
002400* 09/08/26 AHJ - CORRECTED THE ACCUMULATION-TABLE REMARK BELOW - IT
002500*                DESCRIBED A SORT-THEN-BINARY-SEARCH DESIGN THAT WAS
002600*                NEVER BUILT.  AA062/AA064 IN EFRGSTR DO A STRAIGHT
002700*                LINEAR SCAN OF AT-ENTRY, THERE IS NO SORT OF THIS
002800*                TABLE AND NO SEARCH ALL ANYWHERE IN THE PROGRAM, SO
002900*                THE ASCENDING KEY CLAUSE HAS BEEN DROPPED ALONG WITH
003000*                THE CLAIM - INDEXED BY IS KEPT, AT-IX IS A PLAIN
003100*                SUBSCRIPT INDEX FOR THE SCAN, NOTHING MORE.
003200* 09/08/26 AHJ - AT-HOURS NOW COMP-3, WAS DISPLAY.  IT IS THE RUNNING
003300*                ACCUMULATOR CELL FOR THE TABLE ABOVE, NOT A FIELD IN
003400*                ANY FILE RECORD, SO THERE IS NOTHING STOPPING IT
003500*                BEING PACKED THE WAY THE PAYROLL SUITE PACKS ITS OWN
003600*                IN-MEMORY TOTALS.
003700*
003800*    IN-MEMORY ACCUMULATION TABLE - ONE ENTRY PER DISTINCT (ROW KEY,
003900*    GROUP KEY) PAIR FOUND WHILE READING THE MASTER.  BUILT UNSORTED
004000*    AS ROWS ARE READ; AA064-SEARCH-ACCUM-TABLE IN EFRGSTR FINDS A
004100*    GIVEN PAIR BY A STRAIGHT LINEAR SCAN (PERFORM ... VARYING AT-IX
004200*    UNTIL FOUND OR TABLE END), THERE BEING AT MOST A FEW THOUSAND
004300*    ENTRIES ON THE LARGEST WHOLE-COUNTY RUN - NOT ENOUGH ROWS TO
004400*    JUSTIFY THE COST OF SORTING THE TABLE AND SEARCHING IT BINARY.
004500*
004600 01  EF-ACCUM-TABLE.
004700     03  AT-ENTRY-COUNT        PIC 9(5)   COMP.
004800     03  AT-ENTRY              OCCURS 3000 TIMES
004900                                INDEXED BY AT-IX.
005000         05  AT-ROW-KEY        PIC X(30).
005100         05  AT-GROUP-KEY      PIC X(30).
005200*        RUNNING ACCUMULATOR ONLY, NOT AN FD RECORD FIELD, SO IT
005300*        IS PACKED COMP-3 THE WAY THE SHOP PACKS ITS OWN TABLES.
005400         05  AT-HOURS          PIC S9(7)V9(4)   COMP-3.
005500*        Y WHEN THE ROW KEY IS A CHRONOLOGICAL YYYY-MM KEY -
005600*        THESE ALWAYS SORT ASCENDING, NEVER BY SORT-CONFIG.
005700         05  AT-ROW-IS-TIME    PIC X.
005800             88  AT-ROW-TIME-KEY     VALUE "Y".
005900             88  AT-ROW-CAT-KEY      VALUE "N".
006000         05  FILLER            PIC X(2).
006100*
006200*    ORDERED LISTS OF THE DISTINCT ROW AND GROUP VALUES, BUILT
006300*    FROM EF-ACCUM-TABLE BY ZZ010-SORT-WITH-CONFIG (BUSINESS
006400*    RULE 6 - CONFIGURED CATEGORY ORDER, ELSE ASCENDING).
006500*
006600 01  EF-ORDER-TABLE.
006700     03  OT-ROW-COUNT          PIC 9(5)   COMP.
006800     03  OT-ROW-VALUE          OCCURS 3000 TIMES
006900                                INDEXED BY OT-ROW-IX
007000                                PIC X(30).
007100     03  OT-GROUP-COUNT        PIC 9(5)   COMP.
007200     03  OT-GROUP-VALUE        OCCURS 3000 TIMES
007300                                INDEXED BY OT-GROUP-IX
007400                                PIC X(30).
007500*
007600 01  EF-REPORT-PRINT-LINES.
007700     03  RPT-HEAD-1.
007800         05  FILLER            PIC X(1)   VALUE SPACES.
007900         05  RPT-H1-TITLE      PIC X(40)  VALUE
008000             "EFFORT DATA MERGE AND ANALYSIS REPORT".
008100         05  FILLER            PIC X(91)  VALUE SPACES.
008200     03  RPT-HEAD-2.
008300         05  FILLER            PIC X(1)   VALUE SPACES.
008400         05  FILLER            PIC X(8)   VALUE "PERIOD  ".
008500         05  RPT-H2-FROM       PIC X(7).
008600         05  FILLER            PIC X(3)   VALUE " - ".
008700         05  RPT-H2-TO         PIC X(7).
008800         05  FILLER            PIC X(106) VALUE SPACES.
008900     03  RPT-HEAD-3.
009000         05  FILLER            PIC X(1)   VALUE SPACES.
009100         05  FILLER            PIC X(9)   VALUE "ROW AXIS ".
009200         05  RPT-H3-ROW-AXIS   PIC X(10).
009300         05  FILLER            PIC X(3)   VALUE SPACES.
009400         05  FILLER            PIC X(11)  VALUE "GROUP AXIS ".
009500         05  RPT-H3-GRP-AXIS   PIC X(10).
009600         05  FILLER            PIC X(88)  VALUE SPACES.
009700     03  RPT-ROW-HEAD.
009800         05  FILLER            PIC X(5)   VALUE SPACES.
009900         05  RPT-RH-LABEL      PIC X(30).
010000         05  FILLER            PIC X(97)  VALUE SPACES.
010100     03  RPT-DETAIL-LINE.
010200         05  FILLER            PIC X(5)   VALUE SPACES.
010300         05  RPT-GRP-KEY       PIC X(30).
010400         05  RPT-TOT-HOURS     PIC Z,ZZZ,ZZ9.9.
010500         05  FILLER            PIC X(86)  VALUE SPACES.
010600     03  RPT-ROW-TOTAL-LINE.
010700         05  FILLER            PIC X(5)   VALUE SPACES.
010800         05  RPT-RT-LABEL      PIC X(30)  VALUE "TOTAL".
010900         05  RPT-RT-HOURS      PIC Z,ZZZ,ZZ9.9.
011000         05  FILLER            PIC X(86)  VALUE SPACES.
011100     03  RPT-GRAND-TOTAL-LINE.
011200         05  FILLER            PIC X(5)   VALUE SPACES.
011300         05  RPT-GT-LABEL      PIC X(30)  VALUE "GRAND TOTAL".
011400         05  RPT-GT-HOURS      PIC Z,ZZZ,ZZ9.9.
011500         05  FILLER            PIC X(86)  VALUE SPACES.
011600*
011700*    GROUPED LAYOUT FOR THE BOTH-FILTER CASE (BUSINESS RULE 5) - ROW
011800*    VALUE DOWN THE LEFT, UP TO FOUR GROUP VALUES PRINTED ACROSS THE
011900*    LINE; A ROW WITH MORE THAN FOUR DISTINCT GROUPS CONTINUES ONTO
012000*    A FURTHER LINE WITH THE ROW LABEL LEFT BLANK.
012100*
012200 01  EF-GROUPED-LINE.
012300     03  FILLER                PIC X(5)   VALUE SPACES.
012400     03  RPT-GR-ROW-LABEL      PIC X(20).
012500     03  RPT-GR-SLOT           OCCURS 4 TIMES.
012600         05  RPT-GR-SLOT-LABEL PIC X(15).
012700         05  RPT-GR-SLOT-HOURS PIC ZZ,ZZ9.9.
012800         05  FILLER            PIC X(1)   VALUE SPACE.
012900     03  FILLER                PIC X(11)  VALUE SPACES.
013000*
