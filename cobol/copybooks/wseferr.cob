000100*******************************************
000200*                                          *
000300*  SHARED ERROR/STATUS MESSAGES FOR THE   *
000400*   EFFORT-ACCOUNTING CONSOLIDATION RUN   *
000500*     EF001 THRU EF999 SERIES             *
000600*******************************************
000700*
000800* 03/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN.
000900*
001000 01  EF-ERROR-MESSAGES.
001100     03  EF001  PIC X(37) VALUE "EF001 INVALID WORK DATE - ROW DROPPED".
001200     03  EF002  PIC X(35) VALUE "EF002 INVALID MINUTES - ROW DROPPED".
001300     03  EF003  PIC X(35) VALUE "EF003 ZERO/NEGATIVE HOURS - DROPPED".
001400     03  EF004  PIC X(34) VALUE "EF004 MASTER BAD YEAR/MONTH - DROP".
001500     03  EF005  PIC X(31) VALUE "EF005 UNABLE TO OPEN MONTHLY-IN".
001600     03  EF006  PIC X(30) VALUE "EF006 UNABLE TO OPEN MASTER-IN".
001700     03  EF007  PIC X(31) VALUE "EF007 UNABLE TO OPEN MASTER-OUT".
001800     03  EF008  PIC X(32) VALUE "EF008 UNABLE TO OPEN SORT-CONFIG".
001900     03  EF009  PIC X(31) VALUE "EF009 UNABLE TO OPEN REPORT-OUT".
002000     03  EF010  PIC X(37) VALUE "EF010 ACCUMULATION TABLE FULL - EF999".
002100*
002200 01  EF-COUNTERS.
002300     03  EF-CTR-READ           PIC 9(7)   COMP.
002400     03  EF-CTR-DROPPED        PIC 9(7)   COMP.
002500     03  EF-CTR-WRITTEN        PIC 9(7)   COMP.
002600     03  FILLER                PIC X(4).
002700*
