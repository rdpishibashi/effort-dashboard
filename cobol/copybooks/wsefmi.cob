000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR MONTHLY DAILY    *
000400*   REPORT EXTRACT FILE (ONE PER MONTH)   *
000500*     NO KEY - READ IN ARRIVAL ORDER      *
000600*******************************************
000700*  FILE SIZE 315 BYTES, INCL. 10 BYTE FILLER PAD.
000800*
000900* 03/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN.
001000* 11/02/26 DCW - WIDENED MI-BIZ-DESC TO X(100) PER DEPT. REQUEST EF-014.
001100*
001200 01  EF-MONTHLY-INPUT-RECORD.
001300*    WORK DATE AS RECEIVED, YYYY/MM/DD OR YYYY-MM-DD, MAY BE SPACES.
001400     03  MI-WORK-DATE          PIC X(10).
001500     03  MI-EMP-NAME           PIC X(20).
001600*    WHOLE MINUTES WORKED, MAY BE ZERO OR NON-NUMERIC ON A BAD EXTRACT.
001700     03  MI-WORK-MINS          PIC 9(5).
001800*    MI-UF01/02/03 CARRY MAJOR/MIDDLE/MINOR WORK CLASSIFICATION.
001900     03  MI-UF01               PIC X(20).
002000     03  MI-UF02               PIC X(20).
002100     03  MI-UF03               PIC X(20).
002200     03  MI-UF04               PIC X(20).
002300     03  MI-UF05               PIC X(20).
002400     03  MI-CLASS1             PIC X(20).
002500     03  MI-CLASS2             PIC X(20).
002600     03  MI-CLASS3             PIC X(20).
002700     03  MI-UNIT               PIC X(10).
002800     03  MI-BIZ-DESC           PIC X(100).
002900     03  FILLER                PIC X(10).
003000*
