000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR THE REPORT       *
000400*   CATEGORY SORT-SEQUENCE CONFIG FILE    *
000500*     ORDERED BY FIELD NAME THEN SC-SEQ   *
000600*******************************************
000700*  FILE SIZE 53 BYTES, NO FILLER NEEDED - RECORD FILLS EXACTLY.
000800*
000900* 05/02/26 DCW - CREATED FOR THE EFFORT-ACCOUNTING CONSOLIDATION RUN.
001000*
001100 01  EF-SORT-CONFIG-RECORD.
001200*    FIELD THE PREFERRED ORDERING APPLIES TO, E.G. "UF01".
001300     03  SC-FIELD-NAME         PIC X(20).
001400*    PREFERRED POSITION, 1 = FIRST.
001500     03  SC-SEQ                PIC 9(3).
001600     03  SC-VALUE              PIC X(30).
001700*
